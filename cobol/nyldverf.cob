000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYLDVERF.
000120 AUTHOR. JOAN HARTWELL.
000130 INSTALLATION. CK ENGINEERING SYSTEMS.
000140 DATE-WRITTEN. 11/11/94.
000150 DATE-COMPILED.
000160 SECURITY. THIS PROGRAM AND ASSOCIATED COPY MEMBERS ARE THE
000170     PROPERTY OF CK ENGINEERING SYSTEMS.  UNAUTHORIZED USE,
000180     DISCLOSURE OR DUPLICATION IS PROHIBITED.
000190****************************************************************
000200*                                                                *
000210*A    ABSTRACT..                                                 *
000220*  NYLDVERF IS THE BENCH-CHECK PROGRAM FOR THE NYELLIST FORMULA   *
000230*  SET.  IT CARRIES A SMALL NUMBER OF CANNED SAMPLE MOTORS WITH   *
000240*  KNOWN-GOOD ANSWERS WORKED BY HAND AGAINST THE SAME NYMOTTAB    *
000250*  AND NYSTDTAB TABLES NYELLIST USES, RUNS THEM THROUGH THE       *
000260*  TABLE-FLC LOOKUP, EFFICIENCY LOOKUP, BRAKE POWER FORMULA AND   *
000270*  A BRANCH CIRCUIT/OVERLOAD SIZING PAIR, AND PRINTS A PASS/FAIL  *
000280*  LINE PER CHECK TO SYSOUT.  RUN THIS AFTER ANY CHANGE TO        *
000290*  NYMOTTAB, NYSTDTAB OR THE SIZING PARAGRAPHS IN NYELLIST BEFORE *
000300*  RELEASING TO PRODUCTION.                                       *
000310*                                                                *
000320*J    JCL..                                                      *
000330*                                                                *
000340* //NYLDVERF EXEC PGM=NYLDVERF                                   *
000350* //SYSOUT   DD SYSOUT=*                                         *
000360* //*                                                             *
000370*                                                                *
000380*P    ENTRY PARAMETERS..                                         *
000390*     NONE.                                                      *
000400*                                                                *
000410*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000420*     NONE -- A FAILED CHECK IS REPORTED ON SYSOUT, NOT ABENDED.  *
000430*                                                                *
000440*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000450*     NONE.  ALL CHECKS ARE IN-LINE AGAINST THE COPIED TABLES.    *
000460*                                                                *
000470*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000480*     NYMOTTAB -- TABLE FLC, MOTOR EFFICIENCY BAND TABLES         *
000490*     NYSTDTAB -- STANDARD DEVICE AND CONDUCTOR LADDER TABLES     *
000500*                                                                *
000510****************************************************************
000520*    CHANGE LOG                                                 *
000530*    11/11/94 JMH  REQ B4690 - ORIGINAL BENCH-CHECK PROGRAM       *
000540*    06/02/97 TLM  REQ B5590 - ADDED OVERLOAD CHECK AFTER THE     *
000550*                  TIER 3 FORMULA REVIEW FOUND A BRANCH/OVERLOAD  *
000560*                  MISMATCH IN AN EARLIER NYELLIST DRAFT           *
000570*    01/05/99 DAP  REQ B6610 - Y2K REVIEW.  NO DATE ARITHMETIC IN *
000580*                  THIS PROGRAM -- NO CHANGES REQUIRED            *
000590*    03/30/01 RSK  REQ B7440 - RECHECKED TOLERANCE AFTER THE VFD  *
000600*                  HARMONIC DERATE CHANGE TO NYELLIST -- BENCH     *
000610*                  MOTORS IN THIS PROGRAM ARE ALL DOL, NO CHANGE   *
000620*                  REQUIRED HERE                                  *
000630****************************************************************
000640 EJECT
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. IBM-3090.
000680 OBJECT-COMPUTER. IBM-3090.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 EJECT
000720 DATA DIVISION.
000730 WORKING-STORAGE SECTION.
000740 01  FILLER                      PIC X(32)
000750     VALUE 'NYLDVERF WORKING STORAGE BEGINS'.
000760****************************************************************
000770*    STANDARD TABLES -- LOADED AT COMPILE TIME VIA COPY          *
000780*    (SAME COPY MEMBERS NYELLIST ITSELF USES -- A CHANGE TO      *
000790*    EITHER TABLE IS CHECKED BY THIS PROGRAM WITHOUT EDITING IT)  *
000800****************************************************************
000810 COPY NYMOTTAB.
000820 COPY NYSTDTAB.
000830 EJECT
000840****************************************************************
000850*    STANDALONE COUNTERS AND SUBSCRIPTS                         *
000860****************************************************************
000870 77  WS-SUB-2                    PIC S9(4) COMP VALUE ZERO.
000880 77  WS-TEST-COUNT                PIC S9(4) COMP VALUE ZERO.
000890 77  WS-PASS-COUNT                PIC S9(4) COMP VALUE ZERO.
000900 77  WS-FAIL-COUNT                PIC S9(4) COMP VALUE ZERO.
000910 EJECT
000920****************************************************************
000930*    PLANT CONSTANTS NEEDED BY THE FLC FORMULA -- SAME VALUES    *
000940*    NYELLIST CARRIES FOR ITS 400V 3-PH PLANT                    *
000950****************************************************************
000960 01  WS-PLANT-CONSTANTS.
000970     05  WS-VOLTAGE               PIC 9(03) VALUE 400.
000980     05  WS-SQRT3                 PIC S9(1)V9(5) COMP-3 VALUE
000990                                        +1.73205.
001000     05  FILLER                   PIC X(08).
001010 EJECT
001020****************************************************************
001030*    ONE CANNED BENCH MOTOR -- FIELDS NAMED AFTER THE NYEQPREC   *
001040*    EQUIPMENT RECORD THIS WOULD COME FROM ON A LIVE JOB.  NO    *
001050*    FILE IS READ HERE -- MOVE STATEMENTS IN EACH TEST PARAGRAPH  *
001060*    LOAD THE CANNED VALUES, THE SAME PLACEHOLDER IDIOM THE OLD   *
001070*    NYVULOWN BENCH DECK USED FOR ITS SAMPLE OWNER RECORD.        *
001080****************************************************************
001090 01  WS-BENCH-MOTOR.
001100     05  WS-BM-TAG                PIC X(12).
001110     05  WS-BM-TYPE                PIC X(02).
001120     05  WS-BM-RATED-KW           PIC S9(4)V99.
001130     05  WS-BM-EFF-PCT             PIC S9(2)V9.
001140     05  WS-BM-PF                  PIC V99.
001150     05  WS-BM-FLOW-M3H           PIC S9(5)V9.
001160     05  WS-BM-HEAD-M             PIC S9(3)V9.
001170     05  WS-BM-SERVICE-FACTOR     PIC 9V99.
001180     05  WS-BM-LRA-A               PIC S9(5)V9.
001190     05  FILLER                   PIC X(10).
001200 EJECT
001210****************************************************************
001220*    CALCULATED AND EXPECTED RESULTS FOR THE CHECK IN PROGRESS   *
001230****************************************************************
001240 01  WS-CALC-RESULT-AREA.
001250     05  WS-CALC-FLC-AMPS          PIC S9(4)V9.
001260     05  WS-CALC-EFF-PCT            PIC S9(3)V9.
001270     05  WS-CALC-BRAKE-KW          PIC S9(4)V99.
001280     05  WS-CALC-SCPD-A             PIC S9(4) COMP.
001290     05  WS-CALC-OL-A               PIC S9(4)V9.
001300     05  FILLER                     PIC X(06).
001310 01  WS-EXPECT-RESULT-AREA.
001320     05  WS-EXP-FLC-AMPS            PIC S9(4)V9.
001330     05  WS-EXP-EFF-PCT             PIC S9(3)V9.
001340     05  WS-EXP-BRAKE-KW           PIC S9(4)V99.
001350     05  WS-EXP-SCPD-A              PIC S9(4) COMP.
001360     05  WS-EXP-OL-A                PIC S9(4)V9.
001370     05  WS-EXP-TOLERANCE          PIC S9(3)V9 VALUE +000.3.
001380     05  FILLER                    PIC X(06).
001390 EJECT
001400****************************************************************
001410*    LADDER SEARCH WORK AREA -- SAME FIELDS AS NYELLIST 5130     *
001420****************************************************************
001430 01  WS-LADDER-WORK-AREA.
001440     05  WS-LADDER-FLOOR          PIC S9(5)V9.
001450     05  WS-LADDER-TARGET         PIC S9(5)V9.
001460     05  WS-LADDER-RESULT          PIC 9(4) COMP.
001470     05  WS-SCPD-PCT               PIC S9(1)V99 VALUE +2.50.
001480     05  FILLER                    PIC X(06).
001490 01  WS-TEST-NAME-AREA.
001500     05  WS-TEST-NAME              PIC X(40).
001510     05  FILLER                    PIC X(10).
001520 EJECT
001530 PROCEDURE DIVISION.
001540*    EACH CHECK RUNS REGARDLESS OF WHETHER AN EARLIER ONE FAILED --
001550*    THERE IS NO EARLY-EXIT ON FIRST FAILURE, SO ONE SYSOUT LISTING
001560*    ALWAYS SHOWS EVERY CHECK'S RESULT.
001570*    (ADDING A SIXTH CHECK MEANS ADDING BOTH A PERFORM HERE AND A NEW
001580*    NUMBERED PARAGRAPH RANGE BELOW, FOLLOWING THE SAME 1000-WIDE GAP.)
001590 0000-CONTROL-PROCESS.
001600     PERFORM 1000-INITIALIZATION
001610         THRU 1099-INITIALIZATION-EXIT.
001620     PERFORM 2000-CHECK-FLC-LOOKUP
001630         THRU 2099-CHECK-FLC-LOOKUP-EXIT.
001640     PERFORM 3000-CHECK-EFF-LOOKUP
001650         THRU 3099-CHECK-EFF-LOOKUP-EXIT.
001660     PERFORM 4000-CHECK-BRAKE-KW
001670         THRU 4099-CHECK-BRAKE-KW-EXIT.
001680     PERFORM 5000-CHECK-BRANCH-OVERLOAD
001690         THRU 5099-CHECK-BRANCH-OVERLOAD-EXIT.
001700     PERFORM 9000-DISPLAY-TOTALS
001710         THRU 9099-DISPLAY-TOTALS-EXIT.
001720     GOBACK.
001730 EJECT
001740****************************************************************
001750*                         INITIALIZATION                        *
001760****************************************************************
001770*    ZEROES THE THREE COUNTERS 9000 LATER DISPLAYS -- NO CANNED MOTOR
001780*    DATA IS MOVED HERE, EACH CHECK PARAGRAPH LOADS ITS OWN.
001790 1000-INITIALIZATION.
001800*    DISPLAYED TEXT HERE GOES TO SYSOUT ONLY -- THIS PROGRAM HAS
001810*    NO REPORT FILE OF ITS OWN, UNLIKE NYELLIST.
001820     MOVE ZERO TO WS-TEST-COUNT WS-PASS-COUNT WS-FAIL-COUNT.
001830     DISPLAY 'NYLDVERF -- NYELLIST FORMULA BENCH CHECK STARTING'.
001840 1099-INITIALIZATION-EXIT.
001850*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
001860*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT.
001870     EXIT.
001880 EJECT
001890****************************************************************
001900*    CHECK 1 -- TABLE FLC LOOKUP AGAINST NYMOTTAB.  A 18.50 KW    *
001910*    MOTOR FALLS EXACTLY ON A TABLE BREAKPOINT (SEE FLC-TABLE-KW  *
001920*    ENTRY 9, NYMOTTAB) SO THE LOOKUP MUST LAND ON 34.0 AMPS, NOT *
001930*    ROUND UP TO THE NEXT ENTRY.                                 *
001940*    THIS CHECK EXISTS BECAUSE AN EARLIER DRAFT OF THE NYMOTTAB L*
001950*    USED A STRICT GREATER-THAN TEST AND ROUNDED A BREAKPOINT MOT*
001960*    TO THE NEXT TABLE ENTRY INSTEAD OF LANDING ON IT -- THIS CAN*
001970*    MOTOR IS DELIBERATELY PICKED TO SIT EXACTLY ON ENTRY 9 SO TH*
001980*    MISTAKE WOULD SHOW UP HERE BEFORE IT EVER REACHED PRODUCTION*
001990*    A FAILURE ON THIS CHECK MEANS LOOK AT THE COMPARE OPERATOR I*
002000*    NYELLIST 3000-LOOKUP-TABLE-FLC-LOOP FIRST, NOT THE TABLE ITS*
002010*    (THE 22-ENTRY LOOP BOUND BELOW MATCHES NYMOTTAB'S ACTUAL TAB*
002020*    SIZE -- A TABLE GROWN PAST 22 ENTRIES NEEDS THIS BOUND RAISE*
002030****************************************************************
002040 2000-CHECK-FLC-LOOKUP.
002050     MOVE 'BENCH MOTOR 1 -- 18.50 KW' TO WS-BM-TAG.
002060     MOVE +018.50 TO WS-BM-RATED-KW.
002070     MOVE +034.0 TO WS-EXP-FLC-AMPS.
002080     MOVE 1 TO WS-SUB-2.
002090*    A LINEAR SCAN OF NYMOTTAB'S FLC TABLE, DELIBERATELY WRITTEN THE
002100*    SAME WAY NYELLIST 3010-LOOKUP-TABLE-FLC-LOOP WALKS IT, SO A BUG
002110*    IN THE WALK ITSELF WOULD SHOW UP IN BOTH PROGRAMS THE SAME WAY.
002120 2010-FLC-LOOKUP-LOOP.
002130     IF WS-SUB-2 > 22
002140         MOVE ZERO TO WS-CALC-FLC-AMPS
002150         GO TO 2090-CHECK-FLC-RESULT
002160     END-IF.
002170     IF WS-BM-RATED-KW NOT > FLC-TABLE-KW(WS-SUB-2)
002180         MOVE FLC-TABLE-AMPS(WS-SUB-2) TO WS-CALC-FLC-AMPS
002190         GO TO 2090-CHECK-FLC-RESULT
002200     END-IF.
002210     ADD 1 TO WS-SUB-2.
002220     GO TO 2010-FLC-LOOKUP-LOOP.
002230*    AN EXACT-MATCH COMPARE, NOT A TOLERANCE COMPARE -- THE TABLE
002240*    LOOKUP RESULT IS EXPECTED TO BE EXACT, UNLIKE THE FORMULA-BASED
002250*    CHECKS BELOW WHICH ALLOW FOR ROUNDING.
002260*    (WS-TEST-NAME IS SET IMMEDIATELY BEFORE THE PASS/FAIL DECISION SO
002270*    A FAILURE DISPLAY ALWAYS SHOWS THE RIGHT CHECK NAME.)
002280 2090-CHECK-FLC-RESULT.
002290     MOVE 'CHECK 1 -- TABLE FLC LOOKUP, 18.50 KW' TO WS-TEST-NAME.
002300     IF WS-CALC-FLC-AMPS = WS-EXP-FLC-AMPS
002310         PERFORM 9100-REPORT-PASS THRU 9199-REPORT-PASS-EXIT
002320     ELSE
002330         PERFORM 9200-REPORT-FAIL THRU 9299-REPORT-FAIL-EXIT
002340     END-IF.
002350 2099-CHECK-FLC-LOOKUP-EXIT.
002360*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
002370*    NOTHING BELOW THIS POINT BELONGS TO CHECK 1'S RANGE.
002380     EXIT.
002390 EJECT
002400****************************************************************
002410*    CHECK 2 -- EFFICIENCY BAND LOOKUP AGAINST NYMOTTAB.  A      *
002420*    45.00 KW MOTOR FALLS IN THE (37.00, 75.00) BAND, EXPECTED   *
002430*    94.0 PERCENT.                                               *
002440*    THE 45.00 KW FIGURE IS CHOSEN TO FALL SQUARELY INSIDE A BAND*
002450*    ON A BOUNDARY -- THE BOUNDARY CASE IS ALREADY COVERED BY CHE*
002460*    FLC LOOKUP ABOVE, SO THIS CHECK INSTEAD CONFIRMS THE ORDINAR*
002470*    MID-BAND PATH STILL RETURNS THE RIGHT PERCENTAGE.           *
002480****************************************************************
002490 3000-CHECK-EFF-LOOKUP.
002500     MOVE 'BENCH MOTOR 2 -- 45.00 KW' TO WS-BM-TAG.
002510     MOVE +045.00 TO WS-BM-RATED-KW.
002520     MOVE +094.0 TO WS-EXP-EFF-PCT.
002530     MOVE 1 TO WS-SUB-2.
002540*    SAME LINEAR-SCAN SHAPE AS THE FLC LOOP ABOVE, AGAINST THE
002550*    SEPARATE EFFICIENCY BAND TABLE IN NYMOTTAB.
002560 3010-EFF-LOOKUP-LOOP.
002570     IF WS-SUB-2 > 8
002580         MOVE +096.0 TO WS-CALC-EFF-PCT
002590         GO TO 3090-CHECK-EFF-RESULT
002600     END-IF.
002610     IF WS-BM-RATED-KW < EFF-TABLE-UPPER-KW(WS-SUB-2)
002620         MOVE EFF-TABLE-PCT(WS-SUB-2) TO WS-CALC-EFF-PCT
002630         GO TO 3090-CHECK-EFF-RESULT
002640     END-IF.
002650     ADD 1 TO WS-SUB-2.
002660     GO TO 3010-EFF-LOOKUP-LOOP.
002670*    ALSO AN EXACT-MATCH COMPARE -- A TABLE LOOKUP SHOULD NEVER NEED
002680*    ROUNDING TOLERANCE THE WAY A COMPUTED FORMULA RESULT DOES.
002690 3090-CHECK-EFF-RESULT.
002700*    WS-TEST-NAME ALREADY CARRIES THE RIGHT CHECK LABEL -- SET
002710*    BY 3000 ABOVE, NOT RECOMPUTED IN THIS PARAGRAPH.
002720     MOVE 'CHECK 2 -- EFFICIENCY LOOKUP, 45.00 KW' TO WS-TEST-NAME.
002730     IF WS-CALC-EFF-PCT = WS-EXP-EFF-PCT
002740         PERFORM 9100-REPORT-PASS THRU 9199-REPORT-PASS-EXIT
002750     ELSE
002760         PERFORM 9200-REPORT-FAIL THRU 9299-REPORT-FAIL-EXIT
002770     END-IF.
002780 3099-CHECK-EFF-LOOKUP-EXIT.
002790*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY
002800*    POINT INTO CHECK 2'S RANGE EXISTS.
002810     EXIT.
002820 EJECT
002830****************************************************************
002840*    CHECK 3 -- PUMP BRAKE POWER FORMULA (SAME FORMULA AS       *
002850*    NYELLIST 3300-CALC-BRAKE-KW, TYPE 'P ').  150.0 M3/H AT     *
002860*    22.0 M HEAD, 70 PERCENT PUMP EFFICIENCY, EXPECTS 9.72 KW.   *
002870*    ONLY THE PUMP FORMULA IS BENCH-CHECKED HERE -- THE BLOWER AN*
002880*    AGITATOR FORMULAS IN NYELLIST 3300 HAVE NO EQUIVALENT CHECK *
002890*    THIS PROGRAM YET.  A FUTURE ENHANCEMENT SHOULD ADD THEM RATH*
002900*    THAN ASSUME THE PUMP CHECK COVERS ALL THREE.                *
002910****************************************************************
002920 4000-CHECK-BRAKE-KW.
002930*    (WS-BM-TYPE MUST BE SET BEFORE THE EVALUATE IN THE LIVE
002940*    NYELLIST VERSION OF THIS FORMULA -- THIS BENCH CHECK SKIPS
002950*    THAT TEST SINCE ONLY THE PUMP BRANCH IS EXERCISED HERE.)
002960     MOVE 'BENCH MOTOR 3 -- PUMP' TO WS-BM-TAG.
002970     MOVE 'P ' TO WS-BM-TYPE.
002980     MOVE +00150.0 TO WS-BM-FLOW-M3H.
002990     MOVE +022.0 TO WS-BM-HEAD-M.
003000     MOVE +0012.85 TO WS-EXP-BRAKE-KW.
003010     IF WS-BM-FLOW-M3H > ZERO AND WS-BM-HEAD-M > ZERO
003020         COMPUTE WS-CALC-BRAKE-KW ROUNDED =
003030             (WS-BM-FLOW-M3H * WS-BM-HEAD-M * 1.0 * 9.81) /
003040             (3600 * .70)
003050     END-IF.
003060     MOVE 'CHECK 3 -- PUMP BRAKE KW, 150 M3/H AT 22 M' TO
003070         WS-TEST-NAME.
003080     IF WS-CALC-BRAKE-KW = WS-EXP-BRAKE-KW
003090         PERFORM 9100-REPORT-PASS THRU 9199-REPORT-PASS-EXIT
003100     ELSE
003110         PERFORM 9200-REPORT-FAIL THRU 9299-REPORT-FAIL-EXIT
003120     END-IF.
003130 4099-CHECK-BRAKE-KW-EXIT.
003140*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE FOR CHECK 3.
003150*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
003160     EXIT.
003170 EJECT
003180****************************************************************
003190*    CHECK 4 -- BRANCH CIRCUIT SCPD (430.52, 250 PCT OF FLC,     *
003200*    NEXT SIZE UP) PAIRED WITH THE 430.32 OVERLOAD SETTING FOR   *
003210*    THE SAME BENCH MOTOR.  A 34.0 AMP FLC MOTOR, 1.15 SERVICE   *
003220*    FACTOR, EXPECTS AN 90 AMP BREAKER (34.0 * 2.50 = 85.0,      *
003230*    LADDER TARGET) AND A 42.5 AMP OVERLOAD SETTING (SF NOT      *
003240*    LESS THAN 1.15 TAKES THE 125 PCT BRANCH, 34.0 * 1.25).      *
003250*    RUNS BOTH THE SCPD LADDER SEARCH AND THE OVERLOAD SETTING FO*
003260*    AGAINST THE SAME CANNED MOTOR BECAUSE AN EARLIER DRAFT OF NY*
003270*    SHARED ONE WORKING-STORAGE FIELD BETWEEN THE TWO CALCULATION*
003280*    THE BRANCH RESULT WAS SILENTLY OVERWRITING THE OVERLOAD RESU*
003290*    SEE REQ B5590 IN THE CHANGE LOG ABOVE.  THIS CHECK EXISTS SP*
003300*    ALLY TO CATCH THAT CLASS OF MISTAKE IF IT EVER RECURS.      *
003310*    (WS-BM-LRA-A IS LEFT AT ZERO ON PURPOSE -- THIS CHECK DOES N*
003320*    EXERCISE THE 430.52 EXCEPTION RETRY, ONLY THE STANDARD LADDE*
003330****************************************************************
003340 5000-CHECK-BRANCH-OVERLOAD.
003350     MOVE 'BENCH MOTOR 1 -- 18.50 KW' TO WS-BM-TAG.
003360     MOVE +034.0 TO WS-CALC-FLC-AMPS.
003370     MOVE +1.15 TO WS-BM-SERVICE-FACTOR.
003380     MOVE ZERO TO WS-BM-LRA-A.
003390     MOVE +0090 TO WS-EXP-SCPD-A.
003400     MOVE +0042.5 TO WS-EXP-OL-A.
003410     MOVE WS-CALC-FLC-AMPS TO WS-LADDER-FLOOR.
003420     COMPUTE WS-LADDER-TARGET ROUNDED =
003430         WS-CALC-FLC-AMPS * WS-SCPD-PCT.
003440     PERFORM 5010-SELECT-BENCH-OCPD
003450         THRU 5019-SELECT-BENCH-OCPD-EXIT.
003460     MOVE WS-LADDER-RESULT TO WS-CALC-SCPD-A.
003470     IF WS-BM-SERVICE-FACTOR NOT < 1.15
003480         COMPUTE WS-CALC-OL-A ROUNDED = WS-CALC-FLC-AMPS * 1.25
003490     ELSE
003500         COMPUTE WS-CALC-OL-A ROUNDED = WS-CALC-FLC-AMPS * 1.15
003510     END-IF.
003520     MOVE 'CHECK 4 -- BRANCH SCPD, 34.0 A FLC, 1.15 SF' TO
003530         WS-TEST-NAME.
003540     IF WS-CALC-SCPD-A = WS-EXP-SCPD-A AND
003550         WS-CALC-OL-A = WS-EXP-OL-A
003560         PERFORM 9100-REPORT-PASS THRU 9199-REPORT-PASS-EXIT
003570     ELSE
003580         PERFORM 9200-REPORT-FAIL THRU 9299-REPORT-FAIL-EXIT
003590     END-IF.
003600 5099-CHECK-BRANCH-OVERLOAD-EXIT.
003610*    END OF RANGE FOR CHECK 4 -- BOTH THE SCPD AND OVERLOAD RESULTS
003620*    ARE ALREADY SET BY THE TIME CONTROL REACHES THIS POINT.
003630     EXIT.
003640 EJECT
003650****************************************************************
003660*    SAME NEXT-SIZE-UP-BUT-CAPPED LADDER SEARCH AS NYELLIST      *
003670*    5130-SELECT-OCPD-RATING, AGAINST THE SAME OCPD-LADDER-A     *
003680*    TABLE FROM NYSTDTAB.                                        *
003690*    A SEPARATE COPY OF THE LADDER-WALK LOGIC, NOT A CALL INTO NY*
003700*    ITSELF -- THIS PROGRAM HAS NO LINKAGE SECTION AND DOES NOT C*
003710*    NYELLIST AS A SUBPROGRAM.  IF 5130-SELECT-OCPD-RATING IS EVE*
003720*    CHANGED IN NYELLIST, THIS COPY HAS TO BE CHANGED TO MATCH BY*
003730****************************************************************
003740 5010-SELECT-BENCH-OCPD.
003750     MOVE 1 TO WS-SUB-2.
003760     MOVE ZERO TO WS-LADDER-RESULT.
003770*    WALKS NYSTDTAB'S OCPD LADDER THE SAME WAY NYELLIST 5131 DOES --
003780*    KEEP THE TWO IN SYNC IF THE LADDER TABLE OR THE SEARCH RULE EVER
003790*    CHANGES.
003800*    (THE LOOP BOUND OF 37 MATCHES NYSTDTAB'S LADDER SIZE -- SAME
003810*    CAVEAT AS THE FLC TABLE BOUND IN 2010 ABOVE.)
003820 5011-BENCH-OCPD-LOOP.
003830     IF WS-SUB-2 > 37
003840         GO TO 5019-SELECT-BENCH-OCPD-EXIT
003850     END-IF.
003860     IF OCPD-LADDER-A(WS-SUB-2) NOT < WS-LADDER-FLOOR
003870         IF OCPD-LADDER-A(WS-SUB-2) NOT > WS-LADDER-TARGET
003880             MOVE OCPD-LADDER-A(WS-SUB-2) TO WS-LADDER-RESULT
003890         END-IF
003900         GO TO 5019-SELECT-BENCH-OCPD-EXIT
003910     END-IF.
003920     ADD 1 TO WS-SUB-2.
003930     GO TO 5011-BENCH-OCPD-LOOP.
003940 5019-SELECT-BENCH-OCPD-EXIT.
003950*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
003960*    WS-LADDER-RESULT IS ALREADY SET BY THE TIME CONTROL ARRIVES HERE.
003970     EXIT.
003980 EJECT
003990****************************************************************
004000*                     PASS/FAIL REPORTING                       *
004010*    SYSOUT ONLY -- THIS PROGRAM WRITES NO REPORT FILE AND HAS NO*
004020*    NONZERO RETURN CODE ON A FAILED CHECK.  THE OPERATOR RUNNING*
004030*    JOB HAS TO READ THE SYSOUT AND NOTICE THE FAIL LINES BEFORE *
004040*    CLEARING A NYELLIST CHANGE FOR PRODUCTION.                  *
004050*    (THE FAIL-COUNT DISPLAY LINE ONLY APPEARS WHEN A CHECK ACTUA*
004060*    FAILED -- A CLEAN RUN'S SYSOUT HAS NO SUCH LINE AT ALL.)    *
004070****************************************************************
004080 9000-DISPLAY-TOTALS.
004090     DISPLAY 'NYLDVERF -- BENCH CHECK COMPLETE'.
004100     DISPLAY 'CHECKS RUN:     ' WS-TEST-COUNT.
004110     DISPLAY 'CHECKS PASSED:  ' WS-PASS-COUNT.
004120     DISPLAY 'CHECKS FAILED:  ' WS-FAIL-COUNT.
004130     IF WS-FAIL-COUNT > ZERO
004140         DISPLAY 'NYLDVERF -- ONE OR MORE CHECKS FAILED, SEE ABOVE'
004150     END-IF.
004160 9099-DISPLAY-TOTALS-EXIT.
004170*    NORMAL RETURN TO 0000-CONTROL-PROCESS, WHICH GOBACKS RIGHT AFTER.
004180     EXIT.
004190 EJECT
004200*    INCREMENTS BOTH THE RUN COUNT AND THE PASS COUNT TOGETHER -- A
004210*    CHECK NEVER CONTRIBUTES TO ONE WITHOUT THE OTHER.
004220 9100-REPORT-PASS.
004230     ADD 1 TO WS-TEST-COUNT WS-PASS-COUNT.
004240     DISPLAY 'PASS -- ' WS-TEST-NAME.
004250 9199-REPORT-PASS-EXIT.
004260*    FALLS BACK TO WHICHEVER CHECK PARAGRAPH PERFORMED THIS RANGE.
004270     EXIT.
004280 EJECT
004290*    INCREMENTS THE RUN COUNT AND THE FAIL COUNT TOGETHER, MIRRORING
004300*    9100-REPORT-PASS ABOVE -- THE TWO COUNTERS TOGETHER ALWAYS SUM
004310*    TO WS-TEST-COUNT.
004320 9200-REPORT-FAIL.
004330     ADD 1 TO WS-TEST-COUNT WS-FAIL-COUNT.
004340     DISPLAY 'FAIL -- ' WS-TEST-NAME.
004350 9299-REPORT-FAIL-EXIT.
004360*    FALLS BACK TO WHICHEVER CHECK PARAGRAPH PERFORMED THIS RANGE.
004370     EXIT.
004380 EJECT
004390
