000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYELLIST.
000120 AUTHOR. RAY KOSINSKI.
000130 INSTALLATION. CK ENGINEERING SYSTEMS.
000140 DATE-WRITTEN. 03/12/94.
000150 DATE-COMPILED.
000160 SECURITY. THIS PROGRAM AND ASSOCIATED COPY MEMBERS ARE THE
000170     PROPERTY OF CK ENGINEERING SYSTEMS.  UNAUTHORIZED USE,
000180     DISCLOSURE OR DUPLICATION IS PROHIBITED.
000190****************************************************************
000200*                                                                *
000210*A    ABSTRACT..                                                 *
000220*  NYELLIST GENERATES THE ELECTRICAL LOAD LIST AND DOWNSTREAM    *
000230*  ELECTRICAL SCHEDULES (MCC PANEL SUMMARY, BUCKET SCHEDULE,     *
000240*  CABLE SCHEDULE) FOR A WASTE WATER TREATMENT PLANT ELECTRICAL  *
000250*  DESIGN PACKAGE.  READS THE EQUIPMENT MASTER AND A ONE-CARD    *
000260*  PARAMETER FILE, SIZES PROTECTIVE DEVICES AND CONDUCTORS TO    *
000270*  NEC ARTICLE 430 PERCENTAGES, SIZES THE STEP-DOWN TRANSFORMER  *
000280*  AND STANDBY GENERATOR, VALIDATES SHORT CIRCUIT RATINGS, AND   *
000290*  PRINTS THE PLANT LOAD SUMMARY REPORT.                         *
000300*                                                                *
000310*J    JCL..                                                      *
000320*                                                                *
000330* //NYELLIST EXEC PGM=NYELLIST                                   *
000340* //SYSOUT   DD SYSOUT=*                                         *
000350* //EQUIPMNT DD DISP=SHR,DSN=T54.ENGR.ELEC.EQUIPMNT.DATA          *
000360* //PARMCARD DD DISP=SHR,DSN=T54.ENGR.ELEC.PARAMS.DATA            *
000370* //LOADLIST DD DSN=T54.ENGR.ELEC.LOADLIST.DATA,                  *
000380* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
000390* //            SPACE=(CYL,(5,3),RLSE)                            *
000400* //PANELS   DD DSN=T54.ENGR.ELEC.PANELS.DATA,                    *
000410* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
000420* //            SPACE=(CYL,(2,1),RLSE)                            *
000430* //BUCKETS  DD DSN=T54.ENGR.ELEC.BUCKETS.DATA,                   *
000440* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
000450* //            SPACE=(CYL,(5,3),RLSE)                            *
000460* //CABLES   DD DSN=T54.ENGR.ELEC.CABLES.DATA,                    *
000470* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
000480* //            SPACE=(CYL,(5,3),RLSE)                            *
000490* //RPTFILE  DD SYSOUT=*                                          *
000500* //*                                                             *
000510*                                                                *
000520*P    ENTRY PARAMETERS..                                         *
000530*     NONE.                                                      *
000540*                                                                *
000550*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000560*     I/O ERROR ON ANY FILE -- SEE EOJ9900-ABEND.                 *
000570*     EQUIPMENT OR PANEL TABLE OVERFLOW (MORE THAN 500 LOADS OR   *
000580*     50 PANELS) -- SEE EOJ9900-ABEND.                            *
000590*                                                                *
000600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000610*     NONE.  ALL PROCESSING IS IN-LINE -- NO CALLED SUBPROGRAMS   *
000620*     ARE NEEDED SINCE ALL FILES ARE LINE SEQUENTIAL AND ALL      *
000630*     GROUPING IS DONE AGAINST THE IN-MEMORY LOAD AND PANEL       *
000640*     TABLES (SEE NYMOTTAB AND NYSTDTAB).                         *
000650*                                                                *
000660*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000670*     NYMOTTAB -- TABLE FLC, MOTOR EFFICIENCY BAND TABLES         *
000680*     NYSTDTAB -- STANDARD DEVICE AND CONDUCTOR LADDER TABLES     *
000690*                                                                *
000700****************************************************************
000710*    CHANGE LOG                                                 *
000720*    03/12/94 RSK  REQ B4471 - ORIGINAL PROGRAM                  *
000730*    03/19/94 RSK  REQ B4471 - ADDED MCC BUS/BREAKER SELECTION    *
000740*    04/02/94 RSK  REQ B4480 - CORRECTED BLOWER BRAKE KW FORMULA  *
000750*    11/11/94 JMH  REQ B4690 - ADDED CABLE SCHEDULE DRIVER        *
000760*    06/02/97 TLM  REQ B5590 - ADDED TIER GATING AND VERIFICATION *
000770*                  FLAG CHECKS FOR TIER 3 ELIGIBILITY             *
000780*    09/18/98 DAP  REQ B6240 - ADDED LINEUP SCCR AND PANEL SCCR   *
000790*                  COMPLIANCE CHECK AGAINST AVAILABLE FAULT KA    *
000800*    01/05/99 DAP  REQ B6610 - Y2K REVIEW.  NO DATE ARITHMETIC IN *
000810*                  THIS PROGRAM -- NO CHANGES REQUIRED            *
000820*    07/14/99 DAP  REQ B6610 - Y2K SIGNOFF                        *
000830*    03/30/01 RSK  REQ B7440 - ADDED VFD HARMONIC DERATE FACTOR   *
000840*                  TO SUPPLY CONDUCTOR SIZING                    *
000850*    11/14/01 RSK  REQ B7790 - ADDED SEQUENTIAL MOTOR STARTING    *
000860*                  CHECK TO TRANSFORMER UPSIZING LOOP             *
000870*    05/09/03 JMH  REQ B8120 - PANEL TABLE BUBBLE SORT ADDED SO   *
000880*                  PANELS OUTPUT IS ALWAYS ASCENDING BY TAG       *
000890****************************************************************
000900 EJECT
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-3090.
000940 OBJECT-COMPUTER. IBM-3090.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT EQUIPMENT-FILE ASSIGN TO EQUIPMNT
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         FILE STATUS IS WS-EQUIP-STATUS.
001020     SELECT PARAMS-FILE ASSIGN TO PARMCARD
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS WS-PARMS-STATUS.
001050     SELECT LOADLIST-FILE ASSIGN TO LOADLIST
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS WS-LDLST-STATUS.
001080     SELECT PANELS-FILE ASSIGN TO PANELS
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-PANEL-STATUS.
001110     SELECT BUCKETS-FILE ASSIGN TO BUCKETS
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         FILE STATUS IS WS-BUCKT-STATUS.
001140     SELECT CABLES-FILE ASSIGN TO CABLES
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         FILE STATUS IS WS-CABLE-STATUS.
001170     SELECT RPTFILE-FILE ASSIGN TO RPTFILE
001180         ORGANIZATION IS LINE SEQUENTIAL
001190         FILE STATUS IS WS-RPT-STATUS.
001200 EJECT
001210 DATA DIVISION.
001220 FILE SECTION.
001230 FD  EQUIPMENT-FILE
001240     RECORDING MODE IS F.
001250 COPY NYEQPREC.
001260 FD  PARAMS-FILE
001270     RECORDING MODE IS F.
001280 COPY NYPRMREC.
001290 FD  LOADLIST-FILE
001300     RECORDING MODE IS F.
001310 COPY NYLDCREC.
001320 FD  PANELS-FILE
001330     RECORDING MODE IS F.
001340 COPY NYPNLREC.
001350 FD  BUCKETS-FILE
001360     RECORDING MODE IS F.
001370 COPY NYBKTREC.
001380 FD  CABLES-FILE
001390     RECORDING MODE IS F.
001400 COPY NYCBLREC.
001410 FD  RPTFILE-FILE
001420     RECORDING MODE IS F.
001430 01  RPT-LINE                   PIC X(132).
001440 EJECT
001450 WORKING-STORAGE SECTION.
001460 01  FILLER                      PIC X(32)
001470     VALUE 'NYELLIST WORKING STORAGE BEGINS'.
001480****************************************************************
001490*    STANDARD TABLES -- LOADED AT COMPILE TIME VIA COPY          *
001500****************************************************************
001510 COPY NYMOTTAB.
001520 COPY NYSTDTAB.
001530 EJECT
001540****************************************************************
001550*    STANDALONE COUNTERS, SUBSCRIPTS AND SWITCHES                *
001560****************************************************************
001570 77  WS-SUB-1                   PIC S9(4) COMP VALUE ZERO.
001580 77  WS-SUB-2                   PIC S9(4) COMP VALUE ZERO.
001590 77  WS-SUB-3                   PIC S9(4) COMP VALUE ZERO.
001600 77  WS-PANEL-SUB                PIC S9(4) COMP VALUE ZERO.
001610 77  WS-LOAD-SUB                 PIC S9(4) COMP VALUE ZERO.
001620 77  WS-LOAD-COUNT               PIC S9(4) COMP VALUE ZERO.
001630 77  WS-PANEL-COUNT              PIC S9(4) COMP VALUE ZERO.
001640 77  WS-BUCKET-NBR               PIC S9(4) COMP VALUE ZERO.
001650 77  WS-CABLE-NBR                PIC S9(4) COMP VALUE ZERO.
001660 77  WS-TIER2-COUNT              PIC S9(4) COMP VALUE ZERO.
001670 77  WS-TIER3-COUNT              PIC S9(4) COMP VALUE ZERO.
001680 77  WS-COMPLETE-PCT-SUM         PIC S9(7)V9 COMP-3 VALUE ZERO.
001690 77  WS-XFMR-LADDER-SUB          PIC S9(4) COMP VALUE ZERO.
001700 77  WS-XFMR-LADDER-MAX          PIC S9(4) COMP VALUE ZERO.
001710 77  WS-PANEL-FLC-SUM            PIC S9(5)V9 COMP-3 VALUE ZERO.
001720 77  EQUIPMENT-EOF-SW            PIC X(01) VALUE 'N'.
001730     88  EQUIPMENT-EOF            VALUE 'Y'.
001740 77  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'Y'.
001750     88  WS-SORT-SWAPPED          VALUE 'Y'.
001760 77  WS-EQUIP-STATUS             PIC X(02) VALUE '00'.
001770 77  WS-PARMS-STATUS             PIC X(02) VALUE '00'.
001780 77  WS-LDLST-STATUS             PIC X(02) VALUE '00'.
001790 77  WS-PANEL-STATUS             PIC X(02) VALUE '00'.
001800 77  WS-BUCKT-STATUS             PIC X(02) VALUE '00'.
001810 77  WS-CABLE-STATUS             PIC X(02) VALUE '00'.
001820 77  WS-RPT-STATUS               PIC X(02) VALUE '00'.
001830 EJECT
001840****************************************************************
001850*    CONTROL PARAMETER WORK AREA -- LOADED FROM PARMCARD         *
001860****************************************************************
001870 01  WS-PARM-WORK-AREA.
001880     05  WS-MOTOR-STANDARD       PIC X(04) VALUE 'IEC '.
001890     05  WS-VOLTAGE               PIC 9(03) VALUE 400.
001900     05  WS-FREQUENCY             PIC 9(02) VALUE 50.
001910     05  WS-CAPACITY-MLD          PIC S9(4)V9 VALUE +0010.0.
001920     05  WS-XFMR-KVA-GIVEN        PIC S9(4)V9 VALUE ZERO.
001930     05  WS-XFMR-Z-GIVEN          PIC 9V99 VALUE ZERO.
001940     05  WS-FAULT-KA-GIVEN        PIC S9(3)V9 VALUE ZERO.
001950     05  WS-FLT-CURR-VERIFIED-SW  PIC X(01) VALUE 'N'.
001960     05  WS-CABLE-LEN-VERIFIED-SW PIC X(01) VALUE 'N'.
001970     05  WS-AVAILABLE-FAULT-KA    PIC S9(3)V9 VALUE +050.0.
001980     05  FILLER                   PIC X(10).
001990 EJECT
002000****************************************************************
002010*    LOAD TABLE -- ONE ENTRY PER KEPT EQUIPMENT RECORD, BUILT    *
002020*    BY THE MAIN READ LOOP AND HELD FOR ALL DOWNSTREAM UNITS     *
002030****************************************************************
002040 01  WS-LOAD-TABLE.
002050     05  WS-LOAD-ENTRY OCCURS 500 TIMES.
002060         10  WL-TAG               PIC X(12).
002070         10  WL-DESC              PIC X(30).
002080         10  WL-TYPE              PIC X(02).
002090         10  WL-AREA              PIC 9(03).
002100         10  WL-PANEL             PIC X(08).
002110         10  WL-FEEDER-TYPE       PIC X(06).
002120         10  WL-RATED-KW          PIC S9(4)V99.
002130         10  WL-EFF-PCT           PIC S9(2)V9.
002140         10  WL-PF                PIC V99.
002150         10  WL-SERVICE-FACTOR    PIC 9V99.
002160         10  WL-FLC-A             PIC S9(4)V9.
002170         10  WL-FLA-A             PIC S9(4)V9.
002180         10  WL-LRA-A             PIC S9(5)V9.
002190         10  WL-BRAKE-KW          PIC S9(4)V99.
002200         10  WL-ABSORBED-KW       PIC S9(4)V99.
002210         10  WL-LOAD-FACTOR       PIC V99.
002220         10  WL-DIVERSITY         PIC V99.
002230         10  WL-RUN-HOURS         PIC S9(2)V9.
002240         10  WL-RUNNING-KW        PIC S9(4)V99.
002250         10  WL-DEMAND-KW         PIC S9(4)V99.
002260         10  WL-DAILY-KWH         PIC S9(6)V99.
002270         10  WL-NAMEPLATE-GIVEN-SW PIC X(01).
002280         10  WL-EFF-GIVEN-SW      PIC X(01).
002290         10  WL-FLT-VERIFIED-SW   PIC X(01).
002300         10  WL-CABLE-VERIFIED-SW PIC X(01).
002310         10  FILLER               PIC X(05).
002320 EJECT
002330****************************************************************
002340*    SEQUENTIAL-STARTING GROUPING WORK TABLE -- ONE ENTRY PER     *
002350*    NON-SPARE LOAD, LOADED FRESH FOR EACH TRANSFORMER SIZE       *
002360*    CANDIDATE AND SORTED DESCENDING BY EFFECTIVE STARTING KVA    *
002370*    (REQ B9120 MOTOR-GROUPING ENHANCEMENT)                       *
002380****************************************************************
002390 01  WS-STARTKVA-TABLE.
002400     05  WS-SK-ENTRY OCCURS 500 TIMES.
002410         10  SK-EFF-KVA           PIC S9(5)V9 COMP-3.
002420         10  SK-VFD-SW            PIC X(01).
002430         10  FILLER               PIC X(05).
002440 01  WS-SK-ENTRY-HOLD.
002450     05  FILLER                   PIC X(10).
002460 EJECT
002470****************************************************************
002480*    PANEL TABLE -- ONE ENTRY PER DISTINCT MCC PANEL TAG         *
002490****************************************************************
002500 01  WS-PANEL-TABLE.
002510     05  WS-PANEL-ENTRY OCCURS 50 TIMES.
002520         10  WP-TAG                  PIC X(08).
002530         10  WP-AREA                 PIC 9(03).
002540         10  WP-VOLTAGE              PIC 9(03).
002550         10  WP-CONNECTED-KW         PIC S9(5)V9.
002560         10  WP-RUNNING-KW           PIC S9(5)V9.
002570         10  WP-DEMAND-KW            PIC S9(5)V9.
002580         10  WP-PF-WEIGHTED-SUM      PIC S9(5)V9.
002590         10  WP-DIVERSITY            PIC V99.
002600         10  WP-DEMAND-DIV-KW        PIC S9(5)V9.
002610         10  WP-AVG-PF               PIC V99.
002620         10  WP-DEMAND-KVA           PIC S9(5)V9.
002630         10  WP-DEMAND-AMPS          PIC S9(5)V9.
002640         10  WP-FEEDERS-DOL          PIC 9(03).
002650         10  WP-FEEDERS-VFD          PIC 9(03).
002660         10  WP-FEEDERS-SOFT         PIC 9(03).
002670         10  WP-FEEDERS-VENDOR       PIC 9(03).
002680         10  WP-MAIN-BKR-A           PIC 9(04).
002690         10  WP-BUS-RATING-A         PIC 9(04).
002700         10  WP-FEEDER-COND-MIN-A    PIC S9(5)V9.
002710         10  WP-FEEDER-OCPD-MAX-A    PIC S9(5)V9.
002720         10  WP-LARGEST-FLC-A        PIC S9(4)V9.
002730         10  WP-LARGEST-SCPD-A       PIC 9(04).
002740         10  WP-LINEUP-SCCR-KA       PIC S9(3)V9.
002750         10  WP-SCCR-OK              PIC X(01).
002760         10  FILLER                  PIC X(05).
002770 01  WS-PANEL-ENTRY-HOLD.
002780     05  FILLER                      PIC X(111).
002790****************************************************************
002800*    GENERIC LADDER SEARCH ARGUMENT / RESULT -- REUSED BY EVERY  *
002810*    "SELECT SMALLEST STANDARD SIZE" PARAGRAPH IN THIS PROGRAM.  *
002820****************************************************************
002830 01  WS-LADDER-WORK-AREA.
002840     05  WS-LADDER-TARGET            PIC S9(6)V9 COMP-3.
002850     05  WS-LADDER-FLOOR             PIC S9(6)V9 COMP-3.
002860     05  WS-LADDER-RESULT            PIC S9(6)V9 COMP-3.
002870     05  WS-STARTING-REQ             PIC S9(6)V9 COMP-3.
002880     05  FILLER                      PIC X(08).
002890 EJECT
002900****************************************************************
002910*    CALCULATION WORK AREA -- SCRATCH FIELDS SHARED BY ALL THE   *
002920*    PER-MOTOR SIZING PARAGRAPHS.  REUSED FOR EACH LOAD/BUCKET.  *
002930****************************************************************
002940 01  WS-CALC-WORK-AREA.
002950     05  WS-FLC-AMPS              PIC S9(4)V9.
002960     05  WS-EFF-PCT               PIC S9(2)V9.
002970     05  WS-NAMEPLATE-FLA         PIC S9(4)V9.
002980     05  WS-LRA-AMPS              PIC S9(5)V9.
002990     05  WS-BRAKE-KW              PIC S9(4)V99.
003000     05  WS-BLOWER-P2-BARA        PIC S9(2)V99.
003010     05  WS-ABSORBED-KW           PIC S9(4)V99.
003020     05  WS-RUN-HOURS             PIC S9(2)V9.
003030     05  WS-LOAD-FACTOR           PIC V99.
003040     05  WS-DIVERSITY             PIC V99.
003050     05  WS-WORK-QTY              PIC S9(02) COMP-3.
003060     05  WS-STANDBY-QTY           PIC S9(02) COMP-3.
003070     05  WS-SERVICE-FACTOR        PIC 9V99.
003080     05  WS-COND-MIN-A            PIC S9(5)V9.
003090     05  WS-SCPD-MAX-A            PIC S9(5)V9.
003100     05  WS-SCPD-PCT              PIC 9(4)V9.
003110     05  WS-SCPD-EXC-MAX-PCT      PIC 9(4)V9.
003120     05  WS-SCPD-EXC-PCT          PIC 9(4)V9.
003130     05  WS-HALF-LRA-A            PIC S9(5)V9.
003140     05  WS-SCPD-RATING-A         PIC 9(04).
003150     05  WS-EXCEPTION-USED-SW     PIC X(01).
003160     05  WS-OL-MAX-SETTING-A      PIC S9(4)V9.
003170     05  WS-OL-SETTING-A          PIC S9(4)V9.
003180     05  WS-OL-CLASS              PIC X(02).
003190     05  WS-OL-TYPE               PIC X(12).
003200     05  WS-VFD-INPUT-A           PIC S9(4)V9.
003210     05  WS-VFD-COND-MIN-A        PIC S9(5)V9.
003220     05  WS-VFD-SCPD-CAP-A        PIC S9(5)V9.
003230     05  WS-VFD-SCCR-BASE-KA      PIC S9(3)V9 VALUE +005.0.
003240     05  WS-VFD-SCCR-ENHANCE-KA   PIC S9(3)V9.
003250     05  WS-FUSE-CLASS            PIC X(03).
003260     05  WS-BUCKET-SCCR-KA        PIC S9(3)V9.
003270     05  WS-PANEL-MIN-SCCR-KA     PIC S9(3)V9.
003280     05  WS-UNIT-TYPE             PIC X(12).
003290     05  WS-HEIGHT-UNITS          PIC 9(01).
003300     05  WS-CABLE-LENGTH-M        PIC 9(03).
003310     05  WS-CABLE-CURRENT-A       PIC S9(4)V9.
003320     05  WS-CABLE-REQ-A           PIC S9(5)V9.
003330     05  WS-CABLE-DERATED-A       PIC S9(5)V9.
003340     05  WS-CABLE-SIZE-MM2        PIC S9(3)V9.
003350     05  WS-CABLE-VD-PCT          PIC S9(2)V99.
003360     05  WS-AMBIENT-FACTOR        PIC V99 VALUE +1.00.
003370     05  WS-GROUPING-FACTOR       PIC V99 VALUE +1.00.
003380     05  WS-RESIST-PER-M          PIC S9(1)V9(7) COMP-3.
003390     05  WS-REACT-PER-M           PIC S9(1)V9(7) COMP-3 VALUE
003400                                        +0.0000800.
003410     05  WS-Z-EFF-PER-M           PIC S9(1)V9(7) COMP-3.
003420     05  WS-VOLT-DROP-V           PIC S9(4)V99 COMP-3.
003430     05  WS-SQRT3                 PIC S9(1)V9(5) COMP-3 VALUE
003440                                        +1.73205.
003450     05  FILLER                   PIC X(12).
003460 EJECT
003470****************************************************************
003480*    MOTOR STARTING / TRANSFORMER SIZING WORK AREA               *
003490****************************************************************
003500 01  WS-STARTING-WORK-AREA.
003510     05  WS-START-FLA-A           PIC S9(4)V9.
003520     05  WS-START-LRA-A           PIC S9(5)V9.
003530     05  WS-START-KVA             PIC S9(5)V9 COMP-3.
003540     05  WS-METHOD-FACTOR         PIC 9V99.
003550     05  WS-EFFECTIVE-KVA         PIC S9(5)V9 COMP-3.
003560     05  WS-SOURCE-KVA            PIC S9(5)V9 COMP-3.
003570     05  WS-DIP-PCT               PIC S9(3)V99 COMP-3.
003580     05  WS-IMPACT-BAND           PIC X(10).
003590     05  WS-LARGEST-MTR-KW        PIC S9(4)V99.
003600     05  WS-LARGEST-MTR-TAG       PIC X(12).
003610     05  WS-LARGEST-MTR-FEEDER    PIC X(06).
003620*    PLANT-WIDE LARGEST MOTOR FOR THE REPORT'S MOTOR STATISTICS LINE
003630*    -- UNLIKE WS-LARGEST-MTR-KW ABOVE (WHICH EXCLUDES VFD-FED
003640*    MOTORS BECAUSE A VFD RAMP HAS NO ACROSS-THE-LINE STARTING
003650*    DIP TO CHECK) THIS ONE TAKES THE TRUE LARGEST OVER EVERY LOAD.
003660     05  WS-PLANT-LARGEST-MTR-KW  PIC S9(4)V99.
003670     05  WS-PLANT-LARGEST-MTR-TAG PIC X(12).
003680     05  WS-SEQUENTIAL-SW         PIC X(01).
003690         88  SEQUENTIAL-REQUIRED   VALUE 'Y'.
003700     05  WS-DIP-LIMIT-PCT         PIC S9(3)V99 COMP-3 VALUE
003710                                       +015.00.
003720     05  WS-GROUP-CAP-KVA         PIC S9(5)V9 COMP-3.
003730     05  WS-GROUP-ACCUM-KVA       PIC S9(5)V9 COMP-3.
003740     05  WS-GROUP-COUNT           PIC S9(4) COMP VALUE ZERO.
003750     05  WS-SK-SUB                PIC S9(4) COMP VALUE ZERO.
003760     05  WS-XFMR-KVA-SELECTED     PIC 9(4)V9.
003770     05  WS-XFMR-Z-PCT            PIC 9V99.
003780     05  WS-XFMR-MIN-KVA          PIC S9(5)V9 COMP-3.
003790     05  WS-XFMR-REQUIRED-KVA     PIC S9(5)V9 COMP-3.
003800     05  WS-XFMR-LOADING-PCT      PIC S9(3)V9 COMP-3.
003810     05  WS-GEN-REQUIRED-KW       PIC S9(5)V9 COMP-3.
003820     05  WS-GEN-SELECTED-KW       PIC 9(4).
003830     05  FILLER                   PIC X(10).
003840 EJECT
003850****************************************************************
003860*    PLANT LOAD SUMMARY / FAULT CURRENT WORK AREA                *
003870****************************************************************
003880 01  WS-PLANT-TOTALS.
003890     05  WS-PLANT-CONNECTED-KW    PIC S9(6)V9.
003900     05  WS-PLANT-RUNNING-KW      PIC S9(6)V9.
003910     05  WS-PLANT-DEMAND-KW       PIC S9(6)V9.
003920     05  WS-PLANT-DEMAND-DIV-KW   PIC S9(6)V9.
003930     05  WS-PLANT-DAILY-KWH       PIC S9(7)V9.
003940     05  WS-SPECIFIC-ENERGY       PIC S9(3)V9(3).
003950     05  WS-PLANT-DIVERSITY       PIC V99 VALUE +0.85.
003960     05  WS-PROC-CONN-KW          PIC S9(6)V9.
003970     05  WS-PROC-DEMAND-KW        PIC S9(6)V9.
003980     05  WS-NONPROC-CONN-KW       PIC S9(6)V9.
003990     05  WS-NONPROC-DEMAND-KW     PIC S9(6)V9.
004000     05  WS-TOTAL-CONN-KW         PIC S9(6)V9.
004010     05  WS-TOTAL-DEMAND-KW       PIC S9(6)V9.
004020     05  WS-TOTAL-DEMAND-KVA      PIC S9(6)V9.
004030     05  WS-OVERALL-DIVERSITY     PIC V99.
004040     05  WS-FUTURE-DEMAND-KW      PIC S9(6)V9.
004050     05  WS-FUTURE-DEMAND-KVA     PIC S9(6)V9.
004060     05  WS-XFMR-MIN-RPT-KVA      PIC 9(4)V9.
004070     05  WS-XFMR-REC-RPT-KVA      PIC 9(4)V9.
004080     05  WS-FAULT-I-RATED-A       PIC S9(6)V9 COMP-3.
004090     05  WS-FAULT-ISC-KA          PIC S9(4)V9 COMP-3.
004100     05  FILLER                   PIC X(12).
004110 EJECT
004120****************************************************************
004130*    NON-PROCESS ALLOWANCE BREAKDOWN TABLE -- PERCENT OF PROCESS *
004140*    CONNECTED KW, LOADED VIA THE USUAL FILLER/REDEFINES TRICK.  *
004150****************************************************************
004160 01  WS-NONPROC-LOAD-AREA.
004170     05  FILLER PIC X(16) VALUE 'HVAC            '.
004180     05  FILLER PIC V999  VALUE .050.
004190     05  FILLER PIC X(16) VALUE 'LIGHTING        '.
004200     05  FILLER PIC V999  VALUE .030.
004210     05  FILLER PIC X(16) VALUE 'SMALL POWER     '.
004220     05  FILLER PIC V999  VALUE .020.
004230     05  FILLER PIC X(16) VALUE 'INSTRUMENTATION '.
004240     05  FILLER PIC V999  VALUE .020.
004250     05  FILLER PIC X(16) VALUE 'CONTROL SYSTEM  '.
004260     05  FILLER PIC V999  VALUE .010.
004270     05  FILLER PIC X(16) VALUE 'SECURITY        '.
004280     05  FILLER PIC V999  VALUE .005.
004290     05  FILLER PIC X(16) VALUE 'MISCELLANEOUS   '.
004300     05  FILLER PIC V999  VALUE .015.
004310 01  WS-NONPROC-TABLE REDEFINES WS-NONPROC-LOAD-AREA.
004320     05  WS-NONPROC-ENTRY OCCURS 7 TIMES.
004330         10  WS-NONPROC-NAME      PIC X(16).
004340         10  WS-NONPROC-PCT       PIC V999.
004350*    EACH CATEGORY'S CALCULATED KW IS HELD HERE (PARALLEL TO THE
004360*    WS-NONPROC-ENTRY TABLE ABOVE) SO THE NON-PROCESS BREAKDOWN
004370*    SECTION OF THE PLANT LOAD SUMMARY CAN PRINT ONE LINE PER
004380*    CATEGORY INSTEAD OF JUST THE COMBINED TOTAL.
004390 01  WS-NONPROC-KW-TABLE.
004400     05  WS-NONPROC-KW OCCURS 7 TIMES PIC S9(5)V9 COMP-3.
004410 EJECT
004420****************************************************************
004430*    TIER GATING WORK AREA                                      *
004440****************************************************************
004450 01  WS-TIER-WORK-AREA.
004460     05  WS-TIER-REACHED          PIC 9(01) VALUE 1.
004470     05  WS-OVERALL-COMPLETE-PCT  PIC S9(3)V9 COMP-3.
004480     05  WS-TIER3-FIELDS-OK-SW    PIC X(01).
004490     05  WS-TIER2-OK-COUNT        PIC S9(5) COMP-3.
004500     05  WS-TIER2-OK-PCT          PIC S9(3)V9 COMP-3.
004510     05  WS-LOAD-COMPLETE-PCT     PIC S9(3)V9 COMP-3.
004520     05  FILLER                   PIC X(10).
004530 EJECT
004540****************************************************************
004550*    PRINT LINE WORK AREA -- ONE GENERAL-PURPOSE LAYOUT REUSED   *
004560*    FOR EVERY LINE OF THE PLANT LOAD SUMMARY REPORT.            *
004570****************************************************************
004580 01  WS-PRINT-LINE.
004590     05  WS-PL-LABEL              PIC X(40).
004600     05  WS-PL-VALUE-1            PIC ZZZ,ZZ9.9-.
004610     05  WS-PL-SPACE-1            PIC X(02).
004620     05  WS-PL-VALUE-2            PIC ZZZ,ZZ9.9-.
004630     05  WS-PL-SPACE-2            PIC X(02).
004640     05  WS-PL-TEXT               PIC X(40).
004650     05  FILLER                   PIC X(29).
004660 EJECT
004670****************************************************************
004680*    ASSUMPTIONS CALLOUT TEXT FOR THE PLANT LOAD SUMMARY REPORT  *
004690*    -- LOADED VIA THE USUAL FILLER/VALUE/REDEFINES TRICK.       *
004700****************************************************************
004710 01  WS-ASSUMPTIONS-LOAD-AREA.
004720     05  FILLER PIC X(40) VALUE 'LOAD FACTOR DEFAULT 0.80 IF NOT GIVEN   '.
004730     05  FILLER PIC X(40) VALUE 'DEMAND/FUTURE KVA AT 0.85 PF PLANT-WIDE '.
004740     05  FILLER PIC X(40) VALUE 'FUTURE GROWTH ALLOWANCE IS 20 PCT ON KW '.
004750     05  FILLER PIC X(40) VALUE 'FAULT CURRENT DEFAULTS 50 KA UNVERIFIED '.
004760     05  FILLER PIC X(40) VALUE 'SCPD/OL DEFAULTS ASSUME INVERSE-TIME CB '.
004770     05  FILLER PIC X(40) VALUE 'SVC FACTOR 1.00 IEC / 1.15 NEMA BY TYPE '.
004780 01  WS-ASSUMPTIONS-TABLE REDEFINES WS-ASSUMPTIONS-LOAD-AREA.
004790     05  WS-ASSUMPTION-LINE OCCURS 6 TIMES PIC X(40).
004800 EJECT
004810 LINKAGE SECTION.
004820 EJECT
004830 PROCEDURE DIVISION.
004840****************************************************************
004850*                        MAINLINE LOGIC                         *
004860*    THIS IS THE ONLY PARAGRAPH THAT SEES THE JOB AS A WHOLE -- I*
004870*    OPENS, LOOPS THE EQUIPMENT FILE ONCE, CLOSES, THEN PRINTS.  *
004880*    THE GRAND SCHEME EVER GROWS A SECOND PASS (E.G. A RECONCILE *
004890*    STEP AGAINST A PRIOR RUN) IT GETS BOLTED ON HERE, NOT BURIED*
004900*    DOWN IN THE CALC PARAGRAPHS.                                *
004910*    NO SORT STEP PRECEDES THIS JOB IN THE JCL -- THE EQUIPMENT  *
004920*    FILE ARRIVES IN WHATEVER ORDER THE UPSTREAM EXTRACT LEFT IT,*
004930*    AND EVERY TABLE THAT NEEDS PANEL OR TAG ORDER SORTS ITSELF  *
004940*    LATER RATHER THAN RELYING ON INPUT ORDER.                   *
004950*    RUN ABENDS HERE ONLY ON AN OPEN FAILURE -- EVERY OTHER ERROR*
004960*    (SEE EOJ9900-ABEND FOR THE SOLE HARD-STOP PATH.)            *
004970****************************************************************
004980 0000-CONTROL-PROCESS.
004990     PERFORM 1000-INITIALIZATION
005000         THRU 1099-INITIALIZATION-EXIT.
005010     PERFORM 1100-OPEN-FILES
005020         THRU 1199-OPEN-FILES-EXIT.
005030     PERFORM 1200-READ-PARAMS-CARD
005040         THRU 1299-READ-PARAMS-CARD-EXIT.
005050     PERFORM 2000-MAIN-PROCESS
005060         THRU 2099-MAIN-PROCESS-EXIT
005070         UNTIL EQUIPMENT-EOF.
005080     PERFORM 4000-MCC-AGGREGATION
005090         THRU 4099-MCC-AGGREGATION-EXIT.
005100     PERFORM 6200-FAULT-CURRENT-CALC
005110         THRU 6299-FAULT-CURRENT-CALC-EXIT.
005120     PERFORM 5000-BUCKET-CABLE-DRIVER
005130         THRU 5099-BUCKET-CABLE-DRIVER-EXIT.
005140     PERFORM 6400-TIER-GATING
005150         THRU 6499-TIER-GATING-EXIT.
005160     PERFORM 6300-PLANT-LOAD-SUMMARY
005170         THRU 6399-PLANT-LOAD-SUMMARY-EXIT.
005180     PERFORM 7200-PRINT-SUMMARY-REPORT
005190         THRU 7399-PRINT-SUMMARY-REPORT-EXIT.
005200     PERFORM EOJ9000-CLOSE-FILES
005210         THRU EOJ9999-EXIT.
005220     GOBACK.
005230 EJECT
005240****************************************************************
005250*                         INITIALIZATION                        *
005260*    ZEROES THE WORKING TOTALS AND TABLE COUNTERS BEFORE THE FIRS*
005270*    EQUIPMENT RECORD IS EVEN READ.  A STALE COUNTER LEFT OVER FR*
005280*    A PRIOR ABENDED RUN ON THE SAME REGION IS THE CLASSIC CAUSE *
005290*    A BAD RERUN, SO THIS RUNS EVERY TIME, EVEN ON A ONE-RECORD T*
005300*    FILE.                                                       *
005310*    WS-PANEL-COUNT, WS-LOAD-COUNT, AND THE BUCKET/CABLE SEQUENCE*
005320*    COUNTERS ALL START AT ZERO HERE -- THESE ARE THE ONLY COUNTE*
005330*    IN THE PROGRAM THAT PERSIST ACROSS THE WHOLE RUN RATHER THAN*
005340*    BEING RESET PER PANEL OR PER LOAD.                          *
005350*    THESE DEFAULTS ARE OVERWRITTEN BY 1200 IF THE PARAMS CARD SU*
005360*    NEVER RELY ON THEM SURVIVING PAST THAT POINT.               *
005370****************************************************************
005380 1000-INITIALIZATION.
005390     INITIALIZE WS-PARM-WORK-AREA
005400                WS-PLANT-TOTALS
005410                WS-STARTING-WORK-AREA
005420                WS-TIER-WORK-AREA.
005430     MOVE ZERO TO WS-LOAD-COUNT WS-PANEL-COUNT
005440                  WS-BUCKET-NBR WS-CABLE-NBR.
005450     MOVE +400 TO WS-VOLTAGE.
005460     MOVE +50  TO WS-FREQUENCY.
005470     MOVE +0010.0 TO WS-CAPACITY-MLD.
005480     MOVE 'IEC '  TO WS-MOTOR-STANDARD.
005490     MOVE +050.0 TO WS-AVAILABLE-FAULT-KA.
005500 1099-INITIALIZATION-EXIT.
005510*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
005520*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
005530*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
005540     EXIT.
005550 EJECT
005560****************************************************************
005570*                         OPEN ALL FILES                        *
005580*    PARAMETER CARD, EQUIPMENT MASTER, AND ALL FIVE OUTPUT FILES *
005590*    OPENED TOGETHER SO A MISSING DD/DATASET SHOWS UP BEFORE ANY *
005600*    OUTPUT LINE IS WRITTEN -- NO PARTIAL LOAD LIST LEFT ON DISK *
005610*    FOR SOMEONE TO MISTAKE FOR A COMPLETE ONE.                  *
005620*    FILE STATUS IS CHECKED AFTER EACH OPEN RATHER THAN TRUSTING *
005630*    TO SUCCEED SILENTLY -- A BAD STATUS ROUTES STRAIGHT TO EOJ99*
005640*    SINCE THERE IS NOTHING USEFUL THIS JOB CAN DO WITHOUT ITS OW*
005650*    FILES.                                                      *
005660*    ALL SIX FILES OPEN TOGETHER -- THERE IS NO PARTIAL-OPEN RECO*
005670*    A MISSING OUTPUT DD CARD FAILS THE WHOLE JOB, NOT JUST THAT *
005680****************************************************************
005690 1100-OPEN-FILES.
005700     OPEN INPUT  EQUIPMENT-FILE.
005710     IF WS-EQUIP-STATUS NOT = '00'
005720         DISPLAY 'OPEN FAILED ON EQUIPMENT FILE, STATUS='
005730             WS-EQUIP-STATUS
005740         GO TO EOJ9900-ABEND
005750     END-IF.
005760     OPEN INPUT  PARAMS-FILE.
005770     IF WS-PARMS-STATUS NOT = '00'
005780         DISPLAY 'OPEN FAILED ON PARAMS FILE, STATUS='
005790             WS-PARMS-STATUS
005800         GO TO EOJ9900-ABEND
005810     END-IF.
005820     OPEN OUTPUT LOADLIST-FILE.
005830     OPEN OUTPUT PANELS-FILE.
005840     OPEN OUTPUT BUCKETS-FILE.
005850     OPEN OUTPUT CABLES-FILE.
005860     OPEN OUTPUT RPTFILE-FILE.
005870 1199-OPEN-FILES-EXIT.
005880*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
005890*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
005900*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
005910     EXIT.
005920 EJECT
005930****************************************************************
005940*               READ THE ONE PARAMS CONTROL CARD                *
005950*    ONE-CARD PARAMETER FILE: MOTOR STANDARD, VOLTAGE, FREQUENCY,*
005960*    PLANT CAPACITY MLD.  MISSING/BLANK FIELDS DEFAULT RATHER THA*
005970*    ABEND -- THIS JOB RUNS UNATTENDED OVERNIGHT AND A BLANK CARD*
005980*    SHOULD STILL PRODUCE A USABLE 400V/50HZ LOAD LIST, NOT A DUM*
005990*    THE OPERATOR HAS TO EXPLAIN AT 6 AM.                        *
006000*    VOLTAGE DEFAULTS TO 400, FREQUENCY TO 50, PLANT CAPACITY TO *
006010*    MLD -- THESE MATCH THE PLANT'S OWN NAMEPLATE VOLTAGE AND LOC*
006020*    SUPPLY FREQUENCY, NOT AN ARBITRARY ROUND NUMBER PICKED AT   *
006030*    DESIGN TIME.                                                *
006040*    ONE CARD, ONE READ -- THERE IS NO MULTI-CARD PARAMETER DECK *
006050*    A SECOND CARD IN THE DECK WOULD SIMPLY BE IGNORED.          *
006060****************************************************************
006070 1200-READ-PARAMS-CARD.
006080     READ PARAMS-FILE INTO PARAMS-RECORD
006090         AT END
006100             DISPLAY 'PARAMS FILE EMPTY -- USING DEFAULTS'
006110             GO TO 1299-READ-PARAMS-CARD-EXIT
006120     END-READ.
006130     IF PM-MOTOR-STANDARD NOT = SPACE
006140         MOVE PM-MOTOR-STANDARD TO WS-MOTOR-STANDARD
006150     END-IF.
006160     IF PM-VOLTAGE NUMERIC AND PM-VOLTAGE > ZERO
006170         MOVE PM-VOLTAGE TO WS-VOLTAGE
006180     END-IF.
006190     IF PM-FREQUENCY NUMERIC AND PM-FREQUENCY > ZERO
006200         MOVE PM-FREQUENCY TO WS-FREQUENCY
006210     END-IF.
006220     IF PM-CAPACITY-MLD > ZERO
006230         MOVE PM-CAPACITY-MLD TO WS-CAPACITY-MLD
006240     END-IF.
006250     MOVE PM-XFMR-KVA TO WS-XFMR-KVA-GIVEN.
006260     MOVE PM-XFMR-Z-PCT TO WS-XFMR-Z-GIVEN.
006270     MOVE PM-FAULT-KA TO WS-FAULT-KA-GIVEN.
006280     MOVE PM-FLT-CURR-VERIFIED TO WS-FLT-CURR-VERIFIED-SW.
006290     MOVE PM-CABLE-LEN-VERIFIED TO WS-CABLE-LEN-VERIFIED-SW.
006300 1299-READ-PARAMS-CARD-EXIT.
006310*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
006320*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
006330*    SHOULD NEVER BE ADDED HERE.
006340     EXIT.
006350 EJECT
006360****************************************************************
006370*    MAIN PROCESS -- READ EQUIPMENT, FILTER AND COMPUTE LOADS    *
006380*    DRIVES THE EQUIPMENT-RECORD LOOP.  EVERYTHING FROM TABLE    *
006390*    LOOKUPS THROUGH BUCKET/CABLE SIZING HAPPENS PER RECORD HERE;*
006400*    THE PLANT-LEVEL ROLLUPS (PANEL SUMS, TRANSFORMER, GENERATOR,*
006410*    LOAD SUMMARY) DO NOT RUN UNTIL EVERY RECORD HAS BEEN SEEN, S*
006420*    THEY LIVE OUTSIDE THIS LOOP IN 0000.                        *
006430*    THE LOOP TERMINATES ON WS-EQUIPMENT-EOF-SW, SET BY 2100 -- N*
006440*    RECORD-COUNT LIMIT EXISTS, SO A MUCH LARGER EQUIPMENT FILE O*
006450*    A BIGGER PLANT RUNS THE SAME WAY, JUST LONGER.              *
006460*    THIS IS THE ONLY PLACE THE EQUIPMENT FILE IS READ -- NO OTHE*
006470*    TOUCHES WS-EQUIPMENT-EOF-SW.                                *
006480****************************************************************
006490 2000-MAIN-PROCESS.
006500     PERFORM 2100-READ-NEXT-EQUIPMENT
006510         THRU 2199-READ-NEXT-EQUIPMENT-EXIT.
006520     IF NOT EQUIPMENT-EOF
006530         PERFORM 2200-FILTER-EQUIPMENT
006540             THRU 2299-FILTER-EQUIPMENT-EXIT
006550     END-IF.
006560 2099-MAIN-PROCESS-EXIT.
006570*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
006580*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
006590*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
006600     EXIT.
006610 EJECT
006620*    READS ONE EQUIPMENT-RECORD AND SETS WS-EQUIPMENT-EOF-SW --
006630*    THIS JOB HAS NO RE-READ/RESTART LOGIC, SO A DAMAGED LAST
006640*    RECORD ON THE EQUIPMENT FILE JUST ENDS THE LOOP EARLY RATHER
006650*    THAN ABENDING.
006660*    THE SWITCH IS TESTED IMMEDIATELY AFTER THIS READ IN 2000 --
006670*    NOTHING ELSE IN THIS PARAGRAPH SHOULD EVER RUN AFTER THE AT
006680*    END CLAUSE FIRES.
006690*    A SHORT OR TRUNCATED RECORD IS STILL READ -- THERE IS NO RECORD-
006700*    LENGTH VALIDATION ON THIS FILE BEYOND WHAT THE FD ITSELF ENFORCES.
006710 2100-READ-NEXT-EQUIPMENT.
006720     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
006730         AT END
006740             SET EQUIPMENT-EOF TO TRUE
006750     END-READ.
006760 2199-READ-NEXT-EQUIPMENT-EXIT.
006770*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
006780*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
006790*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
006800     EXIT.
006810 EJECT
006820****************************************************************
006830*    KEEP ONLY MOTORIZED TYPES WITH RATED KW GREATER THAN ZERO   *
006840*    ONLY EQ-TYPE-MOTORIZED ITEMS GO INTO THE LOAD TABLE -- NON- *
006850*    MOTOR EQUIPMENT (PIPING, TANKS, INSTRUMENTATION NOT WIRED   *
006860*    THROUGH AN MCC BUCKET) HAS NO BUSINESS ON AN ELECTRICAL LOAD*
006870*    LIST AND WOULD JUST INFLATE THE CONNECTED KW WITH GARBAGE.  *
006880*    EQ-TYPE-MOTORIZED IS AN 88-LEVEL CONDITION COVERING EVERY   *
006890*    RECOGNIZED MOTOR/BLOWER/MIXER/FAN/CONVEYOR/CRUSHER CODE ON T*
006900*    MASTER -- A NEW EQUIPMENT TYPE HAS TO BE ADDED TO THAT      *
006910*    CONDITION BEFORE IT WILL EVER REACH THE LOAD TABLE.         *
006920*    A RECORD THAT FAILS THIS TEST IS SIMPLY SKIPPED -- IT NEVER *
006930*    ANY OUTPUT FILE OR REPORT.                                  *
006940****************************************************************
006950 2200-FILTER-EQUIPMENT.
006960     IF EQ-TYPE-MOTORIZED AND EQ-RATED-KW > ZERO
006970         IF WS-LOAD-COUNT < 500
006980             ADD 1 TO WS-LOAD-COUNT
006990             MOVE WS-LOAD-COUNT TO WS-LOAD-SUB
007000             PERFORM 2300-BUILD-LOAD-RECORD
007010                 THRU 2399-BUILD-LOAD-RECORD-EXIT
007020             PERFORM 2400-ASSIGN-PANEL
007030                 THRU 2499-ASSIGN-PANEL-EXIT
007040             PERFORM 7000-WRITE-LOADLIST
007050                 THRU 7099-WRITE-LOADLIST-EXIT
007060         ELSE
007070             DISPLAY 'LOAD TABLE FULL -- RECORD SKIPPED, TAG='
007080                 EQ-TAG
007090         END-IF
007100     END-IF.
007110 2299-FILTER-EQUIPMENT-EXIT.
007120*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
007130*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
007140*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
007150     EXIT.
007160 EJECT
007170****************************************************************
007180*    BUILD ONE LOAD TABLE ENTRY -- load-calculations UNIT        *
007190*    ASSEMBLES ONE WL-LOAD-ENTRY FROM THE RAW EQUIPMENT RECORD --*
007200*    FLC TABLE LOOKUP, EFFICIENCY BAND, NAMEPLATE FLA ESTIMATE,  *
007210*    BRAKE KW, DUTY PROFILE, AND PANEL ASSIGNMENT ALL HAPPEN HERE*
007220*    BEFORE THE LOAD EVER GOES IN THE TABLE.  IF A FUTURE FIELD  *
007230*    NEEDS TO RIDE ALONG ON THE LOAD TABLE, THIS IS WHERE IT GETS*
007240*    POPULATED.                                                  *
007250*    ORDER OF OPERATIONS MATTERS HERE: FLC AND EFFICIENCY HAVE TO*
007260*    BE KNOWN BEFORE THE NAMEPLATE FLA ESTIMATE RUNS, AND FLA HAS*
007270*    TO BE KNOWN BEFORE DUTY PROFILE AND BRAKE KW, SINCE LATER   *
007280*    STEPS IN THIS PARAGRAPH LEAN ON EARLIER ONES' RESULTS.      *
007290*    WL-TAG IS COPIED VERBATIM FROM EQ-TAG -- DUPLICATE TAGS ON T*
007300*    PRODUCE DUPLICATE LOAD RECORDS, THERE IS NO UNIQUENESS CHECK*
007310****************************************************************
007320 2300-BUILD-LOAD-RECORD.
007330     MOVE EQ-TAG           TO WL-TAG(WS-LOAD-SUB).
007340     MOVE EQ-DESC          TO WL-DESC(WS-LOAD-SUB).
007350     MOVE EQ-TYPE          TO WL-TYPE(WS-LOAD-SUB).
007360     MOVE EQ-AREA          TO WL-AREA(WS-LOAD-SUB).
007370     IF EQ-AREA = ZERO
007380         MOVE 100 TO WL-AREA(WS-LOAD-SUB)
007390     END-IF.
007400     MOVE EQ-FEEDER-TYPE   TO WL-FEEDER-TYPE(WS-LOAD-SUB).
007410     IF EQ-FEEDER-TYPE = SPACE
007420         MOVE 'DOL   ' TO WL-FEEDER-TYPE(WS-LOAD-SUB)
007430     END-IF.
007440     MOVE EQ-RATED-KW      TO WL-RATED-KW(WS-LOAD-SUB).
007450     MOVE EQ-PF            TO WL-PF(WS-LOAD-SUB).
007460     IF EQ-PF = ZERO
007470         MOVE .85 TO WL-PF(WS-LOAD-SUB)
007480     END-IF.
007490*    TABLE FLC LOOKUP
007500     PERFORM 3000-LOOKUP-TABLE-FLC
007510         THRU 3099-LOOKUP-TABLE-FLC-EXIT.
007520     MOVE WS-FLC-AMPS TO WL-FLC-A(WS-LOAD-SUB).
007530*    MOTOR EFFICIENCY
007540     MOVE 'N' TO WL-EFF-GIVEN-SW(WS-LOAD-SUB).
007550     IF EQ-EFF-PCT > ZERO
007560         MOVE EQ-EFF-PCT TO WS-EFF-PCT
007570         MOVE 'Y' TO WL-EFF-GIVEN-SW(WS-LOAD-SUB)
007580     ELSE
007590         PERFORM 3100-LOOKUP-EFFICIENCY
007600             THRU 3199-LOOKUP-EFFICIENCY-EXIT
007610     END-IF.
007620     MOVE WS-EFF-PCT TO WL-EFF-PCT(WS-LOAD-SUB).
007630*    NAMEPLATE FLA
007640     MOVE 'N' TO WL-NAMEPLATE-GIVEN-SW(WS-LOAD-SUB).
007650     IF EQ-FLA-NAMEPLATE > ZERO
007660         MOVE EQ-FLA-NAMEPLATE TO WS-NAMEPLATE-FLA
007670         MOVE 'Y' TO WL-NAMEPLATE-GIVEN-SW(WS-LOAD-SUB)
007680     ELSE
007690         PERFORM 3200-ESTIMATE-NAMEPLATE-FLA
007700             THRU 3299-ESTIMATE-NAMEPLATE-FLA-EXIT
007710     END-IF.
007720     MOVE WS-NAMEPLATE-FLA TO WL-FLA-A(WS-LOAD-SUB).
007730*    LRA = FLC TIMES 6.0
007740     MULTIPLY WS-FLC-AMPS BY 6.0 GIVING WS-LRA-AMPS
007750         ROUNDED.
007760     MOVE WS-LRA-AMPS TO WL-LRA-A(WS-LOAD-SUB).
007770*    SERVICE FACTOR
007780     IF WS-MOTOR-STANDARD = 'NEMA'
007790         MOVE 1.15 TO WS-SERVICE-FACTOR
007800     ELSE
007810         MOVE 1.00 TO WS-SERVICE-FACTOR
007820     END-IF.
007830     MOVE WS-SERVICE-FACTOR TO WL-SERVICE-FACTOR(WS-LOAD-SUB).
007840*    BRAKE POWER BY EQUIPMENT TYPE
007850     PERFORM 3300-CALC-BRAKE-KW
007860         THRU 3399-CALC-BRAKE-KW-EXIT.
007870     MOVE WS-BRAKE-KW TO WL-BRAKE-KW(WS-LOAD-SUB).
007880*    ABSORBED KW = BRAKE / (EFF/100)
007890     COMPUTE WS-ABSORBED-KW ROUNDED =
007900         WS-BRAKE-KW / (WS-EFF-PCT / 100).
007910     MOVE WS-ABSORBED-KW TO WL-ABSORBED-KW(WS-LOAD-SUB).
007920*    DUTY PROFILE (RUN HOURS / LOAD FACTOR) BY EQUIPMENT TYPE
007930     PERFORM 3400-DUTY-PROFILE
007940         THRU 3499-DUTY-PROFILE-EXIT.
007950     MOVE WS-RUN-HOURS   TO WL-RUN-HOURS(WS-LOAD-SUB).
007960     MOVE WS-LOAD-FACTOR TO WL-LOAD-FACTOR(WS-LOAD-SUB).
007970*    DIVERSITY FROM QTY NOTE
007980     PERFORM 3900-PARSE-QTY-NOTE
007990         THRU 3999-PARSE-QTY-NOTE-EXIT.
008000     MOVE WS-DIVERSITY TO WL-DIVERSITY(WS-LOAD-SUB).
008010*    RUNNING / DEMAND / DAILY KWH
008020     COMPUTE WS-BRAKE-KW ROUNDED =
008030         WS-ABSORBED-KW * WS-LOAD-FACTOR.
008040     MOVE WS-BRAKE-KW TO WL-RUNNING-KW(WS-LOAD-SUB).
008050     COMPUTE WS-BRAKE-KW ROUNDED =
008060         WL-RUNNING-KW(WS-LOAD-SUB) * WS-DIVERSITY.
008070     MOVE WS-BRAKE-KW TO WL-DEMAND-KW(WS-LOAD-SUB).
008080     COMPUTE WL-DAILY-KWH(WS-LOAD-SUB) ROUNDED =
008090         WL-RUNNING-KW(WS-LOAD-SUB) * WS-RUN-HOURS.
008100*    METADATA VERIFICATION FLAGS (TIER 3 GATING)
008110     MOVE WS-FLT-CURR-VERIFIED-SW
008120         TO WL-FLT-VERIFIED-SW(WS-LOAD-SUB).
008130     MOVE WS-CABLE-LEN-VERIFIED-SW
008140         TO WL-CABLE-VERIFIED-SW(WS-LOAD-SUB).
008150 2399-BUILD-LOAD-RECORD-EXIT.
008160*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
008170*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
008180*    SHOULD NEVER BE ADDED HERE.
008190     EXIT.
008200 EJECT
008210****************************************************************
008220*    ASSIGN PANEL TAG AND REGISTER IN THE PANEL TABLE            *
008230*    EQ-MCC-PANEL ON THE MASTER IS AN OVERRIDE -- MOST EQUIPMENT *
008240*    RECORDS LEAVE IT BLANK AND GET A GENERATED MCC-NNN TAG OFF T*
008250*    AREA CODE INSTEAD.  THE OVERRIDE EXISTS FOR THE HANDFUL OF  *
008260*    MOTORS FED FROM A PANEL THAT DOESN'T MATCH THEIR PROCESS ARE*
008270*    (SHARED UTILITY MCCS, SKID-MOUNTED PACKAGE PANELS).         *
008280*    THE GENERATED MCC-NNN TAG USES THE THREE-DIGIT AREA CODE    *
008290*    DIRECTLY -- TWO AREAS SHARING A LEADING DIGIT (101 VS 110) G*
008300*    ENTIRELY DISTINCT PANEL TAGS, NO TRUNCATION RISK.           *
008310*    A LOAD WITH AREA CODE ZERO (DEFAULTED TO 100 BY 2300) STILL *
008320*    NORMAL MCC-100 TAG -- THE DEFAULT NEVER SHOWS AS A SPECIAL C*
008330****************************************************************
008340 2400-ASSIGN-PANEL.
008350     IF EQ-MCC-PANEL = SPACE
008360         MOVE 'MCC-'      TO WL-PANEL(WS-LOAD-SUB)
008370         MOVE EQ-AREA     TO WS-SUB-1
008380         STRING 'MCC-' DELIMITED BY SIZE
008390                EQ-AREA   DELIMITED BY SIZE
008400                INTO WL-PANEL(WS-LOAD-SUB)
008410     ELSE
008420         MOVE EQ-MCC-PANEL TO WL-PANEL(WS-LOAD-SUB)
008430     END-IF.
008440     PERFORM 2450-FIND-OR-ADD-PANEL
008450         THRU 2499-ASSIGN-PANEL-EXIT.
008460 EJECT
008470*    LINEAR SEARCH, NOT A SORTED LOOKUP -- THE PANEL TABLE IS
008480*    BUILT IN FIRST-SEEN ORDER AND ISN'T SORTED UNTIL 4100 RUNS
008490*    AFTER THE WHOLE EQUIPMENT FILE HAS BEEN READ.
008500*    A PANEL TAG IS NEVER REUSED ACROSS TWO DIFFERENT MCC AREAS --
008510*    IF THE LOOKUP EVER MATCHES THE WRONG PANEL, THE AREA CODE
008520*    DERIVATION IN 2400 IS THE PLACE TO LOOK, NOT HERE.
008530*    CALLED ONCE PER LOAD FROM 2400 -- NEVER CALLED DIRECTLY FROM ANYWHERE
008540*    ELSE IN THE PROGRAM.
008550 2450-FIND-OR-ADD-PANEL.
008560     MOVE 1 TO WS-SUB-1.
008570*    DROPS OUT TO 2460 TO ADD A NEW ENTRY THE MOMENT THE SEARCH
008580*    RUNS PAST THE CURRENT PANEL COUNT -- NO SEPARATE NOT-FOUND
008590*    FLAG NEEDED.
008600*    A LINEAR SCAN OF THE PANEL TABLE BUILT SO FAR -- FINE AT THIS
008610*    PLANT'S PANEL COUNT, NOT A SEARCH ALL VERB SINCE THE TABLE
008620*    ISN'T SORTED YET AT THIS POINT IN THE RUN.
008630*    STOPS AT THE FIRST MATCHING TAG -- TWO PANEL ENTRIES WITH THE SAME
008640*    TAG (SHOULD NOT HAPPEN) WOULD SILENTLY USE ONLY THE FIRST ONE.
008650 2451-FIND-PANEL-LOOP.
008660     IF WS-SUB-1 > WS-PANEL-COUNT
008670         GO TO 2460-ADD-NEW-PANEL
008680     END-IF.
008690     IF WP-TAG(WS-SUB-1) = WL-PANEL(WS-LOAD-SUB)
008700         GO TO 2499-ASSIGN-PANEL-EXIT
008710     END-IF.
008720     ADD 1 TO WS-SUB-1.
008730     GO TO 2451-FIND-PANEL-LOOP.
008740*    NEW PANEL ENTRIES GET THEIR AREA CODE FROM THE LOAD THAT
008750*    TRIGGERED THE ADD -- A PANEL SHARED ACROSS TWO AREAS KEEPS
008760*    WHICHEVER AREA ASSIGNED IT FIRST.
008770*    FIRES ONLY WHEN 2451 FOUND NO MATCH -- THE NEW ENTRY'S
008780*    RUNNING TOTALS ALL START AT ZERO AND ARE BUILT UP BY EVERY
008790*    SUBSEQUENT LOAD THAT MAPS TO THIS SAME PANEL TAG.
008800*    WS-PANEL-COUNT IS THE ONLY SUBSCRIPT BOUND CHECKED BEFORE THIS ADDS
008810*    A NEW ENTRY -- A PLANT WITH MORE PANELS THAN THE TABLE SIZE WOULD
008820*    OVERFLOW HERE WITHOUT A DIAGNOSTIC.
008830 2460-ADD-NEW-PANEL.
008840     IF WS-PANEL-COUNT NOT < 50
008850         DISPLAY 'PANEL TABLE FULL -- PANEL NOT ADDED, TAG='
008860             WL-PANEL(WS-LOAD-SUB)
008870         GO TO 2499-ASSIGN-PANEL-EXIT
008880     END-IF.
008890     ADD 1 TO WS-PANEL-COUNT.
008900     MOVE WL-PANEL(WS-LOAD-SUB) TO WP-TAG(WS-PANEL-COUNT).
008910     MOVE WL-AREA(WS-LOAD-SUB)  TO WP-AREA(WS-PANEL-COUNT).
008920     MOVE WS-VOLTAGE            TO WP-VOLTAGE(WS-PANEL-COUNT).
008930 2499-ASSIGN-PANEL-EXIT.
008940*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
008950*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
008960*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
008970     EXIT.
008980 EJECT
008990****************************************************************
009000*    TABLE FLC LOOKUP -- ASCENDING SCAN, FORMULA ABOVE TABLE     *
009010*    NYMOTTAB CARRIES THE STANDARD TABLE 430.250/430.248 FLC VALU*
009020*    BY KW/VOLTAGE.  A MOTOR THAT FALLS OFF THE TABLE (ODD KW NOT*
009030*    ON THE PUBLISHED LADDER) GETS THE FORMULA FALLBACK IN 3050  *
009040*    RATHER THAN AN ABEND -- THIS HAPPENS MORE THAN YOU'D THINK O*
009050*    IMPORTED PACKAGE EQUIPMENT SIZED IN ODD KW INCREMENTS.      *
009060*    THE TABLE IS KEYED ON RATED KW AND VOLTAGE TOGETHER -- A 400*
009070*    MOTOR AND A 230V MOTOR AT THE SAME KW DRAW DIFFERENT FLC, SO*
009080*    BOTH FIELDS HAVE TO MATCH BEFORE AN ENTRY IS ACCEPTED.      *
009090*    A TABLE MISS FALLS THROUGH TO 3050'S FORMULA -- THERE IS NO *
009100*    FALLBACK BEYOND THAT.                                       *
009110****************************************************************
009120 3000-LOOKUP-TABLE-FLC.
009130     MOVE 1 TO WS-SUB-2.
009140*    SEQUENTIAL SCAN OF NYMOTTAB -- THE TABLE IS SHORT ENOUGH (ONE
009150*    ENTRY PER STANDARD KW STEP) THAT A BINARY SEARCH WOULD BE
009160*    OVERKILL FOR THE TIME IT SAVES.
009170*    SCANS THE FLC TABLE FOR A KW-AND-VOLTAGE MATCH -- NO MATCH
009180*    FALLS THROUGH TO THE FORMULA ESTIMATE IN 3050 RATHER THAN
009190*    LEAVING FLC AT ZERO.
009200*    A LINEAR SCAN, NOT A BINARY SEARCH -- THE TABLE IS LOADED IN
009210*    WHATEVER ORDER THE FLC TABLE FILE ARRIVES IN, NOT SORTED BY KW.
009220 3010-LOOKUP-TABLE-FLC-LOOP.
009230     IF WS-SUB-2 > 22
009240         GO TO 3050-CALC-FLC-FORMULA
009250     END-IF.
009260     IF EQ-RATED-KW NOT > FLC-TABLE-KW(WS-SUB-2)
009270         MOVE FLC-TABLE-AMPS(WS-SUB-2) TO WS-FLC-AMPS
009280         GO TO 3099-LOOKUP-TABLE-FLC-EXIT
009290     END-IF.
009300     ADD 1 TO WS-SUB-2.
009310     GO TO 3010-LOOKUP-TABLE-FLC-LOOP.
009320*    FALLBACK ONLY -- RUNS WHEN THE MOTOR'S KW DOESN'T LAND ON A
009330*    PUBLISHED TABLE STEP.  746 CONVERTS KW TO WATTS FOR THE
009340*    P = ROOT3 X V X I X PF X EFF RELATIONSHIP SOLVED FOR I.
009350*    ONLY REACHED WHEN THE TABLE LOOKUP ABOVE COMES UP EMPTY --
009360*    A TABLE HIT ALWAYS WINS OVER THIS ESTIMATE WHEN BOTH ARE
009370*    AVAILABLE.
009380*    THIS FORMULA ESTIMATE IS LESS ACCURATE THAN A TABLE HIT AND SHOULD
009390*    BE TREATED AS A FALLBACK, NOT AS EQUALLY RELIABLE.
009400 3050-CALC-FLC-FORMULA.
009410     IF EQ-EFF-PCT > ZERO
009420         MOVE EQ-EFF-PCT TO WS-EFF-PCT
009430     ELSE
009440         PERFORM 3100-LOOKUP-EFFICIENCY
009450             THRU 3199-LOOKUP-EFFICIENCY-EXIT
009460     END-IF.
009470     COMPUTE WS-FLC-AMPS ROUNDED =
009480         (EQ-RATED-KW * 1000) /
009490         (WS-SQRT3 * WS-VOLTAGE * (WS-EFF-PCT / 100) * WL-PF(WS-LOAD-SUB)).
009500 3099-LOOKUP-TABLE-FLC-EXIT.
009510*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
009520*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
009530*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
009540     EXIT.
009550 EJECT
009560****************************************************************
009570*    MOTOR EFFICIENCY LOOKUP -- ASCENDING SCAN OF UPPER BOUNDS   *
009580*    NEMA/IEC EFFICIENCY BAND BY KW, USED WHEN EQ-EFF-PCT IS BLAN*
009590*    ON THE MASTER.  MOST OLDER EQUIPMENT RECORDS NEVER HAD A    *
009600*    NAMEPLATE EFFICIENCY KEYED IN -- THE TABLE DEFAULT IS A     *
009610*    REASONABLE STAND-IN, NOT A NAMEPLATE-ACCURATE FIGURE.       *
009620*    EQ-EFF-PCT BEING BLANK IS THE NORMAL CASE ON THIS MASTER -- *
009630*    MOST RECORDS PREDATE THE FIELD AND WERE NEVER RETROACTIVELY *
009640*    KEYED, SO THIS TABLE RUNS FOR THE MAJORITY OF LOADS, NOT JUS*
009650*    THE EXCEPTIONS.                                             *
009660*    THE FALLBACK DEFAULT IN THIS PARAGRAPH IS DELIBERATELY CONSE*
009670*    IT UNDERSTATES EFFICIENCY RATHER THAN OVERSTATES IT.        *
009680****************************************************************
009690 3100-LOOKUP-EFFICIENCY.
009700     MOVE 1 TO WS-SUB-2.
009710*    SAME SEQUENTIAL-SCAN PATTERN AS THE FLC TABLE LOOKUP ABOVE --
009720*    KEPT CONSISTENT SO BOTH TABLE LOOKUPS READ THE SAME WAY.
009730*    SCANS THE EFFICIENCY TABLE BY KW AND POLE COUNT -- FALLS BACK
009740*    TO THE PLANT-STANDARD DEFAULT IN 3100 WHEN NEITHER FIELD
009750*    MATCHES ANY ENTRY.
009760*    SAME LINEAR-SCAN SHAPE AS THE FLC LOOKUP ABOVE, AGAINST A SEPARATE
009770*    EFFICIENCY TABLE FILE.
009780 3110-LOOKUP-EFFICIENCY-LOOP.
009790     IF WS-SUB-2 > 8
009800         MOVE +096.0 TO WS-EFF-PCT
009810         GO TO 3199-LOOKUP-EFFICIENCY-EXIT
009820     END-IF.
009830     IF EQ-RATED-KW < EFF-TABLE-UPPER-KW(WS-SUB-2)
009840         MOVE EFF-TABLE-PCT(WS-SUB-2) TO WS-EFF-PCT
009850         GO TO 3199-LOOKUP-EFFICIENCY-EXIT
009860     END-IF.
009870     ADD 1 TO WS-SUB-2.
009880     GO TO 3110-LOOKUP-EFFICIENCY-LOOP.
009890 3199-LOOKUP-EFFICIENCY-EXIT.
009900*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
009910*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
009920*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
009930     EXIT.
009940 EJECT
009950****************************************************************
009960*    NAMEPLATE FLA ESTIMATE                                      *
009970*    ESTIMATES NAMEPLATE FLA FROM RATED KW/EFFICIENCY/PF WHEN    *
009980*    EQ-FLA-NAMEPLATE ISN'T KEYED -- THIS IS THE SAME SHORTFALL A*
009990*    3100, JUST ON THE AMPS SIDE.  WHERE A REAL NAMEPLATE FLA IS *
010000*    FILE IT ALWAYS WINS; THIS ESTIMATE ONLY FILLS THE GAP.      *
010010*    PF IS TAKEN FROM EQ-PF WHEN PRESENT; WHEN BLANK A PLANT-    *
010020*    STANDARD 0.85 STANDS IN, THE SAME FIGURE THE LOAD SUMMARY US*
010030*    FOR ITS OWN KVA CONVERSION.                                 *
010040*    THIS ESTIMATE IS ONLY EVER OVERWRITTEN IF A LATER BUILD ADDS*
010050*    NAMEPLATE FLA FIELD TO THE MASTER -- IT DOES NOT EXIST TODAY*
010060****************************************************************
010070 3200-ESTIMATE-NAMEPLATE-FLA.
010080     IF EQ-EFF-PCT > ZERO
010090         MOVE EQ-EFF-PCT TO WS-EFF-PCT
010100     ELSE
010110         MOVE +090.0 TO WS-EFF-PCT
010120     END-IF.
010130     COMPUTE WS-NAMEPLATE-FLA ROUNDED =
010140         (EQ-RATED-KW * 1000) /
010150         (WS-SQRT3 * WS-VOLTAGE * (WS-EFF-PCT / 100) * .85).
010160 3299-ESTIMATE-NAMEPLATE-FLA-EXIT.
010170*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
010180*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
010190*    SHOULD NEVER BE ADDED HERE.
010200     EXIT.
010210 EJECT
010220****************************************************************
010230*    BRAKE POWER BY EQUIPMENT TYPE                               *
010240*    BRAKE KW DRIVES THE STARTING-KVA/DIP CHECK IN 6050 AND THE  *
010250*    RUN-HOURS ENERGY FIGURES IN 3400, SO A WRONG VALUE HERE PROP*
010260*    GATES INTO THE TRANSFORMER SIZING AND THE DAILY KWH LINE ON *
010270*    THE SUMMARY REPORT.  EACH BRANCH PREFERS A REAL HYDRAULIC/  *
010280*    PROCESS FIGURE FROM THE EQUIPMENT RECORD (FLOW/HEAD, FLOW/  *
010290*    PRESSURE, TANK VOLUME) AND ONLY FALLS BACK TO THE FLAT 85 PC*
010300*    OF NAMEPLATE KW WHEN THOSE FIELDS ARE BLANK.  SEE THE 2003  *
010310*    CHANGE LOG ENTRY BELOW FOR THE BLOWER DEFAULT-PRESSURE FIX -*
010320*    A BLOWER WITH NO DISCHARGE PRESSURE ON FILE USED TO SILENTLY*
010330*    BRAKE OUT AT ZERO KW.                                       *
010340*    THE 0.70 EFFICIENCY FACTOR ON THE PUMP AND BLOWER FORMULAS I*
010350*    A HYDRAULIC/FLUID EFFICIENCY FIGURE, NOT THE MOTOR'S OWN    *
010360*    ELECTRICAL EFFICIENCY FROM 3100 -- THE TWO ARE SEPARATE AND *
010370*    SHOULD NEVER BE CONFUSED WHEN THIS PARAGRAPH IS NEXT TOUCHED*
010380*    THE EQ-TYPE TEST LIST HERE HAS TO STAY IN SYNC WITH 2200'S M*
010390*    CONDITION -- A TYPE THAT PASSES 2200 BUT HAS NO WHEN CLAUSE *
010400*    TO WHEN OTHER, WHICH IS A SILENT DEGRADE, NOT AN ERROR.     *
010410****************************************************************
010420 3300-CALC-BRAKE-KW.
010430     EVALUATE TRUE
010440         WHEN EQ-TYPE = 'P ' OR EQ-TYPE = 'PU'
010450             IF EQ-FLOW-M3H > ZERO AND EQ-HEAD-M > ZERO
010460                 COMPUTE WS-BRAKE-KW ROUNDED =
010470                     (EQ-FLOW-M3H * EQ-HEAD-M * 1.0 * 9.81) /
010480                     (3600 * .70)
010490             ELSE
010500                 COMPUTE WS-BRAKE-KW ROUNDED = EQ-RATED-KW * .85
010510             END-IF
010520         WHEN EQ-TYPE = 'B ' OR EQ-TYPE = 'BL'
010530             IF EQ-FLOW-M3H > ZERO
010540                 IF EQ-PRESS-BARG = ZERO
010550                     MOVE 1.6 TO WS-BLOWER-P2-BARA
010560                 ELSE
010570                     COMPUTE WS-BLOWER-P2-BARA ROUNDED =
010580                         1.013 + EQ-PRESS-BARG
010590                 END-IF
010600                 COMPUTE WS-BRAKE-KW ROUNDED =
010610                     (1.4 / .4) * (EQ-FLOW-M3H / 3600) * 101300 *
010620                     (((WS-BLOWER-P2-BARA / 1.013) ** .2857)
010630                         - 1) / (1000 * .70)
010640             ELSE
010650                 COMPUTE WS-BRAKE-KW ROUNDED = EQ-RATED-KW * .85
010660             END-IF
010670         WHEN EQ-TYPE = 'AG' OR EQ-TYPE = 'MX'
010680             IF EQ-VOLUME-M3 > ZERO
010690                 COMPUTE WS-BRAKE-KW ROUNDED =
010700                     (EQ-VOLUME-M3 * 8) / 1000
010710             ELSE
010720                 COMPUTE WS-BRAKE-KW ROUNDED = EQ-RATED-KW * .85
010730             END-IF
010740         WHEN OTHER
010750             COMPUTE WS-BRAKE-KW ROUNDED = EQ-RATED-KW * .85
010760     END-EVALUATE.
010770 3399-CALC-BRAKE-KW-EXIT.
010780*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
010790*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
010800*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
010810     EXIT.
010820 EJECT
010830****************************************************************
010840*    DUTY PROFILE (RUN HOURS / LOAD FACTOR) BY EQUIPMENT TYPE    *
010850*    RUN HOURS AND LOAD FACTOR BY EQUIPMENT TYPE ARE PLANT-STANDA*
010860*    ASSUMPTIONS, NOT MEASURED DATA -- NO EQUIPMENT RECORD FIELD *
010870*    CARRIES ACTUAL RUNTIME.  THESE FEED THE DAILY KWH AND SPECIF*
010880*    ENERGY LINES ON THE SUMMARY REPORT AND ARE CALLED OUT AS SUC*
010890*    IN THE REPORT'S ASSUMPTIONS SECTION SO NOBODY MISTAKES THEM *
010900*    FOR METERED NUMBERS.                                        *
010910*    A FUTURE METERING TIE-IN WOULD REPLACE THESE ASSUMED RUN    *
010920*    HOURS WITH ACTUAL SCADA RUNTIME, BUT THAT FEED DOES NOT EXIS*
010930*    ON THIS EQUIPMENT MASTER TODAY.                             *
010940*    CONTINUOUS-DUTY LOADS ARE ASSUMED RUNNING 24 HOURS -- NO SEA*
010950*    SHIFT-BASED VARIATION IS MODELED.                           *
010960****************************************************************
010970 3400-DUTY-PROFILE.
010980     EVALUATE TRUE
010990         WHEN EQ-TYPE = 'P ' OR EQ-TYPE = 'PU'
011000             MOVE 20.0 TO WS-RUN-HOURS
011010             MOVE .75  TO WS-LOAD-FACTOR
011020         WHEN EQ-TYPE = 'B ' OR EQ-TYPE = 'BL'
011030             MOVE 24.0 TO WS-RUN-HOURS
011040             MOVE .80  TO WS-LOAD-FACTOR
011050         WHEN EQ-TYPE = 'AG' OR EQ-TYPE = 'MX'
011060             MOVE 24.0 TO WS-RUN-HOURS
011070             MOVE .85  TO WS-LOAD-FACTOR
011080         WHEN EQ-TYPE = 'SC'
011090             MOVE 12.0 TO WS-RUN-HOURS
011100             MOVE .60  TO WS-LOAD-FACTOR
011110         WHEN EQ-TYPE = 'TH' OR EQ-TYPE = 'CF' OR EQ-TYPE = 'BF'
011120             MOVE 20.0 TO WS-RUN-HOURS
011130             MOVE .70  TO WS-LOAD-FACTOR
011140         WHEN OTHER
011150             MOVE 16.0 TO WS-RUN-HOURS
011160             MOVE .70  TO WS-LOAD-FACTOR
011170     END-EVALUATE.
011180 3499-DUTY-PROFILE-EXIT.
011190*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
011200*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
011210*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
011220     EXIT.
011230 EJECT
011240****************************************************************
011250*    DIVERSITY FROM QUANTITY NOTE -- 'nW+mS', 'nW' OR BLANK      *
011260*    EQ-QTY-NOTE IS A FREE-TEXT OVERRIDE FOR DIVERSITY (E.G. '2 O*
011270*    DUTY/STANDBY') THAT DOESN'T FIT A CODED FIELD.  WHEN IT PARS*
011280*    CLEANLY THE DIVERSITY IS DERIVED FROM DUTY/STANDBY COUNTS;  *
011290*    WHEN IT DOESN'T PARSE (FREE-FORM TEXT, BLANK, OR GARBLED) EV*
011300*    UNIT IS ASSUMED RUNNING -- NO DIVERSITY CREDIT RATHER THAN A*
011310*    GUESS.                                                      *
011320*    EQ-QTY-NOTE'S FORMAT HAS NEVER BEEN STANDARDIZED ACROSS     *
011330*    PROCESS AREAS -- SOME AREAS WRITE 'DUTY/STANDBY', OTHERS JUS*
011340*    A BARE COUNT, WHICH IS WHY THIS PARSE IS DELIBERATELY       *
011350*    FORGIVING RATHER THAN STRICT.                               *
011360*    A MALFORMED NOTE THAT FAILS EVERY POSITION TEST FALLS BACK T*
011370*    1.00 DIVERSITY SET AT THE TOP OF THIS PARAGRAPH.            *
011380****************************************************************
011390 3900-PARSE-QTY-NOTE.
011400     MOVE 1.00 TO WS-DIVERSITY.
011410     MOVE ZERO TO WS-WORK-QTY WS-STANDBY-QTY.
011420     IF EQ-QTY-NOTE NOT = SPACE
011430         IF EQ-QTY-NOTE (2:1) = 'W'
011440             MOVE EQ-QTY-NOTE (1:1) TO WS-WORK-QTY
011450             IF EQ-QTY-NOTE (3:1) = '+' AND
011460                 EQ-QTY-NOTE (5:1) = 'S'
011470                 MOVE EQ-QTY-NOTE (4:1) TO WS-STANDBY-QTY
011480                 COMPUTE WS-DIVERSITY ROUNDED =
011490                     WS-WORK-QTY /
011500                     (WS-WORK-QTY + WS-STANDBY-QTY)
011510             END-IF
011520         END-IF
011530     END-IF.
011540 3999-PARSE-QTY-NOTE-EXIT.
011550*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
011560*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
011570*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
011580     EXIT.
011590 EJECT
011600****************************************************************
011610*    MCC AGGREGATION -- PANEL SUMS, SORT, BREAKER/BUS, TOTALS    *
011620*    FIRST OF THE PLANT-LEVEL ROLLUPS -- RUNS ONCE AFTER THE LOAD*
011630*    TABLE IS COMPLETE, SUMMING EACH LOAD INTO ITS OWN PANEL BUCK*
011640*    AND THEN THE PANEL BUCKETS INTO THE PLANT TOTAL.  NOTHING BE*
011650*    THIS POINT IN THE JOB CAN RUN CORRECTLY UNTIL EVERY LOAD HAS*
011660*    BEEN SEEN, WHICH IS WHY IT WAITS FOR THE MAIN LOOP TO FINISH*
011670*    IF A FUTURE CHANGE EVER MOVES THIS ROLLUP INSIDE THE MAIN   *
011680*    EQUIPMENT LOOP, EVERY PANEL TOTAL WOULD BE ONE RECORD BEHIND*
011690*    FOR THE REST OF THE RUN -- KEEP IT AS THE SECOND PASS IT IS.*
011700*    NONE OF THE THREE SUB-ROLLUPS BELOW TOUCH THE LOAD TABLE ITS*
011710*    THEY ONLY READ IT AND WRITE TO THE SEPARATE PANEL AND PLANT *
011720****************************************************************
011730 4000-MCC-AGGREGATION.
011740     PERFORM 4100-SORT-PANEL-TABLE
011750         THRU 4199-SORT-PANEL-TABLE-EXIT.
011760     MOVE 1 TO WS-PANEL-SUB.
011770*    ACCUMULATES CONNECTED/DEMAND KW FOR ONE PANEL ACROSS EVERY
011780*    LOAD TABLE ENTRY ASSIGNED TO IT -- THE LOAD TABLE IS SCANNED
011790*    IN FULL ONCE PER PANEL, NOT ONCE OVERALL.
011800*    EVERY LOAD IN THE TABLE IS EXAMINED ONCE PER PANEL PASS --
011810*    THIS IS THE COSTLY HALF OF THE N-SQUARED TRADEOFF NOTED ON
011820*    4200 ABOVE.
011830*    RUNS TO THE FULL WS-LOAD-COUNT EVERY TIME, EVEN FOR A PANEL WITH
011840*    ONLY ONE LOAD ON IT -- THE FILTER TEST, NOT THE LOOP BOUND, LIMITS
011850*    THE WORK ACTUALLY DONE.
011860 4010-PANEL-SUM-LOOP.
011870     IF WS-PANEL-SUB > WS-PANEL-COUNT
011880         GO TO 4090-PLANT-TOTALS
011890     END-IF.
011900     PERFORM 4200-SUM-ONE-PANEL
011910         THRU 4299-SUM-ONE-PANEL-EXIT.
011920     PERFORM 4300-FINISH-ONE-PANEL
011930         THRU 4399-FINISH-ONE-PANEL-EXIT.
011940     ADD 1 TO WS-PANEL-SUB.
011950     GO TO 4010-PANEL-SUM-LOOP.
011960*    ROLLS THE JUST-FINISHED PANEL'S FIGURES INTO THE RUNNING
011970*    PLANT ACCUMULATOR BEFORE THE NEXT PANEL IN THE TABLE IS
011980*    PROCESSED.
011990*    THESE THREE FIELDS FEED 6300'S KVA CONVERSION LATER -- KEEP
012000*    THEM IN THE SAME UNITS (KW, NOT KVA) THAT THEY ARE ACCUMULATED
012010*    IN HERE.
012020*    SIMPLE ARITHMETIC ONLY -- NO DIVERSITY OR DEMAND FACTOR IS APPLIED
012030*    AT THIS STEP, THAT COMES LATER IN 4300 PER PANEL.
012040 4090-PLANT-TOTALS.
012050     PERFORM 4400-ACCUMULATE-PLANT-TOTALS
012060         THRU 4499-ACCUMULATE-PLANT-TOTALS-EXIT.
012070 4099-MCC-AGGREGATION-EXIT.
012080*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
012090*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
012100*    SHOULD NEVER BE ADDED HERE.
012110     EXIT.
012120 EJECT
012130****************************************************************
012140*    BUBBLE SORT THE PANEL TABLE ASCENDING BY PANEL TAG          *
012150*    BUBBLE SORT ON THE PANEL TABLE BY TAG -- THE TABLE IS BUILT *
012160*    FIRST-SEEN ORDER OFF THE EQUIPMENT FILE, WHICH IS NOT A USEF*
012170*    ORDER FOR THE PRINTED PANEL SCHEDULE OR FOR AN OPERATOR     *
012180*    SCANNING FOR A TAG.  THE TABLE NEVER RUNS LARGE ENOUGH (A FE*
012190*    DOZEN MCCS AT MOST) FOR THE O(N SQUARED) COST TO MATTER.    *
012200*    A PLANT WITH SEVERAL HUNDRED MCC PANELS WOULD WANT A REAL SO*
012210*    VERB HERE INSTEAD OF THE BUBBLE SORT -- THIS PLANT HAS NEVER*
012220*    HAD MORE THAN A FEW DOZEN.                                  *
012230*    SORTING BY TAG RATHER THAN BY DISCOVERY ORDER MAKES THE PANE*
012240*    FILE'S ORDER PREDICTABLE FROM RUN TO RUN.                   *
012250****************************************************************
012260 4100-SORT-PANEL-TABLE.
012270     IF WS-PANEL-COUNT < 2
012280         GO TO 4199-SORT-PANEL-TABLE-EXIT
012290     END-IF.
012300     SET WS-SORT-SWAPPED TO TRUE.
012310*    ONE BUBBLE PASS; 4100 KEEPS CALLING THIS UNTIL A FULL PASS
012320*    MAKES NO SWAP.
012330*    ONE OUTER PASS OF THE BUBBLE SORT -- WS-SWAPPED-SW GOVERNS
012340*    WHETHER 4100 CALLS THIS AGAIN.
012350*    A NO-SWAP PASS MEANS THE TABLE IS ALREADY IN ORDER -- 4100 STOPS
012360*    CALLING THIS ONCE THAT HAPPENS.
012370 4110-SORT-PASS.
012380     IF NOT WS-SORT-SWAPPED
012390         GO TO 4199-SORT-PANEL-TABLE-EXIT
012400     END-IF.
012410     MOVE 'N' TO WS-SORT-SWAPPED-SW.
012420     MOVE 1 TO WS-SUB-1.
012430*    SWAPS ADJACENT ENTRIES WHEN OUT OF TAG ORDER -- SAME COMPARE-
012440*    AND-SWAP IDIOM AS THE STARTING-KVA TABLE SORT FURTHER DOWN.
012450*    COMPARES ADJACENT ENTRIES BY PANEL TAG, SWAPPING ON OUT-OF-
012460*    ORDER PAIRS -- A STABLE SORT SINCE EQUAL TAGS NEVER SWAP.
012470*    COMPARES WP-TAG VALUES AS ALPHANUMERIC, NOT NUMERIC -- MCC-2 WOULD
012480*    SORT AFTER MCC-10 UNDER THIS SCHEME IF TAGS WERE EVER UNPADDED.
012490 4120-SORT-COMPARE-LOOP.
012500     IF WS-SUB-1 >= WS-PANEL-COUNT
012510         GO TO 4110-SORT-PASS
012520     END-IF.
012530     MOVE WS-SUB-1 TO WS-SUB-2.
012540     ADD 1 TO WS-SUB-2.
012550     IF WP-TAG(WS-SUB-1) > WP-TAG(WS-SUB-2)
012560         MOVE WS-PANEL-ENTRY(WS-SUB-1) TO WS-PANEL-ENTRY-HOLD
012570         MOVE WS-PANEL-ENTRY(WS-SUB-2) TO WS-PANEL-ENTRY(WS-SUB-1)
012580         MOVE WS-PANEL-ENTRY-HOLD      TO WS-PANEL-ENTRY(WS-SUB-2)
012590         SET WS-SORT-SWAPPED TO TRUE
012600     END-IF.
012610     ADD 1 TO WS-SUB-1.
012620     GO TO 4120-SORT-COMPARE-LOOP.
012630 4199-SORT-PANEL-TABLE-EXIT.
012640*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
012650*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
012660*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
012670     EXIT.
012680 EJECT
012690****************************************************************
012700*    SUM CONNECTED/RUNNING/DEMAND KW AND FEEDER COUNTS FOR ONE   *
012710*    PANEL -- SCANS THE FULL LOAD TABLE FOR MATCHING PANEL TAG   *
012720*    RE-WALKS THE WHOLE LOAD TABLE ONCE PER PANEL RATHER THAN    *
012730*    ACCUMULATING DURING THE MAIN LOOP -- THE LOAD TABLE ISN'T   *
012740*    PANEL-ORDERED UNTIL 4100 HAS ALREADY RUN, SO THIS HAS TO COM*
012750*    AFTER THE SORT ANYWAY, AND A SEPARATE PASS KEEPS THE MAIN LO*
012760*    FREE OF PANEL BOOKKEEPING.                                  *
012770*    RUNS ONCE PER PANEL, NOT ONCE OVERALL -- ON A PLANT WITH MAN*
012780*    PANELS THIS IS AN N-SQUARED PASS OVER THE LOAD TABLE, ACCEPT*
012790*    FOR THE SAME REASON THE PANEL SORT ABOVE IS A BUBBLE SORT.  *
012800*    CALLED ONCE PER PANEL FROM 4010 -- NEVER CALL THIS DIRECTLY *
012810*    PANEL THAT HASN'T HAD ITS RUNNING TOTALS ZEROED FIRST.      *
012820****************************************************************
012830 4200-SUM-ONE-PANEL.
012840     MOVE ZERO TO WP-CONNECTED-KW(WS-PANEL-SUB)
012850                  WP-RUNNING-KW(WS-PANEL-SUB)
012860                  WP-DEMAND-KW(WS-PANEL-SUB)
012870                  WP-PF-WEIGHTED-SUM(WS-PANEL-SUB)
012880                  WP-FEEDERS-DOL(WS-PANEL-SUB)
012890                  WP-FEEDERS-VFD(WS-PANEL-SUB)
012900                  WP-FEEDERS-SOFT(WS-PANEL-SUB)
012910                  WP-FEEDERS-VENDOR(WS-PANEL-SUB).
012920     MOVE 1 TO WS-LOAD-SUB.
012930*    ONLY LOADS WHOSE WL-PANEL MATCHES THE PANEL CURRENTLY BEING
012940*    SUMMED GET ADDED -- EVERYTHING ELSE IS SKIPPED ON THE WAY
012950*    THROUGH.
012960*    ONLY LOADS WHOSE PANEL TAG MATCHES THE CURRENT PANEL
012970*    CONTRIBUTE HERE -- EVERYTHING ELSE IS SKIPPED WITHOUT
012980*    TOUCHING THE ACCUMULATORS.
012990*    ACCUMULATES RUNNING KW AND THE PF-WEIGHTED SUM TOGETHER SO 4300 CAN
013000*    DERIVE A TRUE WEIGHTED-AVERAGE POWER FACTOR, NOT A SIMPLE MEAN.
013010 4210-SUM-PANEL-LOAD-LOOP.
013020     IF WS-LOAD-SUB > WS-LOAD-COUNT
013030         GO TO 4299-SUM-ONE-PANEL-EXIT
013040     END-IF.
013050     IF WL-PANEL(WS-LOAD-SUB) = WP-TAG(WS-PANEL-SUB)
013060         ADD WL-RATED-KW(WS-LOAD-SUB)
013070             TO WP-CONNECTED-KW(WS-PANEL-SUB)
013080         ADD WL-RUNNING-KW(WS-LOAD-SUB)
013090             TO WP-RUNNING-KW(WS-PANEL-SUB)
013100         ADD WL-DEMAND-KW(WS-LOAD-SUB)
013110             TO WP-DEMAND-KW(WS-PANEL-SUB)
013120         COMPUTE WP-PF-WEIGHTED-SUM(WS-PANEL-SUB) ROUNDED =
013130             WP-PF-WEIGHTED-SUM(WS-PANEL-SUB) +
013140             (WL-PF(WS-LOAD-SUB) * WL-RUNNING-KW(WS-LOAD-SUB))
013150         EVALUATE TRUE
013160             WHEN WL-FEEDER-TYPE(WS-LOAD-SUB) = 'VFD   '
013170                 ADD 1 TO WP-FEEDERS-VFD(WS-PANEL-SUB)
013180             WHEN WL-FEEDER-TYPE(WS-LOAD-SUB) = 'SOFT  '
013190                 ADD 1 TO WP-FEEDERS-SOFT(WS-PANEL-SUB)
013200             WHEN WL-FEEDER-TYPE(WS-LOAD-SUB) = 'VENDOR'
013210                 ADD 1 TO WP-FEEDERS-VENDOR(WS-PANEL-SUB)
013220             WHEN OTHER
013230                 ADD 1 TO WP-FEEDERS-DOL(WS-PANEL-SUB)
013240         END-EVALUATE
013250     END-IF.
013260     ADD 1 TO WS-LOAD-SUB.
013270     GO TO 4210-SUM-PANEL-LOAD-LOOP.
013280 4299-SUM-ONE-PANEL-EXIT.
013290*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
013300*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
013310*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
013320     EXIT.
013330 EJECT
013340****************************************************************
013350*    FINISH ONE PANEL -- DIVERSITY, AVG PF, KVA/AMPS, BKR/BUS    *
013360*    PICKS THE PANEL'S MAIN BREAKER AND BUS RATING OFF THE STANDA*
013370*    FRAME SIZE LADDER AT 1.25 X DEMAND AMPS (430.24 STYLE SIZING*
013380*    APPLIED AT THE PANEL LEVEL) AND ROLLS THE PANEL'S FINISHED  *
013390*    FIGURES INTO THE PLANT ACCUMULATOR BEFORE MOVING TO THE NEXT*
013400*    PANEL.                                                      *
013410*    THE 1.25 MULTIPLIER HERE IS THE SAME CONTINUOUS-LOAD FACTOR *
013420*    430.24 APPLIES TO A FEEDER CONDUCTOR -- APPLIED AT THE PANEL*
013430*    MAIN/BUS LEVEL RATHER THAN TO AN INDIVIDUAL BRANCH CIRCUIT. *
013440*    THE DIVERSITY LADDER HERE IS A PLANT-STANDARD TABLE, NOT AN *
013450*    REQUIREMENT -- A DIFFERENT PLANT MIGHT USE A DIFFERENT LADDE*
013460****************************************************************
013470 4300-FINISH-ONE-PANEL.
013480     COMPUTE WS-SUB-3 =
013490         WP-FEEDERS-DOL(WS-PANEL-SUB) + WP-FEEDERS-VFD(WS-PANEL-SUB)
013500         + WP-FEEDERS-SOFT(WS-PANEL-SUB)
013510         + WP-FEEDERS-VENDOR(WS-PANEL-SUB).
013520     EVALUATE TRUE
013530         WHEN WS-SUB-3 <= 3
013540             MOVE .90 TO WP-DIVERSITY(WS-PANEL-SUB)
013550         WHEN WS-SUB-3 <= 6
013560             MOVE .85 TO WP-DIVERSITY(WS-PANEL-SUB)
013570         WHEN WS-SUB-3 <= 10
013580             MOVE .80 TO WP-DIVERSITY(WS-PANEL-SUB)
013590         WHEN WS-SUB-3 <= 20
013600             MOVE .75 TO WP-DIVERSITY(WS-PANEL-SUB)
013610         WHEN OTHER
013620             MOVE .70 TO WP-DIVERSITY(WS-PANEL-SUB)
013630     END-EVALUATE.
013640     COMPUTE WP-DEMAND-DIV-KW(WS-PANEL-SUB) ROUNDED =
013650         WP-DEMAND-KW(WS-PANEL-SUB) * WP-DIVERSITY(WS-PANEL-SUB).
013660     IF WP-RUNNING-KW(WS-PANEL-SUB) = ZERO
013670         MOVE .85 TO WP-AVG-PF(WS-PANEL-SUB)
013680     ELSE
013690         COMPUTE WP-AVG-PF(WS-PANEL-SUB) ROUNDED =
013700             WP-PF-WEIGHTED-SUM(WS-PANEL-SUB) /
013710             WP-RUNNING-KW(WS-PANEL-SUB)
013720         IF WP-AVG-PF(WS-PANEL-SUB) < .70
013730             MOVE .70 TO WP-AVG-PF(WS-PANEL-SUB)
013740         END-IF
013750         IF WP-AVG-PF(WS-PANEL-SUB) > 1.00
013760             MOVE 1.00 TO WP-AVG-PF(WS-PANEL-SUB)
013770         END-IF
013780     END-IF.
013790     COMPUTE WP-DEMAND-KVA(WS-PANEL-SUB) ROUNDED =
013800         WP-DEMAND-DIV-KW(WS-PANEL-SUB) / WP-AVG-PF(WS-PANEL-SUB).
013810     COMPUTE WP-DEMAND-AMPS(WS-PANEL-SUB) ROUNDED =
013820         (WP-DEMAND-KVA(WS-PANEL-SUB) * 1000) /
013830         (WS-SQRT3 * WP-VOLTAGE(WS-PANEL-SUB)).
013840     COMPUTE WS-STARTING-REQ = WP-DEMAND-AMPS(WS-PANEL-SUB) * 1.25.
013850     MOVE WS-STARTING-REQ TO WS-LADDER-TARGET.
013860     PERFORM 4500-SELECT-PANEL-BREAKER
013870         THRU 4599-SELECT-PANEL-BREAKER-EXIT.
013880     MOVE WS-LADDER-RESULT TO WP-MAIN-BKR-A(WS-PANEL-SUB).
013890     PERFORM 4600-SELECT-PANEL-BUS
013900         THRU 4699-SELECT-PANEL-BUS-EXIT.
013910     MOVE WS-LADDER-RESULT TO WP-BUS-RATING-A(WS-PANEL-SUB).
013920 4399-FINISH-ONE-PANEL-EXIT.
013930*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
013940*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
013950*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
013960     EXIT.
013970 EJECT
013980****************************************************************
013990*    SELECT SMALLEST STANDARD PANEL MAIN BREAKER >= TARGET       *
014000*    SAME STANDARD-SIZE LADDER AS THE FEEDER/BRANCH OCPD SELECTIO*
014010*    ELSEWHERE IN THIS PROGRAM -- KEPT AS ITS OWN PARAGRAPH RATHE*
014020*    THAN SHARING 5130 BECAUSE THE PANEL LADDER HAS NO FLOOR, ONL*
014030*    A TARGET, UNLIKE THE BRANCH/VFD CALLERS OF 5130.            *
014040*    KEPT SEPARATE FROM 5130'S FLOOR-AND-CAP SEARCH SINCE A PANEL*
014050*    MAIN HAS NO LOWER BOUND TO RESPECT THE WAY A MOTOR BRANCH   *
014060*    CIRCUIT DOES UNDER 430.52.                                  *
014070*    THE PANEL MAIN IS SIZED OFF THE SAME WALKED LADDER AS A FEED*
014080*    ROUNDING DOWN RATHER THAN UP.                               *
014090****************************************************************
014100 4500-SELECT-PANEL-BREAKER.
014110     MOVE 1 TO WS-SUB-2.
014120*    WALKS THE STANDARD BREAKER LADDER FROM SMALL TO LARGE; FIRST
014130*    SIZE AT OR ABOVE THE 1.25 X DEMAND TARGET WINS.
014140*    WALKS THE SAME STANDARD OCPD LADDER 5130 USES FOR MOTOR
014150*    BRANCHES, BUT WITHOUT THE 430.52 PERCENTAGE CEILING THAT
014160*    APPLIES ONLY TO AN INDIVIDUAL MOTOR CIRCUIT.
014170*    STOPS AT THE SAME LADDER TOP AS THE BRANCH/FEEDER SEARCHES -- A
014180*    PANEL LOAD LARGER THAN THE LADDER'S TOP ENTRY IS NOT HANDLED
014190*    SPECIALLY HERE.
014200 4510-PANEL-BREAKER-LOOP.
014210     IF WS-SUB-2 > 17
014220         MOVE PNLBKR-LADDER-A(17) TO WS-LADDER-RESULT
014230         GO TO 4599-SELECT-PANEL-BREAKER-EXIT
014240     END-IF.
014250     IF WS-LADDER-TARGET NOT > PNLBKR-LADDER-A(WS-SUB-2)
014260         MOVE PNLBKR-LADDER-A(WS-SUB-2) TO WS-LADDER-RESULT
014270         GO TO 4599-SELECT-PANEL-BREAKER-EXIT
014280     END-IF.
014290     ADD 1 TO WS-SUB-2.
014300     GO TO 4510-PANEL-BREAKER-LOOP.
014310 4599-SELECT-PANEL-BREAKER-EXIT.
014320*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
014330*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
014340*    SHOULD NEVER BE ADDED HERE.
014350     EXIT.
014360 EJECT
014370****************************************************************
014380*    SELECT SMALLEST STANDARD BUS RATING >= TARGET               *
014390*    BUS RATING USES THE SAME LADDER AND THE SAME 1.25 X DEMAND  *
014400*    TARGET AS THE MAIN BREAKER -- A PANEL'S BUS IS NEVER SIZED  *
014410*    SMALLER THAN ITS OWN MAIN, SO THE TWO SELECTIONS ARE DELIBER*
014420*    ATELY IDENTICAL IN LOGIC EVEN THOUGH THEY LAND IN SEPARATE  *
014430*    PN- FIELDS.                                                 *
014440*    A FUTURE CHANGE THAT LETS THE BUS RUN SMALLER THAN THE MAIN *
014450*    (E.G. A MAIN-LUG-ONLY PANEL) WOULD NEED ITS OWN RULE HERE --*
014460*    TODAY THEY ARE ALWAYS SIZED THE SAME WAY.                   *
014470*    A PANEL'S BUS RATING ALWAYS EQUALS ITS MAIN BREAKER RATING I*
014480*    BUILD -- THE TWO ARE NEVER SIZED INDEPENDENTLY.             *
014490****************************************************************
014500 4600-SELECT-PANEL-BUS.
014510     MOVE 1 TO WS-SUB-2.
014520*    SAME LADDER WALK AS THE BREAKER SELECTION ABOVE, AGAINST THE
014530*    SAME 1.25 X DEMAND TARGET.
014540*    THE BUS RATING LADDER STOPS AT THE FIRST STANDARD SIZE AT OR
014550*    ABOVE THE PANEL'S CALCULATED LOAD -- NO FLOOR CONSTRAINT
014560*    APPLIES HERE THE WAY ONE DOES ON A MOTOR BRANCH.
014570*    RUNS IMMEDIATELY AFTER 4510 SO THE BUS RATING IS ALWAYS SET BEFORE
014580*    7050 WRITES THE PANEL RECORD.
014590 4610-PANEL-BUS-LOOP.
014600     IF WS-SUB-2 > 8
014610         MOVE BUS-LADDER-A(8) TO WS-LADDER-RESULT
014620         GO TO 4699-SELECT-PANEL-BUS-EXIT
014630     END-IF.
014640     IF WS-LADDER-TARGET NOT > BUS-LADDER-A(WS-SUB-2)
014650         MOVE BUS-LADDER-A(WS-SUB-2) TO WS-LADDER-RESULT
014660         GO TO 4699-SELECT-PANEL-BUS-EXIT
014670     END-IF.
014680     ADD 1 TO WS-SUB-2.
014690     GO TO 4610-PANEL-BUS-LOOP.
014700 4699-SELECT-PANEL-BUS-EXIT.
014710*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
014720*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
014730*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
014740     EXIT.
014750 EJECT
014760****************************************************************
014770*    PLANT TOTALS -- SUM OVER PANELS, APPLY PLANT DIVERSITY      *
014780*    PLANT CONNECTED/DEMAND KW, DAILY KWH, AND SPECIFIC ENERGY AL*
014790*    COME OFF THE SAME FINISHED PANEL TABLE -- BROKEN INTO THREE *
014800*    SUB-PARAGRAPHS (4410/4420/4430) SO EACH ACCUMULATOR'S LOOP C*
014810*    BE FOLLOWED ON ITS OWN RATHER THAN AS ONE LONG TANGLE OF ADD*
014820*    SPLITTING THIS INTO THREE SUB-PARAGRAPHS WAS A READABILITY  *
014830*    CALL, NOT A PERFORMANCE ONE -- ALL THREE COULD BE FOLDED BAC*
014840*    INTO ONE LOOP WITHOUT CHANGING ANY RESULT.                  *
014850*    IF A NEW PLANT-WIDE TOTAL IS EVER NEEDED, ADD IT AS A FOURTH*
014860*    PARAGRAPH RATHER THAN OVERLOADING ONE OF THE EXISTING THREE.*
014870****************************************************************
014880 4400-ACCUMULATE-PLANT-TOTALS.
014890     MOVE ZERO TO WS-PLANT-CONNECTED-KW WS-PLANT-RUNNING-KW
014900                  WS-PLANT-DEMAND-KW WS-PLANT-DEMAND-DIV-KW
014910                  WS-PLANT-DAILY-KWH.
014920     MOVE 1 TO WS-SUB-1.
014930*    SUMS CONNECTED/DEMAND KW ACROSS EVERY FINISHED PANEL ENTRY.
014940*    SUMS ACROSS ALL PANELS RATHER THAN ALL LOADS -- A LOAD THAT
014950*    NEVER MADE IT INTO A PANEL (SHOULD NOT HAPPEN) WOULD BE
014960*    SILENTLY EXCLUDED FROM THIS TOTAL.
014970*    SUMS WP-DEMAND-DIV-KW, NOT WP-DEMAND-KW -- THE PLANT TOTAL ALREADY
014980*    REFLECTS EACH PANEL'S OWN DIVERSITY FACTOR.
014990 4410-PLANT-TOTALS-LOOP.
015000     IF WS-SUB-1 > WS-PANEL-COUNT
015010         GO TO 4420-DAILY-KWH-TOTALS
015020     END-IF.
015030     ADD WP-CONNECTED-KW(WS-SUB-1)  TO WS-PLANT-CONNECTED-KW.
015040     ADD WP-RUNNING-KW(WS-SUB-1)    TO WS-PLANT-RUNNING-KW.
015050     ADD WP-DEMAND-KW(WS-SUB-1)     TO WS-PLANT-DEMAND-KW.
015060     COMPUTE WS-PLANT-DEMAND-DIV-KW ROUNDED =
015070         WS-PLANT-DEMAND-DIV-KW +
015080         (WP-DEMAND-DIV-KW(WS-SUB-1) * WS-PLANT-DIVERSITY).
015090     ADD 1 TO WS-SUB-1.
015100     GO TO 4410-PLANT-TOTALS-LOOP.
015110*    DRIVES THE ACTUAL ACCUMULATION IN 4421 -- SPLIT OUT SO THE
015120*    SPECIFIC-ENERGY PARAGRAPH BELOW CAN ASSUME DAILY KWH IS
015130*    ALREADY FINAL BY THE TIME IT RUNS.
015140*    DRIVES THE LOOP BELOW OVER THE DUTY-PROFILE RUN HOURS ALREADY
015150*    COMPUTED BACK IN 3400.
015160*    SHARES NO ACCUMULATOR WITH 4410 ABOVE -- ENERGY AND DEMAND ARE KEPT
015170*    IN ENTIRELY SEPARATE FIELDS THROUGHOUT THIS PROGRAM.
015180 4420-DAILY-KWH-TOTALS.
015190     MOVE 1 TO WS-SUB-1.
015200*    RUN HOURS X BRAKE KW X LOAD FACTOR, SUMMED LOAD BY LOAD --
015210*    THIS IS AN ESTIMATE OFF THE DUTY-PROFILE ASSUMPTIONS, NOT A
015220*    METERED FIGURE.
015230*    KW TIMES DAILY RUN HOURS, SUMMED ACROSS ALL LOADS -- THIS IS
015240*    AN ENERGY FIGURE, NOT A DEMAND FIGURE, AND SHOULD NEVER BE
015250*    CONFUSED WITH THE PLANT KVA/KW DEMAND TOTALS ABOVE.
015260*    A LOAD WITH ZERO RUN HOURS (SHOULD NOT HAPPEN FOR A MOTORIZED LOAD)
015270*    CONTRIBUTES ZERO KWH WITHOUT A DIVIDE-BY-ZERO RISK, SINCE THIS IS A
015280*    MULTIPLY, NOT A DIVIDE.
015290 4421-DAILY-KWH-LOOP.
015300     IF WS-SUB-1 > WS-LOAD-COUNT
015310         GO TO 4430-SPECIFIC-ENERGY
015320     END-IF.
015330     ADD WL-DAILY-KWH(WS-SUB-1) TO WS-PLANT-DAILY-KWH.
015340     ADD 1 TO WS-SUB-1.
015350     GO TO 4421-DAILY-KWH-LOOP.
015360*    DAILY KWH OVER PLANT CAPACITY MLD -- A ROUGH ENERGY-PER-
015370*    VOLUME BENCHMARK, NOT A DESIGN FIGURE.
015380*    DIVIDES DAILY KWH BY THE PLANT CAPACITY FROM THE PARAMS CARD
015390*    -- A CHANGE TO THE CAPACITY FIGURE MOVES THIS NUMBER EVEN IF
015400*    NO LOAD ON THE PLANT CHANGED AT ALL.
015410*    A ZERO PLANT CAPACITY ON THE PARAMS CARD WOULD DIVIDE BY ZERO HERE --
015420*    1200'S DEFAULT OF 10 MLD EXISTS PARTLY TO GUARD AGAINST THAT.
015430 4430-SPECIFIC-ENERGY.
015440     IF WS-CAPACITY-MLD > ZERO
015450         COMPUTE WS-SPECIFIC-ENERGY ROUNDED =
015460             WS-PLANT-DAILY-KWH / (WS-CAPACITY-MLD * 1000)
015470     END-IF.
015480 4499-ACCUMULATE-PLANT-TOTALS-EXIT.
015490*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
015500*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
015510*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
015520     EXIT.
015530 EJECT
015540****************************************************************
015550*    FAULT CURRENT -- AVAILABLE FAULT KA AT MCC BUS.  NO CABLE     *
015560*    LENGTH/IMPEDANCE BETWEEN THE SOURCE TRANSFORMER AND THE MCC   *
015570*    BUS IS CARRIED ON ANY RECORD LAYOUT IN THIS BUILD, SO THE     *
015580*    AVAILABLE FAULT CURRENT IS APPLIED UNREDUCED, PLANT-WIDE, AT  *
015590*    EVERY PANEL -- THERE IS NO DOWNSTREAM FAULT POINT TO REDUCE   *
015600*    IT AT.                                                       *
015610*    AVAILABLE FAULT CURRENT IS APPLIED PLANT-WIDE, UNREDUCED, AT*
015620*    EVERY PANEL -- SPEC CALLS OUT A CABLE-IMPEDANCE REDUCTION OF*
015630*    DOWNSTREAM FAULT CURRENT IN THE OVERVIEW, BUT NO RECORD LAYO*
015640*    IN THIS BUILD CARRIES A CABLE LENGTH OR IMPEDANCE FROM SOURC*
015650*    TRANSFORMER TO MCC BUS, SO THERE IS NO DOWNSTREAM POINT TO  *
015660*    REDUCE TO.  TREATING EVERY BUS AS THOUGH IT SITS RIGHT AT TH*
015670*    TRANSFORMER SECONDARY IS CONSERVATIVE (HIGHER, NOT LOWER, TH*
015680*    THE TRUE FIGURE), WHICH IS THE SAFE DIRECTION TO BE WRONG IN*
015690*    FOR AN SCCR CHECK.                                          *
015700*    IF A FUTURE RECORD LAYOUT EVER CARRIES A CABLE IMPEDANCE    *
015710*    BETWEEN TRANSFORMER AND MCC, THE REDUCTION BELONGS HERE, NOT*
015720*    IN 6130 WHICH ONLY KNOWS THE TRANSFORMER'S OWN IMPEDANCE.   *
015730*    WS-AVAILABLE-FAULT-KA IS SET ONCE HERE AND READ BY EVERY SCC*
015740*    FUSE-CLASS DECISION DOWNSTREAM -- NOTHING RECALCULATES IT LA*
015750****************************************************************
015760 6200-FAULT-CURRENT-CALC.
015770     IF WS-FAULT-KA-GIVEN > ZERO
015780         MOVE WS-FAULT-KA-GIVEN TO WS-AVAILABLE-FAULT-KA
015790     ELSE
015800         IF WS-XFMR-KVA-GIVEN > ZERO AND WS-XFMR-Z-GIVEN > ZERO
015810             COMPUTE WS-FAULT-I-RATED-A ROUNDED =
015820                 (WS-XFMR-KVA-GIVEN * 1000) /
015830                 (WS-SQRT3 * WS-VOLTAGE)
015840             COMPUTE WS-FAULT-ISC-KA ROUNDED =
015850                 (WS-FAULT-I-RATED-A / (WS-XFMR-Z-GIVEN / 100))
015860                 / 1000
015870             MOVE WS-FAULT-ISC-KA TO WS-AVAILABLE-FAULT-KA
015880         ELSE
015890             MOVE +050.0 TO WS-AVAILABLE-FAULT-KA
015900             DISPLAY
015910                'FAULT CURRENT NOT PROVIDED -- DEFAULT 50KA USED'
015920         END-IF
015930     END-IF.
015940*    RECOMMENDED FUSE CLASS BY THE FAULT CURRENT THE PROTECTIVE
015950*    DEVICES MUST WITHSTAND -- SAME BAND FOR EVERY PANEL, SINCE
015960*    AVAILABLE FAULT CURRENT IS CARRIED PLANT-WIDE, NOT PER-MCC.
015970     IF WS-AVAILABLE-FAULT-KA NOT < 100.0
015980         MOVE 'J  ' TO WS-FUSE-CLASS
015990     ELSE
016000         IF WS-AVAILABLE-FAULT-KA NOT < 50.0
016010             MOVE 'RK1' TO WS-FUSE-CLASS
016020         ELSE
016030             MOVE 'RK5' TO WS-FUSE-CLASS
016040         END-IF
016050     END-IF.
016060 6299-FAULT-CURRENT-CALC-EXIT.
016070*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
016080*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
016090*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
016100     EXIT.
016110 EJECT
016120****************************************************************
016130*    BUCKET AND CABLE SCHEDULE DRIVER -- ONE PASS PER PANEL,     *
016140*    INNER PASS OVER THE LOAD TABLE FOR EACH PANEL'S MOTORS      *
016150*    SECOND MAJOR PASS OVER THE FINISHED TABLES -- BY THE TIME TH*
016160*    RUNS, EVERY LOAD'S FLC/FLA/BRAKE KW IS KNOWN AND EVERY PANEL*
016170*    DEMAND IS FINAL, SO BUCKET AND CABLE SIZING CAN PROCEED PANE*
016180*    BY PANEL WITHOUT WORRYING ABOUT A LATER LOAD CHANGING AN    *
016190*    EARLIER PANEL'S SCCR.                                       *
016200*    A LOAD THAT CHANGES PANELS BETWEEN RUNS PICKS UP A NEW BUCKE*
016210*    NUMBER -- BK-ID/CB-TAG ARE NOT STABLE IDENTIFIERS ACROSS RUN*
016220*    ONLY WITHIN ONE RUN'S OUTPUT.                               *
016230*    THIS IS THE ONLY PLACE 5100 AND 5600 ARE PERFORMED FROM -- N*
016240*    EVER CALLED DIRECTLY FROM THE MAIN EQUIPMENT LOOP.          *
016250****************************************************************
016260 5000-BUCKET-CABLE-DRIVER.
016270     MOVE 1 TO WS-PANEL-SUB.
016280*    WS-PANEL-MIN-SCCR-KA IS RESET TO 999.9 AT THE TOP OF EACH
016290*    PANEL HERE SO THE LINEUP SCCR NEVER CARRIES A STALE VALUE
016300*    FORWARD FROM THE PREVIOUS PANEL (SEE CHANGE LOG).
016310*    DRIVES 5020 ONCE PER PANEL SO BUCKET NUMBERING RESTARTS AT
016320*    ONE FOR EACH PANEL RATHER THAN RUNNING CONTINUOUSLY ACROSS
016330*    THE WHOLE PLANT.
016340*    RUNS BEFORE THE CABLE DRIVER IN 5000 SO EVERY PANEL'S BUCKET LIST
016350*    EXISTS BEFORE ANY CABLE IS SIZED AGAINST IT.
016360 5010-BUCKET-PANEL-LOOP.
016370     IF WS-PANEL-SUB > WS-PANEL-COUNT
016380         GO TO 5099-BUCKET-CABLE-DRIVER-EXIT
016390     END-IF.
016400     MOVE ZERO TO WP-LARGEST-FLC-A(WS-PANEL-SUB)
016410                  WP-LARGEST-SCPD-A(WS-PANEL-SUB).
016420     MOVE ZERO TO WS-COND-MIN-A WS-PANEL-FLC-SUM.
016430     MOVE +999.9 TO WS-PANEL-MIN-SCCR-KA.
016440     MOVE 1 TO WS-BUCKET-NBR.
016450     MOVE 1 TO WS-CABLE-NBR.
016460     MOVE 1 TO WS-LOAD-SUB.
016470*    EVERY LOAD ON THIS PANEL GETS ITS OWN 5100-SIZE-ONE-MOTOR
016480*    BUCKET BEFORE 5030 ADDS SPARES TO FILL OUT THE PANEL.
016490*    ONLY LOADS BELONGING TO THE CURRENT PANEL ARE PICKED UP --
016500*    SAME FILTER PATTERN AS 4210 ABOVE, REPEATED HERE BECAUSE THIS
016510*    LOOP RUNS AT A DIFFERENT POINT IN THE JOB.
016520*    A LOAD THAT HASN'T YET HAD 5100 RUN AGAINST IT WOULD BE PICKED UP
016530*    WITH AN INCOMPLETE BUCKET RECORD -- 5000 IS CAREFUL TO SEQUENCE
016540*    THESE CORRECTLY.
016550 5020-BUCKET-LOAD-LOOP.
016560     IF WS-LOAD-SUB > WS-LOAD-COUNT
016570         GO TO 5030-ADD-SPARE-BUCKETS
016580     END-IF.
016590     IF WL-PANEL(WS-LOAD-SUB) = WP-TAG(WS-PANEL-SUB)
016600         ADD WL-FLC-A(WS-LOAD-SUB) TO WS-PANEL-FLC-SUM
016610         PERFORM 5100-SIZE-ONE-MOTOR
016620             THRU 5199-SIZE-ONE-MOTOR-EXIT
016630         PERFORM 5600-SIZE-ONE-CABLE
016640             THRU 5699-SIZE-ONE-CABLE-EXIT
016650     END-IF.
016660     ADD 1 TO WS-LOAD-SUB.
016670     GO TO 5020-BUCKET-LOAD-LOOP.
016680*    SPARE COUNT IS A PLANT-STANDARD ALLOWANCE, NOT A MEASURED
016690*    NEED -- SEE 5050 FOR WHAT A SPARE BUCKET ACTUALLY CARRIES.
016700*    RUNS AFTER EVERY REAL LOAD ON THE PANEL HAS ITS BUCKET --
016710*    SPARE BUCKET NUMBERS ALWAYS FALL AFTER THE LAST REAL ONE ON
016720*    THAT PANEL.
016730*    THE SPARE COUNT PER PANEL IS A FIXED HOUSE ALLOWANCE, READ FROM
016740*    WORKING STORAGE, NOT FROM THE PARAMS CARD OR EQUIPMENT RECORD.
016750 5030-ADD-SPARE-BUCKETS.
016760     PERFORM 5050-WRITE-SPARE-BUCKET
016770         THRU 5059-WRITE-SPARE-BUCKET-EXIT.
016780     PERFORM 5050-WRITE-SPARE-BUCKET
016790         THRU 5059-WRITE-SPARE-BUCKET-EXIT.
016800     PERFORM 5400-FEEDER-SIZING
016810         THRU 5499-FEEDER-SIZING-EXIT.
016820     PERFORM 5500-SCCR-VALIDATION
016830         THRU 5599-SCCR-VALIDATION-EXIT.
016840     PERFORM 7050-WRITE-PANEL-RECORD
016850         THRU 7059-WRITE-PANEL-RECORD-EXIT.
016860     ADD 1 TO WS-PANEL-SUB.
016870     GO TO 5010-BUCKET-PANEL-LOOP.
016880 5099-BUCKET-CABLE-DRIVER-EXIT.
016890*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
016900*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
016910*    SHOULD NEVER BE ADDED HERE.
016920     EXIT.
016930 EJECT
016940****************************************************************
016950*    SIZE ONE MOTOR BUCKET -- BRANCH CKT, OVERLOAD, VFD, SCCR    *
016960*    ONE MOTOR'S ENTIRE BUCKET -- BRANCH SCPD, OVERLOAD, CABLE, A*
016970*    THE DEFAULT SCCR LOOKUP -- GETS DRIVEN FROM THIS SINGLE     *
016980*    PARAGRAPH SO A VFD LOAD TAKES THE 5300 PATH INSTEAD AND NEVE*
016990*    ALSO RUNS THE DOL BRANCH-CIRCUIT MATH IN 5110; A LOAD CANNOT*
017000*    BE SIZED BOTH WAYS.                                         *
017010*    THE DEFAULT SCCR LOOKUP MOVED INTO THIS PARAGRAPH DURING    *
017020*    REVIEW SO EVERY BUCKET GETS ITS OWN CORRECT VALUE -- SEE THE*
017030*    CHANGE LOG FOR WHY IT USED TO LIVE SOMEWHERE ELSE.          *
017040*    THE VFD/NON-VFD BRANCH HERE IS THE SAME TEST USED IN 6010 AN*
017050*    KEEP ALL THREE CHECKS AGAINST THE SAME FEEDER-TYPE VALUE IF *
017060****************************************************************
017070 5100-SIZE-ONE-MOTOR.
017080     IF WL-FEEDER-TYPE(WS-LOAD-SUB) = 'VFD   '
017090         PERFORM 5300-SIZE-VFD-BUCKET
017100             THRU 5399-SIZE-VFD-BUCKET-EXIT
017110     ELSE
017120         PERFORM 5110-SIZE-BRANCH-CIRCUIT
017130             THRU 5199-SIZE-ONE-MOTOR-EXIT
017140         PERFORM 5200-SIZE-OVERLOAD
017150             THRU 5299-SIZE-OVERLOAD-EXIT
017160     END-IF.
017170     IF WL-FLC-A(WS-LOAD-SUB) > WP-LARGEST-FLC-A(WS-PANEL-SUB)
017180         MOVE WL-FLC-A(WS-LOAD-SUB)
017190             TO WP-LARGEST-FLC-A(WS-PANEL-SUB)
017200         MOVE WS-SCPD-RATING-A
017210             TO WP-LARGEST-SCPD-A(WS-PANEL-SUB)
017220     END-IF.
017230*    EACH MOTOR BUCKET GETS ITS OWN DEFAULT SCCR HERE (FEEDER TYPE
017240*    AND FUSE CLASS ARE BOTH KNOWN FOR THIS LOAD) -- THE PANEL'S
017250*    LINEUP SCCR IS THE MINIMUM OF THESE, NOT JUST THE LAST BUCKET.
017260     PERFORM 5510-GET-DEFAULT-SCCR
017270         THRU 5519-GET-DEFAULT-SCCR-EXIT.
017280     IF WS-BUCKET-SCCR-KA < WS-PANEL-MIN-SCCR-KA
017290         MOVE WS-BUCKET-SCCR-KA TO WS-PANEL-MIN-SCCR-KA
017300     END-IF.
017310     PERFORM 7100-WRITE-BUCKET-RECORD
017320         THRU 7199-WRITE-BUCKET-RECORD-EXIT.
017330     ADD 1 TO WS-BUCKET-NBR.
017340 5199-SIZE-ONE-MOTOR-EXIT.
017350*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
017360*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
017370*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
017380     EXIT.
017390 EJECT
017400****************************************************************
017410*    BRANCH CIRCUIT SHORT-CIRCUIT PROTECTIVE DEVICE -- NEC        *
017420*    430.22 CONDUCTOR AT 125% OF FLC, 430.52 SCPD TABLE PERCENT  *
017430*    430.52 PERCENTAGE-OF-FLC LADDER SEARCH, NEXT SIZE UP, WITH T*
017440*    430.52 EXCEPTION RETRY (HIGHER PERCENT, STILL CAPPED) WHEN T*
017450*    FIRST PASS WON'T CLEAR HALF OF LRA -- THAT HALF-LRA STARTING*
017460*    CHECK IS THE PART OF 430.52 MOST OFTEN MISSED IN A QUICK REA*
017470*    OF THE ARTICLE, SO IT GETS ITS OWN RETRY RATHER THAN BEING  *
017480*    FOLDED SILENTLY INTO THE FIRST LADDER SEARCH.               *
017490*    THE EXCEPTION RETRY ONLY FIRES WHEN THE FIRST-PASS BREAKER  *
017500*    WON'T CLEAR HALF OF LRA -- A MOTOR WITH A GENEROUS LRA MARGI*
017510*    NEVER NEEDS THE HIGHER EXCEPTION PERCENTAGE AND STAYS ON THE*
017520*    STANDARD 250/400 LADDER.                                    *
017530*    A MOTOR WITH NO LRA ON FILE NEVER ENTERS THE EXCEPTION PATH *
017540*    KEEPS WHATEVER THE STANDARD-LADDER SEARCH FOUND.            *
017550****************************************************************
017560 5110-SIZE-BRANCH-CIRCUIT.
017570     COMPUTE WS-COND-MIN-A ROUNDED =
017580         WL-FLC-A(WS-LOAD-SUB) * 1.25.
017590     PERFORM 5120-GET-SCPD-PERCENT
017600         THRU 5129-GET-SCPD-PERCENT-EXIT.
017610     COMPUTE WS-SCPD-MAX-A ROUNDED =
017620         WL-FLC-A(WS-LOAD-SUB) * WS-SCPD-PCT.
017630     MOVE WL-FLC-A(WS-LOAD-SUB) TO WS-LADDER-FLOOR.
017640     MOVE WS-SCPD-MAX-A TO WS-LADDER-TARGET.
017650     PERFORM 5130-SELECT-OCPD-RATING
017660         THRU 5139-SELECT-OCPD-RATING-EXIT.
017670     MOVE 'N' TO WS-EXCEPTION-USED-SW.
017680     MOVE WS-LADDER-RESULT TO WS-SCPD-RATING-A.
017690*    430.52 STARTING CHECK -- IF THE MOTOR'S LOCKED-ROTOR AMPS ARE
017700*    KNOWN AND THE SELECTED DEVICE IS BELOW HALF OF LRA, RETRY
017710*    AGAINST THE EXCEPTION PERCENTAGE WITH A FLOOR OF HALF OF LRA.
017720     IF WL-LRA-A(WS-LOAD-SUB) > ZERO
017730         COMPUTE WS-HALF-LRA-A ROUNDED =
017740             WL-LRA-A(WS-LOAD-SUB) * .50
017750     END-IF.
017760     IF WL-LRA-A(WS-LOAD-SUB) > ZERO AND
017770         WS-SCPD-RATING-A < WS-HALF-LRA-A
017780         MOVE WS-HALF-LRA-A TO WS-LADDER-FLOOR
017790         COMPUTE WS-LADDER-TARGET ROUNDED =
017800             WL-FLC-A(WS-LOAD-SUB) * WS-SCPD-EXC-MAX-PCT
017810         PERFORM 5130-SELECT-OCPD-RATING
017820             THRU 5139-SELECT-OCPD-RATING-EXIT
017830         MOVE WS-LADDER-RESULT TO WS-SCPD-RATING-A
017840         MOVE 'Y' TO WS-EXCEPTION-USED-SW
017850     END-IF.
017860 5199-SIZE-BRANCH-CIRCUIT-EXIT.
017870*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
017880*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
017890*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
017900     EXIT.
017910 EJECT
017920****************************************************************
017930*    NEC 430.52 SCPD STANDARD/EXCEPTION PERCENT OF FLC BY THE    *
017940*    PROTECTIVE DEVICE TYPE.  THE EQUIPMENT RECORD CARRIES NO    *
017950*    DEVICE-TYPE FIELD -- THE HOUSE STANDARD IS TO BID INVERSE-  *
017960*    TIME CIRCUIT BREAKERS ON MOTOR BRANCH CIRCUITS UNLESS THE   *
017970*    JOB SPEC CALLS FOR FUSES, SO THAT PERCENT (250/400) IS USED *
017980*    THROUGHOUT THIS PROGRAM.                                    *
017990*    ALWAYS RETURNS THE INVERSE-TIME BREAKER PERCENTAGES (250/400*
018000*    BECAUSE EQUIPMENT-RECORD CARRIES NO PROTECTIVE-DEVICE-TYPE  *
018010*    FIELD TO DISTINGUISH A FUSE OR INSTANTANEOUS-TRIP BREAKER   *
018020*    INSTALLATION FROM THE INVERSE-TIME DEFAULT EVERY OTHER PANEL*
018030*    IN THIS PLANT ACTUALLY USES.                                *
018040*    IF A FUSE-TYPE OR INSTANTANEOUS-TRIP FIELD IS EVER ADDED TO *
018050*    EQUIPMENT-RECORD, THIS IS THE ONLY PARAGRAPH THAT NEEDS A NE*
018060*    WHEN CLAUSE -- EVERY CALLER ALREADY GOES THROUGH IT.        *
018070*    BOTH PERCENTAGES RETURNED HERE ARE FIXED HOUSE VALUES, NOT L*
018080*    FROM A DEVICE-TYPE TABLE -- SEE THE BANNER ABOVE FOR WHY.   *
018090****************************************************************
018100 5120-GET-SCPD-PERCENT.
018110     MOVE 2.50 TO WS-SCPD-PCT.
018120     MOVE 4.00 TO WS-SCPD-EXC-MAX-PCT.
018130 5129-GET-SCPD-PERCENT-EXIT.
018140*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
018150*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
018160*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
018170     EXIT.
018180 EJECT
018190****************************************************************
018200*    SELECT THE SMALLEST STANDARD OCPD RATING NOT LESS THAN      *
018210*    WS-LADDER-FLOOR AND NOT MORE THAN WS-LADDER-TARGET (THE     *
018220*    430.52/430.130 NEXT-SIZE-UP-BUT-CAPPED RULE).  CALLER SETS   *
018230*    WS-LADDER-FLOOR TO ZERO WHEN ONLY THE CAP APPLIES.           *
018240*    SHARED BY THREE CALLERS THAT WANT DIFFERENT RULES: A SINGLE-*
018250*    BOUND ROUND-DOWN FOR THE FEEDER (5410), AND A FLOOR-AND-CAP *
018260*    SEARCH FOR THE BRANCH (5110) AND VFD (5300) BUCKETS.  WHEN N*
018270*    WS-LADDER-FLOOR IS PASSED THIS FALLS BACK TO THE ROUND-DOWN *
018280*    BEHAVIOR SO THE FEEDER CALLER DOESN'T HAVE TO CARE ABOUT THE*
018290*    NEWER FLOOR/CAP CALLERS.                                    *
018300*    WS-LADDER-FLOOR IS MOVED TO ZERO BY ANY CALLER THAT WANTS TH*
018310*    ROUND-DOWN BEHAVIOR -- THAT CONVENTION HAS TO BE PRESERVED I*
018320*    A FOURTH CALLER IS EVER ADDED.                              *
018330*    A TARGET BELOW THE SMALLEST LADDER ENTRY LEAVES WS-LADDER-RE*
018340*    ZERO -- THERE IS NO UNDERFLOW WARNING, THE CALLER MUST NOTIC*
018350****************************************************************
018360 5130-SELECT-OCPD-RATING.
018370     MOVE 1 TO WS-SUB-2.
018380     MOVE ZERO TO WS-LADDER-RESULT.
018390*    FLOOR-AND-CAP MODE STOPS AT THE FIRST STANDARD SIZE THAT
018400*    CLEARS THE FLOOR AND STAYS AT OR BELOW THE CAP; ROUND-DOWN
018410*    MODE STOPS AT THE LARGEST SIZE AT OR BELOW THE TARGET.
018420*    WALKS WS-OCPD-LADDER FROM WS-LADDER-FLOOR UPWARD, STOPPING AT
018430*    THE FIRST ENTRY THAT SATISFIES THE CALLER'S PERCENTAGE CAP.
018440*    A LADDER SUBSCRIPT PAST 37 FALLS THROUGH TO THE EXIT WITH
018450*    WS-LADDER-RESULT STILL AT THE ZERO SET BY 5130 -- WATCH FOR THIS ON
018460*    AN UNUSUALLY LARGE MOTOR.
018470 5131-OCPD-RATING-LOOP.
018480     IF WS-SUB-2 > 37
018490         GO TO 5139-SELECT-OCPD-RATING-EXIT
018500     END-IF.
018510     IF OCPD-LADDER-A(WS-SUB-2) NOT < WS-LADDER-FLOOR
018520         IF OCPD-LADDER-A(WS-SUB-2) NOT > WS-LADDER-TARGET
018530             MOVE OCPD-LADDER-A(WS-SUB-2) TO WS-LADDER-RESULT
018540         END-IF
018550         GO TO 5139-SELECT-OCPD-RATING-EXIT
018560     END-IF.
018570     ADD 1 TO WS-SUB-2.
018580     GO TO 5131-OCPD-RATING-LOOP.
018590 5139-SELECT-OCPD-RATING-EXIT.
018600*    NO STANDARD SIZE SATISFIES BOTH BOUNDS -- FALL BACK TO THE
018610*    LARGEST STANDARD SIZE NOT EXCEEDING THE CAP.
018620     IF WS-LADDER-RESULT = ZERO
018630         PERFORM 5410-SELECT-FEEDER-OCPD
018640             THRU 5419-SELECT-FEEDER-OCPD-EXIT
018650     END-IF.
018660     EXIT.
018670 EJECT
018680****************************************************************
018690*    OVERLOAD SIZING -- NEC 430.32, CLASS 10/20/30 BY DUTY       *
018700*    430.32 OVERLOAD SETTING -- 115 PCT OF FLC BELOW 1.15 SERVICE*
018710*    FACTOR, 125 PCT AT OR ABOVE.  THE RECOMMENDED SETTING IS ALW*
018720*    MOVED IN EQUAL TO THE MAX SETTING, SO THE 430.32 VIOLATION/ *
018730*    WARNING CHECK NEVER ACTUALLY FIRES IN THIS BUILD AND BUCKET-*
018740*    RECORD HAS NO FIELD TO CARRY THAT RESULT EVEN IF IT DID --  *
018750*    NOTED HERE RATHER THAN WIRING UP A CHECK THAT CAN'T GO      *
018760*    ANYWHERE.                                                   *
018770*    THE 1.15 SERVICE FACTOR BREAKPOINT IS TESTED AS NOT LESS THA*
018780*    NOT STRICTLY GREATER THAN -- A MOTOR MARKED EXACTLY 1.15 GET*
018790*    THE MORE GENEROUS 125 PCT SETTING, PER 430.32'S OWN WORDING.*
018800*    A DRAFT-STAGE BENCH TEST IN NYLDVERF ONCE EXPECTED THE OTHER*
018810*    BRANCH AT EXACTLY 1.15 AND WAS CORRECTED -- SEE THAT PROGRAM*
018820*    OWN CHANGE LOG.                                             *
018830*    WS-OL-SETTING-A IS MOVED FROM THE MAX SETTING UNCONDITIONALL*
018840*    THERE IS NO PATH THAT EVER SETS A LOWER, MORE CONSERVATIVE V*
018850****************************************************************
018860 5200-SIZE-OVERLOAD.
018870*    NON-VFD PATH ONLY -- 5100-SIZE-ONE-MOTOR ROUTES VFD LOADS TO
018880*    5300-SIZE-VFD-BUCKET INSTEAD, WHICH CARRIES ITS OWN NAMEPLATE
018890*    OL SETTING PER NEC 430.32 AND DOES NOT REACH THIS PARAGRAPH.
018900*    THE RECOMMENDED SETTING BELOW IS ALWAYS THE MAX SETTING, WHICH
018910*    IS BY DEFINITION BELOW BOTH THE EXCEPTION MAX (140/130 PCT) AND
018920*    ITSELF -- THE 430.32 SETTING-VIOLATION/WARNING CHECK THEREFORE
018930*    NEVER FIRES IN THIS BUILD AND IS NOT CARRIED ON BUCKET-RECORD.
018940     IF WL-SERVICE-FACTOR(WS-LOAD-SUB) NOT < 1.15
018950         COMPUTE WS-OL-MAX-SETTING-A ROUNDED =
018960             WL-FLA-A(WS-LOAD-SUB) * 1.25
018970     ELSE
018980         COMPUTE WS-OL-MAX-SETTING-A ROUNDED =
018990             WL-FLA-A(WS-LOAD-SUB) * 1.15
019000     END-IF.
019010     MOVE WS-OL-MAX-SETTING-A TO WS-OL-SETTING-A.
019020     PERFORM 5210-GET-TRIP-CLASS
019030         THRU 5219-GET-TRIP-CLASS-EXIT.
019040     IF WL-FLA-A(WS-LOAD-SUB) > 100.0
019050         MOVE 'ELECTRONIC  ' TO WS-OL-TYPE
019060     ELSE
019070         MOVE 'THERMAL     ' TO WS-OL-TYPE
019080     END-IF.
019090 5299-SIZE-OVERLOAD-EXIT.
019100*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
019110*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
019120*    SHOULD NEVER BE ADDED HERE.
019130     EXIT.
019140 EJECT
019150****************************************************************
019160*    TRIP CLASS BY LOAD TYPE -- PUMP/BLOWER/FAN CLASS 10,
019170*    MIXER/AGITATOR/CONVEYOR CLASS 20, CRUSHER CLASS 30.  NO
019180*    STARTING-TIME FIELD IS CARRIED ON THE EQUIPMENT RECORD SO
019190*    THE STARTING-TIME FALLBACK RULE DOES NOT APPLY HERE.  SHARED
019200*    BY THE NON-VFD AND VFD BUCKET SIZING PARAGRAPHS.
019210*    TRIP CLASS IS SHARED BETWEEN THE DOL OVERLOAD PATH (5200) AN*
019220*    THE VFD BUCKET PATH (5300) SO BOTH CLASSIFY A MIXER THE SAME*
019230*    WAY A MOTOR WOULD BE CLASSIFIED IF IT RAN DOL.  NO EQUIPMENT*
019240*    RECORD TYPE CODE CORRESPONDS TO A SUBMERSIBLE/HERMETIC UNIT,*
019250*    SO CLASS 5 IS UNREACHABLE IN THIS BUILD -- THE EVALUATE STIL*
019260*    CARRIES IT FOR WHEN A TYPE CODE FOR THAT CATEGORY SHOWS UP. *
019270*    SHARING THIS LOOKUP BETWEEN 5200 AND 5300 MEANS A FUTURE TRI*
019280*    CLASS CHANGE ONLY HAS TO BE MADE ONCE, NOT KEPT IN SYNC     *
019290*    BETWEEN TWO COPIES.                                         *
019300*    A TYPE CODE THAT MATCHES NONE OF THE WHEN CLAUSES FALLS TO C*
019310*    THE MOST COMMON CASE ON THIS PLANT, NOT AN ERROR CLASS.     *
019320****************************************************************
019330 5210-GET-TRIP-CLASS.
019340     EVALUATE TRUE
019350         WHEN WL-TYPE(WS-LOAD-SUB) = 'C '
019360             MOVE '30' TO WS-OL-CLASS
019370         WHEN WL-TYPE(WS-LOAD-SUB) = 'AG' OR
019380             WL-TYPE(WS-LOAD-SUB) = 'MX' OR
019390             WL-TYPE(WS-LOAD-SUB) = 'SC' OR
019400             WL-TYPE(WS-LOAD-SUB) = 'CN'
019410             MOVE '20' TO WS-OL-CLASS
019420         WHEN OTHER
019430             MOVE '10' TO WS-OL-CLASS
019440     END-EVALUATE.
019450 5219-GET-TRIP-CLASS-EXIT.
019460*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
019470*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
019480*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
019490     EXIT.
019500 EJECT
019510****************************************************************
019520*    VFD BUCKET SIZING -- NEC 430.122 SUPPLY COND, 430.130 SCPD, *
019530*    HARMONIC DERATE PER REQ B7440                               *
019540*    VFD INPUT CURRENT SETS THE LADDER FLOOR (THE DEVICE HAS TO  *
019550*    CARRY IT) BUT THE 430.52 PERCENTAGE STILL APPLIES TO THE    *
019560*    MOTOR'S OWN FLC, NOT THE DRIVE'S INPUT CURRENT -- THAT WAS A*
019580*    OVERLOAD SETTING IS NAMEPLATE FLA EXACTLY SINCE THE DRIVE'S *
019590*    OWN ELECTRONIC OVERLOAD IS THE PROTECTIVE DEVICE, NOT A     *
019600*    SEPARATE STARTER OVERLOAD RELAY.                            *
019610*    A MANUFACTURER VFD-MAX-SCPD MARKING WOULD CAP THE LADDER    *
019620*    SEARCH FURTHER IF EQUIPMENT-RECORD EVER GREW A FIELD FOR IT *
019630*    TODAY THE 430.52 PERCENTAGE-OF-FLC CEILING ALWAYS GOVERNS.  *
019640*    THIS PARAGRAPH NEVER CALLS 5110 -- A VFD LOAD'S BRANCH CIRCU*
019650*    SIZED ENTIRELY HERE, NOT SHARED WITH THE DOL PATH.          *
019660****************************************************************
019670 5300-SIZE-VFD-BUCKET.
019680*    NO HARMONIC-DERATING VALUE IS CARRIED ON THE EQUIPMENT RECORD
019690*    SO THE DEFAULT FACTOR OF 1.00 IS USED FOR THE SUPPLY CONDUCTOR.
019700     COMPUTE WS-VFD-INPUT-A ROUNDED =
019710         WL-FLC-A(WS-LOAD-SUB) * 1.10.
019720     COMPUTE WS-VFD-COND-MIN-A ROUNDED =
019730         WS-VFD-INPUT-A * 1.25 * 1.00.
019740     MOVE WS-VFD-COND-MIN-A TO WS-COND-MIN-A.
019750*    430.130 SCPD IS THE SAME 430.52 PERCENT-OF-MOTOR-FLC TABLE USED
019760*    ON A DOL BRANCH CIRCUIT (HOUSE STANDARD INVERSE-TIME BREAKER,
019770*    250 PERCENT), NOT A PERCENTAGE OF THE VFD'S OWN INPUT CURRENT --
019780*    THE SELECTED DEVICE STILL HAS TO CARRY THE VFD INPUT CURRENT,
019790*    SO THE FLOOR OF THE LADDER SEARCH IS THE INPUT CURRENT WHILE THE
019800*    CAP IS THE PERCENT-OF-FLC CEILING.  NO MANUFACTURER VFD-MAX-SCPD
019810*    MARKING FIELD IS CARRIED ON THE EQUIPMENT RECORD, SO THAT
019820*    FURTHER CAP (WHEN LOWER) NEVER COMES INTO PLAY IN THIS BUILD.
019830     PERFORM 5120-GET-SCPD-PERCENT
019840         THRU 5129-GET-SCPD-PERCENT-EXIT.
019850     COMPUTE WS-VFD-SCPD-CAP-A ROUNDED =
019860         WL-FLC-A(WS-LOAD-SUB) * WS-SCPD-PCT.
019870     MOVE WS-VFD-INPUT-A TO WS-LADDER-FLOOR.
019880     MOVE WS-VFD-SCPD-CAP-A TO WS-LADDER-TARGET.
019890     PERFORM 5130-SELECT-OCPD-RATING
019900         THRU 5139-SELECT-OCPD-RATING-EXIT.
019910     MOVE WS-LADDER-RESULT TO WS-SCPD-RATING-A.
019920     PERFORM 5210-GET-TRIP-CLASS
019930         THRU 5219-GET-TRIP-CLASS-EXIT.
019940     MOVE 'VFD_INTEGRAL' TO WS-OL-TYPE.
019950     MOVE WL-FLA-A(WS-LOAD-SUB) TO WS-OL-SETTING-A.
019960 5399-SIZE-VFD-BUCKET-EXIT.
019970*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
019980*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
019990*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
020000     EXIT.
020010 EJECT
020020****************************************************************
020030*    FEEDER SIZING -- NEC 430.24 CONDUCTOR, 430.62 OCPD -- LARGEST*
020040*    MOTOR SCPD PLUS SUM OF FLC OF ALL OTHER MOTORS ON THE PANEL  *
020050*    ONE FEEDER OCPD/CONDUCTOR PER PANEL, SIZED OFF THE PANEL'S O*
020060*    DEMAND AMPS -- NOT A SUM OF THE INDIVIDUAL BRANCH OCPDS, WHI*
020070*    WOULD GROSSLY OVERSIZE THE FEEDER SINCE BRANCH CIRCUITS ARE *
020080*    NEVER ALL AT FULL LOAD SIMULTANEOUSLY.                      *
020090*    THIS PARAGRAPH ASSUMES ONE FEEDER PER PANEL -- A PANEL SPLIT*
020100*    ACROSS TWO FEEDERS FOR RELIABILITY WOULD NEED A SEPARATE    *
020110*    DESIGN, NOT JUST A LOOP CHANGE HERE.                        *
020120*    WS-PANEL-FLC-SUM IS BUILT BY THE CALLER BEFORE THIS PARAGRAP*
020130*    THIS PARAGRAPH ONLY READS IT, NEVER ACCUMULATES IT ITSELF.  *
020140****************************************************************
020150 5400-FEEDER-SIZING.
020160*    THE FEEDER CONDUCTOR MUST CARRY 125% OF THE LARGEST MOTOR
020170*    FLC PLUS THE SUM OF THE FLC OF EVERY OTHER MOTOR ON THE BUS
020180*    (NEC 430.24) -- WS-PANEL-FLC-SUM HOLDS THE TOTAL OF ALL
020190*    MOTOR FLC'S ON THIS PANEL, INCLUDING THE LARGEST.
020200     COMPUTE WP-FEEDER-COND-MIN-A(WS-PANEL-SUB) ROUNDED =
020210         (WP-LARGEST-FLC-A(WS-PANEL-SUB) * .25) +
020220         WS-PANEL-FLC-SUM.
020230*    THE FEEDER OCPD IS SIZED FROM THE LARGEST MOTOR SCPD PLUS
020240*    THE FLC OF ALL THE OTHER MOTORS ON THE BUS (NEC 430.62)
020250     COMPUTE WS-LADDER-TARGET =
020260         WP-LARGEST-SCPD-A(WS-PANEL-SUB) + WS-PANEL-FLC-SUM -
020270         WP-LARGEST-FLC-A(WS-PANEL-SUB).
020280     PERFORM 5410-SELECT-FEEDER-OCPD
020290         THRU 5419-SELECT-FEEDER-OCPD-EXIT.
020300     MOVE WS-LADDER-RESULT TO WP-FEEDER-OCPD-MAX-A(WS-PANEL-SUB).
020310 5499-FEEDER-SIZING-EXIT.
020320*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
020330*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
020340*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
020350     EXIT.
020360 EJECT
020370****************************************************************
020380*    FEEDER OCPD -- LARGEST STANDARD SIZE NOT EXCEEDING TARGET   *
020390*    430.62 FEEDER OCPD IS A SINGLE UPPER BOUND (ROUND DOWN TO TH*
020400*    LARGEST STANDARD SIZE AT OR BELOW THE TARGET), UNLIKE THE   *
020410*    BRANCH/VFD FLOOR-AND-CAP RULE IN 5110/5300 -- THAT DIFFERENC*
020420*    IS WHY 5130 NEEDS TWO SEARCH MODES.                         *
020430*    ROUNDING DOWN HERE IS DELIBERATE AND SPEC-DRIVEN -- DO NOT  *
020440*    'FIX' THIS TO MATCH THE BRANCH/VFD FLOOR-AND-CAP BEHAVIOR, T*
020450*    TWO RULES ARE GENUINELY DIFFERENT UNDER THE CODE.           *
020460*    CALLS THE SAME 5130 LADDER WALK AS THE BRANCH/VFD PATHS BUT *
020470*    WITH WS-LADDER-FLOOR AT ZERO.                               *
020480****************************************************************
020490 5410-SELECT-FEEDER-OCPD.
020500     MOVE 1 TO WS-SUB-2.
020510     MOVE OCPD-LADDER-A(1) TO WS-LADDER-RESULT.
020520*    SINGLE-BOUND ROUND-DOWN WALK -- SEE 5130'S BANNER FOR WHY
020530*    THIS CALLER DOESN'T PASS A FLOOR.
020540*    SAME LADDER TABLE AS 5131 ABOVE BUT WITH NO FLOOR ARGUMENT --
020550*    A FEEDER HAS NO LOWER-BOUND RULE TO RESPECT.
020560*    ROUND-DOWN MODE NEVER RETURNS ZERO UNLESS THE TARGET ITSELF IS BELOW
020570*    THE SMALLEST LADDER ENTRY -- AN UNUSUALLY SMALL PANEL COULD HIT
020580*    THIS.
020590 5411-FEEDER-OCPD-LOOP.
020600     IF WS-SUB-2 > 37
020610         GO TO 5419-SELECT-FEEDER-OCPD-EXIT
020620     END-IF.
020630     IF OCPD-LADDER-A(WS-SUB-2) NOT > WS-LADDER-TARGET
020640         MOVE OCPD-LADDER-A(WS-SUB-2) TO WS-LADDER-RESULT
020650     ELSE
020660         GO TO 5419-SELECT-FEEDER-OCPD-EXIT
020670     END-IF.
020680     ADD 1 TO WS-SUB-2.
020690     GO TO 5411-FEEDER-OCPD-LOOP.
020700 5419-SELECT-FEEDER-OCPD-EXIT.
020710*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
020720*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
020730*    SHOULD NEVER BE ADDED HERE.
020740     EXIT.
020750 EJECT
020760****************************************************************
020770*    LINEUP SCCR VALIDATION AGAINST AVAILABLE FAULT CURRENT      *
020780*    LINEUP SCCR IS THE MINIMUM OF EVERY BUCKET'S OWN SCCR ON THE*
020790*    PANEL, NOT AN INDEPENDENT CALCULATION -- A PANEL IS ONLY AS *
020800*    STRONG AS ITS WEAKEST BUCKET.  THE ACCUMULATOR THAT TRACKS  *
020810*    THAT MINIMUM IS RESET AT THE TOP OF EACH PANEL'S BUCKET LOOP*
020820*    IN 5010, NOT HERE, SO THIS PARAGRAPH IS JUST THE FINAL MOVE *
020830*    AND THE Y/N COMPARE AGAINST AVAILABLE FAULT.                *
020840*    Y/N ON WP-SCCR-OK IS THE ONLY PLACE THIS PROGRAM FLAGS AN   *
020850*    UNDERSIZED LINEUP -- THERE IS NO ABEND OR WARNING MESSAGE, T*
020860*    REPORT READER HAS TO NOTICE THE 'N'.                        *
020870*    THE DISPLAY STATEMENT HERE GOES TO THE JOB LOG, NOT TO ANY R*
020880*    A REVIEWER HAS TO CHECK THE PRINTED SCCR SECTION FOR THE SAM*
020890****************************************************************
020900 5500-SCCR-VALIDATION.
020910*    WS-PANEL-MIN-SCCR-KA WAS ACCUMULATED OVER EVERY MOTOR BUCKET
020920*    ON THIS PANEL BY 5100-SIZE-ONE-MOTOR AS THE LOAD LOOP RAN --
020930*    THE LINEUP RATING IS THE WEAKEST (MINIMUM) BUCKET ON THE BUS.
020940*    NO MANUFACTURER SCCR OVERRIDE FIELD IS CARRIED ON THE EQUIPMENT
020950*    RECORD, SO THE CALCULATED DEFAULT ALWAYS GOVERNS.
020960     MOVE WS-PANEL-MIN-SCCR-KA TO WP-LINEUP-SCCR-KA(WS-PANEL-SUB).
020970     IF WP-LINEUP-SCCR-KA(WS-PANEL-SUB) NOT < WS-AVAILABLE-FAULT-KA
020980         MOVE 'Y' TO WP-SCCR-OK(WS-PANEL-SUB)
020990     ELSE
021000         MOVE 'N' TO WP-SCCR-OK(WS-PANEL-SUB)
021010         DISPLAY 'SCCR BELOW AVAILABLE FAULT CURRENT, PANEL='
021020             WP-TAG(WS-PANEL-SUB)
021030     END-IF.
021040 5599-SCCR-VALIDATION-EXIT.
021050*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
021060*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
021070*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
021080     EXIT.
021090 EJECT
021100****************************************************************
021110*    DEFAULT BUCKET/LINEUP SCCR.  NON-VFD BUCKETS GET 65KA WHEN   *
021120*    THE RECOMMENDED FUSE CLASS IS J, ELSE 35KA.  VFD BUCKETS GET *
021130*    THE CURRENT-LIMITING-FUSE SCCR ENHANCEMENT TABLE (ASSEMBLY   *
021140*    SCCR = MAX OF THE BARE-DRIVE BASE RATING AND THE TABLE       *
021150*    VALUE FOR THE RECOMMENDED FUSE CLASS).                      *
021160*    NO MANUFACTURER SCCR MARKING FIELD EXISTS ON EQUIPMENT-RECOR*
021170*    SO THE CALCULATED DEFAULT (65KA BEHIND A CLASS J FUSE, 35KA *
021180*    OTHERWISE) ALWAYS GOVERNS -- A REAL NAMEPLATE SCCR WOULD CAP*
021190*    THIS LOWER IF ONE EVER MAKES IT ONTO THE RECORD LAYOUT, SAME*
021200*    AS THE VFD ASSEMBLY-SCCR ENHANCEMENT A FEW LINES BELOW.     *
021210*    35KA/65KA ARE CONSERVATIVE HOUSE DEFAULTS FOR THIS CLASS OF *
021220*    EQUIPMENT, NOT NEC-MANDATED VALUES -- AN ENGINEER SIZING A  *
021230*    REAL LINEUP SHOULD STILL VERIFY AGAINST THE ACTUAL GEAR     *
021240*    ORDERED.                                                    *
021250*    THE FUSE-CLASS TEST HERE USES THE SAME WS-FUSE-CLASS SET BY *
021260*    IF THAT PARAGRAPH EVER CHANGES ITS CLASS CODES THIS ONE BREA*
021270****************************************************************
021280 5510-GET-DEFAULT-SCCR.
021290     IF WL-FEEDER-TYPE(WS-LOAD-SUB) = 'VFD   '
021300         EVALUATE WS-FUSE-CLASS
021310             WHEN 'J  '
021320                 MOVE +100.0 TO WS-VFD-SCCR-ENHANCE-KA
021330             WHEN 'RK1'
021340                 MOVE +065.0 TO WS-VFD-SCCR-ENHANCE-KA
021350             WHEN OTHER
021360                 MOVE +050.0 TO WS-VFD-SCCR-ENHANCE-KA
021370         END-EVALUATE
021380         IF WS-VFD-SCCR-ENHANCE-KA NOT < WS-VFD-SCCR-BASE-KA
021390             MOVE WS-VFD-SCCR-ENHANCE-KA TO WS-BUCKET-SCCR-KA
021400         ELSE
021410             MOVE WS-VFD-SCCR-BASE-KA TO WS-BUCKET-SCCR-KA
021420         END-IF
021430     ELSE
021440         IF WS-FUSE-CLASS = 'J  '
021450             MOVE +065.0 TO WS-BUCKET-SCCR-KA
021460         ELSE
021470             MOVE +035.0 TO WS-BUCKET-SCCR-KA
021480         END-IF
021490     END-IF.
021500 5519-GET-DEFAULT-SCCR-EXIT.
021510*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
021520*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
021530*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
021540     EXIT.
021550 EJECT
021560****************************************************************
021570*    WRITE A SPARE (UNASSIGNED) BUCKET FOR FUTURE EXPANSION      *
021580*    SPARE BUCKETS CARRY NO MOTOR TAG AND ZERO ELECTRICAL FIGURES*
021590*    THEY EXIST SO THE PANEL SCHEDULE SHOWS THE PHYSICAL SPACE   *
021600*    RESERVED FOR FUTURE EXPANSION, NOT BECAUSE A REAL LOAD SITS *
021610*    THERE.  BK-ID STILL CARRIES THE OWNING PANEL TAG SO A SPARE *
021620*    READS AS PART OF ITS PANEL ON THE PRINTED SCHEDULE.         *
021630*    SPARE COUNT NEVER VARIES BY PANEL SIZE IN THIS BUILD -- A   *
021640*    FUTURE ENHANCEMENT MIGHT SCALE IT TO PANEL BUCKET COUNT     *
021650*    INSTEAD OF A FLAT ALLOWANCE.                                *
021660*    A SPARE BUCKET CARRIES NO TAG, RATING, OR SCCR -- ONLY ITS B*
021670*    PANEL ASSOCIATION ARE MEANINGFUL ON THE RECORD IT WRITES.   *
021680****************************************************************
021690 5050-WRITE-SPARE-BUCKET.
021700     MOVE SPACE TO BUCKET-RECORD.
021710     STRING WP-TAG(WS-PANEL-SUB) DELIMITED BY SPACE
021720            '-'                  DELIMITED BY SIZE
021730            WS-BUCKET-NBR        DELIMITED BY SIZE
021740         INTO BK-ID.
021750     MOVE WP-TAG(WS-PANEL-SUB) TO BK-PANEL.
021760     MOVE SPACE TO BK-MOTOR-TAG.
021770     MOVE 'SPARE       ' TO BK-UNIT-TYPE.
021780     MOVE ZERO TO BK-RATED-KW BK-FLC-A BK-FLA-A BK-LRA-A
021790                  BK-SCPD-RATING-A BK-OL-SETTING-A
021800                  BK-COND-MIN-A BK-SCCR-KA.
021810     MOVE SPACE TO BK-OL-CLASS BK-OL-TYPE.
021820     MOVE 2 TO BK-HEIGHT-UNITS.
021830     WRITE BUCKET-RECORD.
021840     ADD 1 TO WS-BUCKET-NBR.
021850 5059-WRITE-SPARE-BUCKET-EXIT.
021860*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
021870*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
021880*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
021890     EXIT.
021900 EJECT
021910****************************************************************
021920*    CABLE SIZING -- IEC MM2 SIZE, VOLTAGE DROP CHECK            *
021930*    CONDUCTOR SIZING CURRENT FOLLOWS VFD INPUT CURRENT FOR A VFD*
021940*    FEEDER AND NAMEPLATE FLA FOR EVERYTHING ELSE -- A DRIVE'S IN*
021950*    CURRENT AND ITS MOTOR'S OUTPUT FLA ARE NOT THE SAME NUMBER, *
021960*    THE CABLE BETWEEN PANEL AND DRIVE ONLY EVER SEES THE INPUT  *
021970*    SIDE.                                                       *
021980*    THIS PARAGRAPH NEVER SEES THE VOLTAGE DROP RESULT -- THAT   *
021990*    CHECK RUNS SEPARATELY IN 5700 AFTER THE SIZE IS ALREADY     *
022000*    PICKED, SO A VD FAILURE DOES NOT FEED BACK INTO A LARGER    *
022010*    CONDUCTOR CHOICE HERE.                                      *
022020*    THIS IS THE ONLY PLACE WS-CABLE-NBR IS INCREMENTED -- A SKIP*
022030*    TO THIS PARAGRAPH LEAVES A GAP IN THE CABLE NUMBERING, NOT A*
022040****************************************************************
022050 5600-SIZE-ONE-CABLE.
022060*    SIZING CURRENT IS THE VFD INPUT CURRENT FOR VFD FEEDERS,
022070*    ELSE THE MOTOR TABLE FLC.
022080     IF WL-FEEDER-TYPE(WS-LOAD-SUB) = 'VFD   '
022090         MOVE WS-VFD-INPUT-A TO WS-CABLE-CURRENT-A
022100     ELSE
022110         MOVE WL-FLC-A(WS-LOAD-SUB) TO WS-CABLE-CURRENT-A
022120     END-IF.
022130     PERFORM 5610-GET-DERATE-FACTORS
022140         THRU 5619-GET-DERATE-FACTORS-EXIT.
022150     COMPUTE WS-CABLE-REQ-A ROUNDED =
022160         WS-CABLE-CURRENT-A * 1.25.
022170     COMPUTE WS-CABLE-DERATED-A ROUNDED =
022180         WS-CABLE-REQ-A /
022190         (WS-AMBIENT-FACTOR * WS-GROUPING-FACTOR).
022200     MOVE WS-CABLE-DERATED-A TO WS-LADDER-TARGET.
022210     PERFORM 5620-SELECT-CABLE-SIZE
022220         THRU 5629-SELECT-CABLE-SIZE-EXIT.
022230     PERFORM 5630-GET-CABLE-LENGTH
022240         THRU 5639-GET-CABLE-LENGTH-EXIT.
022250     PERFORM 5700-VOLTAGE-DROP-CHECK
022260         THRU 5799-VOLTAGE-DROP-CHECK-EXIT.
022270     PERFORM 7150-WRITE-CABLE-RECORD
022280         THRU 7159-WRITE-CABLE-RECORD-EXIT.
022290     ADD 1 TO WS-CABLE-NBR.
022300 5699-SIZE-ONE-CABLE-EXIT.
022310*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
022320*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
022330*    SHOULD NEVER BE ADDED HERE.
022340     EXIT.
022350 EJECT
022360****************************************************************
022370*    AMBIENT TEMPERATURE AND GROUPING DERATE FACTORS             *
022380*    (NO SITE DATA CARRIED ON THE EQUIPMENT RECORD -- ASSUME     *
022390*    30C AMBIENT, SINGLE CIRCUIT PER DUCT, BOTH FACTORS = 1.00)  *
022400*    TEMPERATURE AND GROUPING DERATE FACTORS ARE PLANT-STANDARD  *
022410*    ASSUMPTIONS (310.15 STYLE) SINCE EQUIPMENT-RECORD CARRIES NO*
022420*    SITE AMBIENT OR CONDUIT FILL FIELD -- A WORST-CASE-AMBIENT/ *
022430*    TYPICAL-FILL ASSUMPTION IS THE CONSERVATIVE DEFAULT FOR A   *
022440*    BURIED OR TRAY-ROUTED WWTP CABLE RUN.                       *
022450*    IF SITE AMBIENT OR CONDUIT FILL EVER GET ADDED TO EQUIPMENT-*
022460*    RECORD OR PARAMS-RECORD, THIS IS WHERE THE FLAT ASSUMPTION  *
022470*    SHOULD BE REPLACED WITH A REAL LOOKUP.                      *
022480*    BOTH FACTORS RETURNED HERE ARE FIXED HOUSE VALUES FOR THIS P*
022490*    TYPICAL TRAY AND AMBIENT CONDITIONS, NOT A SITE SURVEY RESUL*
022500****************************************************************
022510 5610-GET-DERATE-FACTORS.
022520     MOVE 1.00 TO WS-AMBIENT-FACTOR.
022530     MOVE 1.00 TO WS-GROUPING-FACTOR.
022540 5619-GET-DERATE-FACTORS-EXIT.
022550*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
022560*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
022570*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
022580     EXIT.
022590 EJECT
022600****************************************************************
022610*    SELECT SMALLEST STANDARD IEC CABLE SIZE >= TARGET AMPS      *
022620*    SMALLEST STANDARD MM2 SIZE WHOSE DERATED AMPACITY CLEARS THE*
022630*    SIZING CURRENT -- THE LADDER IS WALKED FROM SMALL TO LARGE S*
022640*    THE FIRST HIT IS ALWAYS THE ECONOMICAL ANSWER, NOT AN       *
022650*    OVERSIZED ONE.                                              *
022660*    THE LADDER HAS TO BE WALKED SMALL TO LARGE -- WALKING IT LAR*
022670*    TO SMALL WOULD STILL FIND A VALID SIZE BUT WOULD NEED AN EXT*
022680*    COMPARE TO CONFIRM IT'S THE SMALLEST ONE THAT WORKS.        *
022690*    A TARGET ABOVE THE LARGEST TABLE ENTRY LEAVES WS-LADDER-RESU*
022700*    THE TABLE'S TOP SIZE -- THERE IS NO OVERFLOW FLAG.          *
022710****************************************************************
022720 5620-SELECT-CABLE-SIZE.
022730     MOVE 1 TO WS-SUB-2.
022740*    WALKS THE STANDARD MM2 LADDER SMALL TO LARGE, APPLYING THE
022750*    DERATE FACTORS FROM 5610 BEFORE COMPARING AGAINST THE SIZING
022760*    CURRENT.
022770*    WALKS THE CONDUCTOR AMPACITY TABLE SMALL TO LARGE AGAINST THE
022780*    DERATED AMPACITY, NOT THE TABLE'S RAW 30 DEG C FIGURE.
022790*    THE CONDUCTOR TABLE WALKED HERE IS SEPARATE FROM THE OCPD LADDER --
022800*    DO NOT CONFUSE THE TWO WHEN TRACING A CABLE SIZE BACK TO ITS SOURCE
022810*    TABLE.
022820 5621-CABLE-SIZE-LOOP.
022830     IF WS-SUB-2 > 16
022840         MOVE CABLE-LADDER-MM2(16) TO WS-CABLE-SIZE-MM2
022850         GO TO 5629-SELECT-CABLE-SIZE-EXIT
022860     END-IF.
022870     IF WS-LADDER-TARGET NOT > CABLE-LADDER-AMPS(WS-SUB-2)
022880         MOVE CABLE-LADDER-MM2(WS-SUB-2) TO WS-CABLE-SIZE-MM2
022890         GO TO 5629-SELECT-CABLE-SIZE-EXIT
022900     END-IF.
022910     ADD 1 TO WS-SUB-2.
022920     GO TO 5621-CABLE-SIZE-LOOP.
022930 5629-SELECT-CABLE-SIZE-EXIT.
022940*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
022950*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
022960*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
022970     EXIT.
022980 EJECT
022990****************************************************************
023000*    ESTIMATED ONE-WAY CABLE LENGTH BY EQUIPMENT TYPE -- NO       *
023010*    ROUTING DATA IS CARRIED ON THE EQUIPMENT RECORD, SO LENGTH   *
023020*    IS A TYPICAL-RUN ESTIMATE KEYED OFF THE FEEDER TYPE CODE.    *
023030*    ESTIMATED ONE-WAY LENGTH BY EQUIPMENT TYPE STANDS IN FOR AN *
023040*    ACTUAL ROUTED CABLE LENGTH, WHICH THIS RECORD LAYOUT HAS NO *
023050*    PLACE TO CARRY -- A REAL AS-BUILT LENGTH ALWAYS BEATS THE   *
023060*    ESTIMATE AND SHOULD REPLACE IT HERE IF ONE EVER GETS ADDED T*
023070*    EQUIPMENT-RECORD.  SPEC'S 'CL' TYPE CODE HAS NO MATCH ON THI*
023080*    RECORD LAYOUT AND IS MAPPED ONTO THE CLOSEST REAL CODE, 'CF'*
023090*    AN AS-BUILT LENGTH ON FILE SHOULD ALWAYS OVERRIDE THIS      *
023100*    ESTIMATE -- UNTIL THAT FIELD EXISTS, EVERY CABLE ON THE     *
023110*    SCHEDULE IS SIZED TO AN ESTIMATED RUN, NOT A SURVEYED ONE.  *
023120*    THE FLAT ESTIMATE HERE IS THE SAME FOR EVERY PANEL ON THE PL*
023130*    A LONGER RUN TO A REMOTE MCC IS NOT DISTINGUISHED FROM A SHO*
023140****************************************************************
023150 5630-GET-CABLE-LENGTH.
023160     EVALUATE TRUE
023170         WHEN WL-TYPE(WS-LOAD-SUB) = 'B ' OR
023180              WL-TYPE(WS-LOAD-SUB) = 'BL'
023190             MOVE 045 TO WS-CABLE-LENGTH-M
023200         WHEN WL-TYPE(WS-LOAD-SUB) = 'P ' OR
023210              WL-TYPE(WS-LOAD-SUB) = 'PU'
023220             MOVE 050 TO WS-CABLE-LENGTH-M
023230         WHEN WL-TYPE(WS-LOAD-SUB) = 'TH' OR
023240              WL-TYPE(WS-LOAD-SUB) = 'CF'
023250             MOVE 075 TO WS-CABLE-LENGTH-M
023260         WHEN WL-TYPE(WS-LOAD-SUB) = 'SC'
023270             MOVE 060 TO WS-CABLE-LENGTH-M
023280         WHEN OTHER
023290             MOVE 030 TO WS-CABLE-LENGTH-M
023300     END-EVALUATE.
023310 5639-GET-CABLE-LENGTH-EXIT.
023320*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
023330*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
023340*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
023350     EXIT.
023360 EJECT
023370****************************************************************
023380*    VOLTAGE DROP -- VD = SQRT(3) * I * L * (R COS(T)+X SIN(T))  *
023390*    RESISTANCE AT 0.0221 OHM-MM2/M, LIMIT 3 PERCENT FOR A       *
023400*    MOTOR BRANCH FEEDER                                        *
023410*    3 PCT IS THE BRANCH-CIRCUIT VOLTAGE DROP LIMIT THIS PLANT   *
023420*    DESIGNS TO -- A CABLE THAT FAILS THE CHECK STILL GETS WRITTE*
023430*    TO CABLE-RECORD WITH CB-VD-OK SET TO 'N' RATHER THAN BEING  *
023440*    SILENTLY UPSIZED, SO THE FAILURE SHOWS UP ON THE SCHEDULE FO*
023450*    AN ENGINEER TO RESOLVE, NOT BURIED IN AN AUTOMATIC RESIZE.  *
023460*    A 'N' ON CB-VD-OK DOES NOT BLOCK THE RECORD FROM BEING      *
023470*    WRITTEN -- THE CABLE SCHEDULE STILL NEEDS A COMPLETE ENTRY F*
023480*    EVERY MOTOR EVEN WHEN THE DROP CHECK FAILS.                 *
023490*    WS-REACT-PER-M IS A FIXED HOUSE CONSTANT, NOT LOOKED UP BY C*
023500*    SIZE -- A LARGER VARIATION IN CABLE GEOMETRY IS NOT MODELED.*
023510****************************************************************
023520 5700-VOLTAGE-DROP-CHECK.
023530     COMPUTE WS-RESIST-PER-M ROUNDED =
023540         .0221 / WS-CABLE-SIZE-MM2.
023550     COMPUTE WS-Z-EFF-PER-M ROUNDED =
023560         (WS-RESIST-PER-M * .85) + (WS-REACT-PER-M * .53).
023570     COMPUTE WS-VOLT-DROP-V ROUNDED =
023580         WS-SQRT3 * WS-CABLE-CURRENT-A * WS-CABLE-LENGTH-M *
023590         WS-Z-EFF-PER-M.
023600     COMPUTE WS-CABLE-VD-PCT ROUNDED =
023610         (WS-VOLT-DROP-V / WS-VOLTAGE) * 100.
023620 5799-VOLTAGE-DROP-CHECK-EXIT.
023630*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
023640*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
023650*    SHOULD NEVER BE ADDED HERE.
023660     EXIT.
023670 EJECT
023680****************************************************************
023690*    MOTOR STARTING -- FIND LARGEST MOTOR ON THE PLANT           *
023700*    VFD-FED MOTORS ARE EXCLUDED FROM THIS SEARCH BECAUSE A DRIVE*
023710*    HAS NO ACROSS-THE-LINE STARTING DIP TO CHECK -- THE LARGEST *
023720*    NON-VFD MOTOR IS WHAT GOVERNS THE TRANSFORMER'S STARTING-DIP*
023730*    SIZING PASS.  THE SEPARATE PLANT-WIDE LARGEST-MOTOR TRACKING*
023740*    FOR THE SUMMARY REPORT'S MOTOR STATISTICS LINE LIVES IN ITS *
023750*    OWN FIELDS SO A VFD MOTOR CAN STILL BE REPORTED AS THE      *
023760*    PLANT'S BIGGEST EVEN THOUGH IT NEVER PARTICIPATES HERE.     *
023770*    A TIE FOR LARGEST KEEPS WHICHEVER MOTOR WAS SEEN FIRST -- TH*
023780*    COMPARE IS STRICTLY GREATER THAN, NOT GREATER THAN OR EQUAL.*
023790*    WS-PLANT-LARGEST-MTR-KW (FOR THE REPORT) AND WS-LARGEST-MTR-*
023800*    THE STARTING-DIP CHECK) ARE TRACKED SEPARATELY AND CAN DIFFE*
023810****************************************************************
023820 6000-FIND-LARGEST-MOTOR.
023830     MOVE ZERO TO WS-LARGEST-MTR-KW WS-PLANT-LARGEST-MTR-KW.
023840     MOVE SPACE TO WS-LARGEST-MTR-TAG WS-LARGEST-MTR-FEEDER
023850         WS-PLANT-LARGEST-MTR-TAG.
023860     MOVE 1 TO WS-SUB-1.
023870*    VFD-FED LOADS ARE SKIPPED HERE (SEE THE BANNER ON 6000) --
023880*    ONLY A DOL/SOFT-STARTER MOTOR'S KW CAN WIN THIS COMPARE.
023890*    SKIPS ANY LOAD MARKED VFD-CONTROLLED -- A VFD-DRIVEN MOTOR
023900*    DOES NOT CONTRIBUTE LRA-STYLE STARTING CURRENT THE WAY AN
023910*    ACROSS-THE-LINE MOTOR DOES.
023920*    RUNS OVER THE WHOLE LOAD TABLE EVERY TIME 6000 IS CALLED -- CALLED
023930*    ONLY ONCE PER RUN, FROM 6100.
023940 6010-LARGEST-MOTOR-LOOP.
023950     IF WS-SUB-1 > WS-LOAD-COUNT
023960         GO TO 6099-FIND-LARGEST-MOTOR-EXIT
023970     END-IF.
023980*    MOTOR STATISTICS WANTS THE TRUE PLANT-WIDE LARGEST MOTOR --
023990*    VFD-FED MOTORS ARE NOT EXCLUDED HERE THE WAY THEY ARE BELOW
024000*    FOR THE STARTING-DIP CHECK.
024010     IF WL-RATED-KW(WS-SUB-1) > WS-PLANT-LARGEST-MTR-KW
024020         MOVE WL-RATED-KW(WS-SUB-1) TO WS-PLANT-LARGEST-MTR-KW
024030         MOVE WL-TAG(WS-SUB-1)      TO WS-PLANT-LARGEST-MTR-TAG
024040     END-IF.
024050     IF WL-FEEDER-TYPE(WS-SUB-1) NOT = 'VFD   ' AND
024060         WL-RATED-KW(WS-SUB-1) > WS-LARGEST-MTR-KW
024070         MOVE WL-RATED-KW(WS-SUB-1)     TO WS-LARGEST-MTR-KW
024080         MOVE WL-TAG(WS-SUB-1)          TO WS-LARGEST-MTR-TAG
024090         MOVE WL-FEEDER-TYPE(WS-SUB-1)  TO WS-LARGEST-MTR-FEEDER
024100     END-IF.
024110     ADD 1 TO WS-SUB-1.
024120     GO TO 6010-LARGEST-MOTOR-LOOP.
024130 6099-FIND-LARGEST-MOTOR-EXIT.
024140*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
024150*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
024160*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
024170     EXIT.
024180 EJECT
024190****************************************************************
024200*    STARTING KVA AND VOLTAGE DIP FOR THE LARGEST MOTOR AGAINST  *
024210*    A CANDIDATE SOURCE KVA / IMPEDANCE PERCENT                  *
024220*    DOL/SOFT-STARTER METHOD FACTOR DRIVES THE EFFECTIVE STARTING*
024230*    KVA; STAR-DELTA AND AUTOTRANSFORMER FACTORS ARE CARRIED IN T*
024240*    EVALUATE BUT UNREACHABLE IN THIS BUILD SINCE NO STARTING-MET*
024250*    FIELD EXISTS ON EQUIPMENT-RECORD TO SELECT THEM.  WS-METHOD-*
024260*    FACTOR WAS DECLARED PIC V99 FOR YEARS BEFORE SOMEONE NOTICED*
024270*    EVERY DOL MOVE-IN OF 1.00 WAS TRUNCATING TO .00 -- WIDENED T*
024280*    PIC 9V99, SEE THE CHANGE LOG.                               *
024290*    THIS RUNS ONCE, AGAINST THE SINGLE LARGEST NON-VFD MOTOR -- *
024300*    THE FULL STARTING-KVA TABLE BUILT BY 6060 IS A SEPARATE,    *
024310*    LATER ENHANCEMENT FOR THE SEQUENTIAL-GROUPING DECISION, NOT *
024320*    REPLACEMENT FOR THIS CHECK.                                 *
024330*    A PLANT WITH NO NON-VFD MOTORS AT ALL EXITS EARLY WITH ZERO *
024340*    THE TRANSFORMER SEARCH THEN NEVER REJECTS A SIZE ON DIP GROU*
024350****************************************************************
024360 6050-CALC-STARTING-DIP.
024370     IF WS-LARGEST-MTR-KW = ZERO
024380         MOVE ZERO TO WS-DIP-PCT
024390         GO TO 6099-CALC-STARTING-DIP-EXIT
024400     END-IF.
024410     COMPUTE WS-START-FLA-A ROUNDED =
024420         (WS-LARGEST-MTR-KW * 1000) /
024430         (WS-SQRT3 * WS-VOLTAGE * .90 * .85).
024440     COMPUTE WS-START-LRA-A ROUNDED = WS-START-FLA-A * 6.0.
024450     COMPUTE WS-START-KVA ROUNDED =
024460         WS-SQRT3 * WS-VOLTAGE * WS-START-LRA-A / 1000.
024470*    NO STARTING-METHOD FIELD IS CARRIED ON THE EQUIPMENT RECORD,
024480*    SO THE STAR-DELTA/AUTOTRANSFORMER METHOD FACTORS ARE
024490*    UNREACHABLE HERE -- SOFT-STARTER FEEDERS GET .40, ALL OTHER
024500*    NON-VFD FEEDERS GET DOL 1.00.
024510     EVALUATE TRUE
024520         WHEN WS-LARGEST-MTR-FEEDER = 'SOFT  '
024530             MOVE .40 TO WS-METHOD-FACTOR
024540         WHEN OTHER
024550             MOVE 1.00 TO WS-METHOD-FACTOR
024560     END-EVALUATE.
024570     COMPUTE WS-EFFECTIVE-KVA ROUNDED =
024580         WS-START-KVA * WS-METHOD-FACTOR.
024590     COMPUTE WS-DIP-PCT ROUNDED =
024600         (WS-EFFECTIVE-KVA / WS-SOURCE-KVA) * WS-XFMR-Z-PCT * 100.
024610 6099-CALC-STARTING-DIP-EXIT.
024620*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
024630*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
024640*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
024650     EXIT.
024660 EJECT
024670****************************************************************
024680*    SEQUENTIAL-STARTING GROUPING -- BUILD EVERY MOTOR'S EFFECTIVE*
024690*    STARTING KVA AGAINST THE CANDIDATE TRANSFORMER, SORT          *
024700*    DESCENDING AND FILL GROUPS GREEDILY UP TO THE GROUP'S KVA     *
024710*    CAPACITY AT THE 15 PERCENT DIP LIMIT (REQ B9120)              *
024720*    BUILDS ONE ENTRY PER LOAD SO THE SEQUENTIAL-STARTING GROUPIN*
024730*    IN 6070/6080 CAN SORT BY STARTING KVA WITHOUT DISTURBING THE*
024740*    MAIN LOAD TABLE'S OWN ORDER, WHICH OTHER PARAGRAPHS STILL   *
024750*    DEPEND ON BEING IN FIRST-SEEN/PANEL ORDER.                  *
024760*    RUNS AFTER 6050 SO BOTH CAN SHARE THE SAME METHOD-FACTOR    *
024770*    LOOKUP WITHOUT DUPLICATING IT -- A FUTURE REFACTOR COULD MER*
024780*    THE TWO IF THE SINGLE-LARGEST-MOTOR CHECK IS EVER RETIRED.  *
024790*    THE TABLE BUILT HERE IS REBUILT FROM SCRATCH EVERY TIME 6100*
024800*    NOTHING PERSISTS IT BETWEEN LADDER CANDIDATES.              *
024810****************************************************************
024820 6060-BUILD-STARTKVA-TABLE.
024830     MOVE 1 TO WS-SK-SUB.
024840*    COMPUTES EACH LOAD'S EFFECTIVE STARTING KVA OFF THE SAME FLA/
024850*    LRA/METHOD-FACTOR FORMULA AS 6050, ONE LOAD AT A TIME.
024860*    BUILDS ONE WS-SK-ENTRY PER ACROSS-THE-LINE MOTOR -- VFD LOADS
024870*    ARE EXCLUDED HERE FOR THE SAME REASON THEY ARE EXCLUDED IN
024880*    6010 ABOVE.
024890*    BUILDS WS-SK-ENTRY IN LOAD-TABLE ORDER, NOT SORTED -- 6070 SORTS
024900*    THE RESULT AFTERWARD, THIS LOOP DOES NOT.
024910 6061-BUILD-STARTKVA-LOOP.
024920     IF WS-SK-SUB > WS-LOAD-COUNT
024930         GO TO 6099-BUILD-STARTKVA-TABLE-EXIT
024940     END-IF.
024950     COMPUTE WS-START-FLA-A ROUNDED =
024960         (WL-RATED-KW(WS-SK-SUB) * 1000) /
024970         (WS-SQRT3 * WS-VOLTAGE * .90 * .85).
024980     COMPUTE WS-START-LRA-A ROUNDED = WS-START-FLA-A * 6.0.
024990     COMPUTE WS-START-KVA ROUNDED =
025000         WS-SQRT3 * WS-VOLTAGE * WS-START-LRA-A / 1000.
025010     IF WL-FEEDER-TYPE(WS-SK-SUB) = 'VFD   '
025020         MOVE ZERO TO WS-METHOD-FACTOR
025030         MOVE 'Y' TO SK-VFD-SW(WS-SK-SUB)
025040     ELSE
025050         MOVE 'N' TO SK-VFD-SW(WS-SK-SUB)
025060         IF WL-FEEDER-TYPE(WS-SK-SUB) = 'SOFT  '
025070             MOVE .40 TO WS-METHOD-FACTOR
025080         ELSE
025090             MOVE 1.00 TO WS-METHOD-FACTOR
025100         END-IF
025110     END-IF.
025120     COMPUTE SK-EFF-KVA(WS-SK-SUB) ROUNDED =
025130         WS-START-KVA * WS-METHOD-FACTOR.
025140     ADD 1 TO WS-SK-SUB.
025150     GO TO 6061-BUILD-STARTKVA-LOOP.
025160 6099-BUILD-STARTKVA-TABLE-EXIT.
025170*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
025180*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
025190*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
025200     EXIT.
025210 EJECT
025220****************************************************************
025230*    SORT THE STARTING-KVA WORK TABLE DESCENDING (VFD MOTORS SINK *
025240*    TO THE BOTTOM NATURALLY SINCE THEIR EFFECTIVE KVA IS ZERO)   *
025250*    BUBBLE SORT -- SAME PATTERN AS 4100-SORT-PANEL-TABLE          *
025260*    DESCENDING BUBBLE SORT, SAME PATTERN AS THE PANEL TABLE SORT*
025270*    4100 -- LARGEST STARTING KVA HAS TO GO FIRST SO THE GREEDY  *
025280*    GROUP-FILL IN 6080 PACKS THE BIGGEST MOTORS IN FIRST AND NEV*
025290*    ENDS UP WITH A GROUP THAT CAN'T FIT ITS OWN LARGEST MEMBER. *
025300*    SAME O(N SQUARED) TRADEOFF AS THE PANEL TABLE SORT -- ACCEPT*
025310*    ABLE BECAUSE THE LOAD COUNT ON THIS PLANT HAS NEVER BEEN LAR*
025320*    ENOUGH FOR IT TO MATTER.                                    *
025330*    SORTED DESCENDING SO 6080'S GREEDY FILL ALWAYS PLACES THE BI*
025340*    STARTER FIRST, WHICH KEEPS LATER GROUPS SMALLER AND SAFER.  *
025350****************************************************************
025360 6070-SORT-STARTKVA-TABLE.
025370     IF WS-LOAD-COUNT < 2
025380         GO TO 6099-SORT-STARTKVA-TABLE-EXIT
025390     END-IF.
025400     SET WS-SORT-SWAPPED TO TRUE.
025410*    ONE DESCENDING BUBBLE PASS OVER THE STARTING-KVA TABLE.
025420*    SAME BUBBLE-SORT SHAPE AS 4110 ABOVE, APPLIED TO THE STARTING-
025430*    KVA TABLE INSTEAD OF THE PANEL TABLE.
025440*    IDENTICAL SHAPE TO 4110'S PANEL SORT PASS, OPERATING ON
025450*    WS-STARTKVA-TABLE INSTEAD.
025460 6071-SORT-PASS.
025470     IF NOT WS-SORT-SWAPPED
025480         GO TO 6099-SORT-STARTKVA-TABLE-EXIT
025490     END-IF.
025500     MOVE 'N' TO WS-SORT-SWAPPED-SW.
025510     MOVE 1 TO WS-SUB-1.
025520*    SWAPS WHEN THE LOWER-INDEXED ENTRY HAS THE SMALLER STARTING
025530*    KVA -- DESCENDING ORDER, OPPOSITE SENSE FROM THE PANEL TAG
025540*    SORT'S ASCENDING COMPARE.
025550*    SORTS DESCENDING BY EFFECTIVE STARTING KVA SO THE LARGEST
025560*    STARTER IS GROUPED FIRST IN 6080.
025570*    A TIE IN EFFECTIVE STARTING KVA LEAVES THE TWO ENTRIES IN WHATEVER
025580*    ORDER 6061 BUILT THEM -- NO SECONDARY SORT KEY EXISTS.
025590 6072-SORT-COMPARE-LOOP.
025600     IF WS-SUB-1 >= WS-LOAD-COUNT
025610         GO TO 6071-SORT-PASS
025620     END-IF.
025630     MOVE WS-SUB-1 TO WS-SUB-2.
025640     ADD 1 TO WS-SUB-2.
025650     IF SK-EFF-KVA(WS-SUB-1) < SK-EFF-KVA(WS-SUB-2)
025660         MOVE WS-SK-ENTRY(WS-SUB-1) TO WS-SK-ENTRY-HOLD
025670         MOVE WS-SK-ENTRY(WS-SUB-2) TO WS-SK-ENTRY(WS-SUB-1)
025680         MOVE WS-SK-ENTRY-HOLD      TO WS-SK-ENTRY(WS-SUB-2)
025690         SET WS-SORT-SWAPPED TO TRUE
025700     END-IF.
025710     ADD 1 TO WS-SUB-1.
025720     GO TO 6072-SORT-COMPARE-LOOP.
025730 6099-SORT-STARTKVA-TABLE-EXIT.
025740*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
025750*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
025760*    SHOULD NEVER BE ADDED HERE.
025770     EXIT.
025780 EJECT
025790****************************************************************
025800*    GREEDY GROUP FILL -- VFD MOTORS ALWAYS JOIN THE CURRENT      *
025810*    GROUP; OTHERS START A NEW GROUP WHEN THE RUNNING TOTAL WOULD  *
025820*    EXCEED THE GROUP'S KVA CAPACITY AT THE DIP LIMIT              *
025830*    GREEDY FILL AGAINST THE SOURCE'S KVA CAPACITY AT THE DIP    *
025840*    LIMIT -- A VFD ENTRY ALWAYS JOINS THE CURRENT GROUP SINCE A *
025850*    DRIVE RAMPS ITS OWN CURRENT AND DOESN'T CONTRIBUTE AN ACROSS*
025860*    THE-LINE STARTING SURGE.  MORE THAN ONE GROUP MEANS THE PLAN*
025870*    CANNOT START EVERYTHING AT ONCE WITHOUT EXCEEDING THE DIP   *
025880*    LIMIT, WHICH IS EXACTLY WHAT SEQUENTIAL-REQUIRED IS FLAGGING*
025890*    WS-GROUP-CAP-KVA IS RECOMPUTED FOR EACH TRANSFORMER CANDIDAT*
025900*    IN 6100'S LADDER WALK -- A BIGGER TRANSFORMER HAS A LOWER   *
025910*    IMPEDANCE AND THEREFORE A LARGER STARTING-KVA CAPACITY PER  *
025920*    GROUP.                                                      *
025930*    WS-GROUP-COUNT IS NEVER READ BY ANY OTHER PARAGRAPH -- IT EX*
025940*    ONLY TO DRIVE THIS LOOP'S OWN BOOKKEEPING.                  *
025950****************************************************************
025960 6080-GROUP-MOTORS.
025970     MOVE 1 TO WS-GROUP-COUNT.
025980     MOVE ZERO TO WS-GROUP-ACCUM-KVA.
025990     COMPUTE WS-GROUP-CAP-KVA ROUNDED =
026000         WS-SOURCE-KVA * (WS-DIP-LIMIT-PCT / 100) /
026010         (WS-XFMR-Z-PCT / 100).
026020     MOVE 1 TO WS-SK-SUB.
026030*    A VFD ENTRY ALWAYS JOINS THE CURRENT GROUP WITHOUT CONSUMING
026040*    ANY OF THE GROUP'S KVA CAPACITY -- ONLY DOL/SOFT-STARTER
026050*    ENTRIES COUNT AGAINST THE CAP.
026060*    ADDS MOTORS TO THE CURRENT GROUP UNTIL THE NEXT ONE WOULD
026070*    EXCEED WS-GROUP-CAP-KVA, THEN STARTS A NEW GROUP.
026080*    A VFD ENTRY NEVER TRIGGERS A NEW GROUP -- ONLY A DOL/SOFT-STARTER
026090*    ENTRY THAT WOULD EXCEED THE CAP DOES.
026100 6081-GROUP-LOOP.
026110     IF WS-SK-SUB > WS-LOAD-COUNT
026120         GO TO 6099-GROUP-MOTORS-EXIT
026130     END-IF.
026140     IF SK-VFD-SW(WS-SK-SUB) = 'Y'
026150         ADD SK-EFF-KVA(WS-SK-SUB) TO WS-GROUP-ACCUM-KVA
026160         ADD 1 TO WS-SK-SUB
026170         GO TO 6081-GROUP-LOOP
026180     END-IF.
026190     IF WS-GROUP-ACCUM-KVA + SK-EFF-KVA(WS-SK-SUB)
026200         NOT > WS-GROUP-CAP-KVA
026210         ADD SK-EFF-KVA(WS-SK-SUB) TO WS-GROUP-ACCUM-KVA
026220     ELSE
026230         ADD 1 TO WS-GROUP-COUNT
026240         MOVE SK-EFF-KVA(WS-SK-SUB) TO WS-GROUP-ACCUM-KVA
026250     END-IF.
026260     ADD 1 TO WS-SK-SUB.
026270     GO TO 6081-GROUP-LOOP.
026280 6099-GROUP-MOTORS-EXIT.
026290*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
026300*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
026310*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
026320     EXIT.
026330 EJECT
026340****************************************************************
026350*    TRANSFORMER SIZING -- 120 PERCENT OF DEMAND KVA, DIVIDED BY *
026360*    85 PERCENT LOADING TARGET, NEXT STANDARD SIZE, STEP UP      *
026370*    WHILE THE LARGEST MOTOR STARTING DIP EXCEEDS 15 PERCENT     *
026380*    WALKS THE STANDARD KVA LADDER LOOKING FOR THE SMALLEST SIZE *
026390*    THAT CLEARS BOTH THE GROWN DEMAND KVA AND THE STARTING-DIP  *
026400*    CHECK -- THE UN-GROWN PLANT DEMAND IS PASSED IN HERE SINCE T*
026410*    PARAGRAPH APPLIES ITS OWN 1.20 GROWTH FACTOR; FEEDING IN AN *
026420*    ALREADY-GROWN FIGURE DOUBLE-COUNTS GROWTH (SEE CHANGE LOG). *
026430*    SEQUENTIAL-STARTING GROUPING RUNS AGAINST WHATEVER SIZE ENDS*
026440*    UP SELECTED, NOT AGAINST EVERY CANDIDATE IN THE LADDER.     *
026450*    DOUBLE-COUNTING GROWTH WAS THE ORIGINAL DRAFT'S MISTAKE --  *
026460*    FEEDING AN ALREADY-GROWN FIGURE INTO A PARAGRAPH THAT GROWS *
026470*    AGAIN.  WATCH FOR THE SAME MISTAKE IF THIS EVER GETS CALLED *
026480*    FROM A NEW PLACE.                                           *
026490*    WS-XFMR-MIN-RPT-KVA IS KEPT SEPARATE FROM WS-XFMR-MIN-KVA SO*
026500*    THE REPORT CAN SHOW THE ORIGINAL DEMAND FIGURE EVEN AFTER TH*
026510*    SEARCH OVERWRITES THE WORKING COPY.                         *
026520****************************************************************
026530 6100-TRANSFORMER-SIZING.
026540     PERFORM 6000-FIND-LARGEST-MOTOR
026550         THRU 6099-FIND-LARGEST-MOTOR-EXIT.
026560     COMPUTE WS-XFMR-REQUIRED-KVA ROUNDED =
026570         WS-PLANT-DEMAND-DIV-KW / .85 * 1.20 / .85.
026580     MOVE WS-XFMR-REQUIRED-KVA TO WS-XFMR-MIN-KVA.
026590     MOVE WS-XFMR-REQUIRED-KVA TO WS-XFMR-MIN-RPT-KVA.
026600     IF WS-MOTOR-STANDARD = 'ANSI'
026610         MOVE 18 TO WS-XFMR-LADDER-MAX
026620     ELSE
026630         MOVE 18 TO WS-XFMR-LADDER-MAX
026640     END-IF.
026650     MOVE 1 TO WS-XFMR-LADDER-SUB.
026660*    WALKS THE KVA LADDER LOOKING FOR THE FIRST SIZE WHOSE
026670*    STARTING DIP AT THAT IMPEDANCE CLEARS THE 15 PCT LIMIT --
026680*    NOT JUST THE FIRST SIZE THAT CLEARS THE DEMAND KVA.
026690*    WALKS THE TRANSFORMER LADDER FROM 6120 SMALL TO LARGE,
026700*    RECHECKING THE GROUPED STARTING-KVA LIMIT AT EVERY CANDIDATE
026710*    SIZE SINCE A BIGGER UNIT RAISES THE LIMIT TOO.
026720*    EVERY CANDIDATE SIZE RE-RUNS 6050'S STARTING-DIP CHECK FROM SCRATCH
026730*    -- NOTHING FROM A REJECTED CANDIDATE CARRIES OVER TO THE NEXT ONE.
026740 6110-XFMR-SELECT-LOOP.
026750     PERFORM 6120-GET-XFMR-LADDER-ENTRY
026760         THRU 6129-GET-XFMR-LADDER-ENTRY-EXIT.
026770     IF WS-XFMR-LADDER-SUB > WS-XFMR-LADDER-MAX
026780         GO TO 6140-XFMR-SELECTED
026790     END-IF.
026800     IF WS-XFMR-MIN-KVA NOT > WS-XFMR-KVA-SELECTED
026810         GO TO 6140-XFMR-SELECTED
026820     END-IF.
026830     ADD 1 TO WS-XFMR-LADDER-SUB.
026840     GO TO 6110-XFMR-SELECT-LOOP.
026850*    FALLS THROUGH HERE WHEN A CANDIDATE SIZE CLEARS BOTH THE
026860*    DEMAND KVA AND THE DIP CHECK -- THE LADDER SEARCH STOPS AT
026870*    THE FIRST HIT, NOT THE BEST HIT.
026880*    ONCE A SIZE CLEARS BOTH THE CONNECTED-KVA CHECK AND THE
026890*    STARTING-DIP CHECK, THE SEARCH STOPS -- NO ATTEMPT IS MADE TO
026900*    FIND A CHEAPER SIZE THAT ALSO WORKS.
026910*    REACHED EITHER BY FALLING OFF THE LADDER TOP OR BY A CANDIDATE THAT
026920*    CLEARS BOTH CHECKS -- THE TWO CASES ARE NOT DISTINGUISHED ON THE
026930*    REPORT.
026940 6140-XFMR-SELECTED.
026950     PERFORM 6130-GET-XFMR-IMPEDANCE
026960         THRU 6139-GET-XFMR-IMPEDANCE-EXIT.
026970     COMPUTE WS-SOURCE-KVA = WS-XFMR-KVA-SELECTED.
026980     PERFORM 6050-CALC-STARTING-DIP
026990         THRU 6099-CALC-STARTING-DIP-EXIT.
027000     MOVE 'N' TO WS-SEQUENTIAL-SW.
027010*    RECOMPUTES THE LARGEST MOTOR'S STARTING DIP AT THE CANDIDATE
027020*    TRANSFORMER'S OWN IMPEDANCE -- A BIGGER TRANSFORMER HAS A
027030*    LOWER IMPEDANCE PERCENT, SO THE SAME MOTOR DIPS LESS ON A
027040*    LARGER UNIT.
027050*    RECOMPUTES THE DIP PERCENTAGE AGAINST EACH CANDIDATE
027060*    TRANSFORMER'S OWN IMPEDANCE FROM 6130 BEFORE ACCEPTING OR
027070*    REJECTING THAT SIZE.
027080*    NAMED AS A LOOP BUT RUNS EXACTLY ONCE PER CANDIDATE SIZE -- THE
027090*    REPEATED INVOCATION COMES FROM 6110'S OUTER LADDER WALK, NOT FROM
027100*    ANY LOOPING INSIDE THIS PARAGRAPH ITSELF.
027110 6150-DIP-CHECK-LOOP.
027120     IF WS-DIP-PCT NOT > WS-DIP-LIMIT-PCT
027130         GO TO 6199-TRANSFORMER-SIZING-EXIT
027140     END-IF.
027150     IF WS-XFMR-LADDER-SUB NOT < WS-XFMR-LADDER-MAX
027160         SET SEQUENTIAL-REQUIRED TO TRUE
027170         GO TO 6199-TRANSFORMER-SIZING-EXIT
027180     END-IF.
027190     ADD 1 TO WS-XFMR-LADDER-SUB.
027200     PERFORM 6120-GET-XFMR-LADDER-ENTRY
027210         THRU 6129-GET-XFMR-LADDER-ENTRY-EXIT.
027220     PERFORM 6130-GET-XFMR-IMPEDANCE
027230         THRU 6139-GET-XFMR-IMPEDANCE-EXIT.
027240     COMPUTE WS-SOURCE-KVA = WS-XFMR-KVA-SELECTED.
027250     PERFORM 6050-CALC-STARTING-DIP
027260         THRU 6099-CALC-STARTING-DIP-EXIT.
027270     GO TO 6150-DIP-CHECK-LOOP.
027280 6199-TRANSFORMER-SIZING-EXIT.
027290*    SEQUENTIAL-STARTING GROUPING AGAINST THE FINAL SELECTED SIZE --
027300*    SORTED DESCENDING BY EFFECTIVE STARTING KVA, GROUPS FILLED
027310*    GREEDILY TO THE DIP-LIMIT CAPACITY.  SEQUENCING IS ALSO
027320*    REQUIRED WHEN MORE THAN ONE GROUP RESULTS, EVEN IF THE
027330*    LARGEST MOTOR'S OWN DIP IS WITHIN LIMIT.
027340     PERFORM 6060-BUILD-STARTKVA-TABLE
027350         THRU 6099-BUILD-STARTKVA-TABLE-EXIT.
027360     PERFORM 6070-SORT-STARTKVA-TABLE
027370         THRU 6099-SORT-STARTKVA-TABLE-EXIT.
027380     PERFORM 6080-GROUP-MOTORS
027390         THRU 6099-GROUP-MOTORS-EXIT.
027400     IF WS-GROUP-COUNT > 1 OR WS-DIP-PCT > WS-DIP-LIMIT-PCT
027410         SET SEQUENTIAL-REQUIRED TO TRUE
027420     END-IF.
027430     COMPUTE WS-XFMR-LOADING-PCT ROUNDED =
027440         (WS-PLANT-DEMAND-DIV-KW / .85) / WS-XFMR-KVA-SELECTED
027450         * 100.
027460     MOVE WS-XFMR-KVA-SELECTED TO WS-XFMR-REC-RPT-KVA.
027470     EXIT.
027480 EJECT
027490****************************************************************
027500*    FETCH ONE ENTRY FROM THE TRANSFORMER LADDER -- IEC OR ANSI  *
027510*    STANDARD KVA LADDER IS A FILLER/VALUE/REDEFINES COMPILE-TIME*
027520*    TABLE, NOT A RUNTIME FILE -- IT NEVER CHANGES BETWEEN RUNS A*
027530*    DOESN'T NEED TO BE MAINTAINABLE BY ANYONE WITHOUT A COMPILE.*
027540*    ADDING A NEW STANDARD SIZE TO THE LADDER MEANS ADDING BOTH A*
027550*    TABLE ENTRY HERE AND AN IMPEDANCE BAND IN 6130 -- THE TWO   *
027560*    TABLES ARE NOT CROSS-CHECKED AT COMPILE TIME.               *
027570*    THE LADDER TABLE HERE IS KEYED BY POSITION, NOT BY VALUE -- *
027580*    CALLER'S SUBSCRIPT MUST ALREADY BE IN RANGE BEFORE CALLING T*
027590****************************************************************
027600 6120-GET-XFMR-LADDER-ENTRY.
027610     IF WS-XFMR-LADDER-SUB > 18
027620         GO TO 6129-GET-XFMR-LADDER-ENTRY-EXIT
027630     END-IF.
027640     IF WS-MOTOR-STANDARD = 'ANSI'
027650         MOVE XFMR-ANSI-LADDER-KVA(WS-XFMR-LADDER-SUB)
027660             TO WS-XFMR-KVA-SELECTED
027670     ELSE
027680         MOVE XFMR-IEC-LADDER-KVA(WS-XFMR-LADDER-SUB)
027690             TO WS-XFMR-KVA-SELECTED
027700     END-IF.
027710 6129-GET-XFMR-LADDER-ENTRY-EXIT.
027720*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
027730*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
027740*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
027750     EXIT.
027760 EJECT
027770****************************************************************
027780*    STANDARD TRANSFORMER IMPEDANCE BAND BY KVA SIZE             *
027790*    IMPEDANCE PERCENT BY KVA BAND FEEDS DIRECTLY INTO THE AVAILA*
027800*    FAULT CURRENT CALCULATION IN 6200 -- A WRONG BAND HERE      *
027810*    UNDERSTATES OR OVERSTATES FAULT CURRENT PLANT-WIDE, WHICH IS*
027820*    WHY THESE BREAKPOINTS WERE RE-VERIFIED AGAINST SPEC DURING  *
027830*    REVIEW (SEE CHANGE LOG -- THE DRAFT BANDS WERE INVENTED, NOT*
027840*    SPECCED).                                                   *
027850*    THESE BREAKPOINTS WERE RE-VERIFIED AGAINST SPEC DURING REVIE*
027860*    AFTER THE DRAFT'S INVENTED 100/500/1600 KVA BANDS WERE CAUGH*
027870*    -- SEE THE CHANGE LOG BEFORE TRUSTING ANY FUTURE EDIT HERE  *
027880*    WITHOUT RE-CHECKING THE SOURCE REFERENCE.                   *
027890*    NOTE THE EVALUATE TESTS NOT GREATER THAN, NOT LESS THAN -- A*
027900*    BOUNDARY KVA VALUE FALLS INTO THE LOWER IMPEDANCE BAND.     *
027910****************************************************************
027920 6130-GET-XFMR-IMPEDANCE.
027930     EVALUATE TRUE
027940         WHEN WS-XFMR-KVA-SELECTED NOT > 50
027950             MOVE 3.00 TO WS-XFMR-Z-PCT
027960         WHEN WS-XFMR-KVA-SELECTED NOT > 150
027970             MOVE 4.50 TO WS-XFMR-Z-PCT
027980         WHEN WS-XFMR-KVA-SELECTED NOT > 300
027990             MOVE 5.00 TO WS-XFMR-Z-PCT
028000         WHEN WS-XFMR-KVA-SELECTED NOT > 750
028010             MOVE 5.50 TO WS-XFMR-Z-PCT
028020         WHEN OTHER
028030             MOVE 5.75 TO WS-XFMR-Z-PCT
028040     END-EVALUATE.
028050 6139-GET-XFMR-IMPEDANCE-EXIT.
028060*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
028070*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
028080*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
028090     EXIT.
028100 EJECT
028110****************************************************************
028120*    GENERATOR SIZING -- 30 PERCENT OF PLANT DEMAND PLUS THE     *
028130*    LARGEST MOTOR'S RATED KW AS A STARTING ALLOWANCE            *
028140*    EMERGENCY/STANDBY GENERATOR IS SIZED OFF THE SAME GROWN DEMA*
028150*    FIGURE AS THE TRANSFORMER BUT AGAINST ITS OWN STANDARD KW   *
028160*    LADDER -- A WWTP'S EMERGENCY LOAD IS NOT NECESSARILY EVERY  *
028170*    CONNECTED MOTOR, BUT THIS BUILD HAS NO EMERGENCY-LOAD FLAG O*
028180*    EQUIPMENT-RECORD TO SHED NON-ESSENTIAL LOAD, SO THE FULL PLA*
028190*    DEMAND IS USED AS THE CONSERVATIVE FIGURE.                  *
028200*    NO LOAD-SHEDDING LOGIC EXISTS IN THIS BUILD -- THE GENERATOR*
028210*    IS SIZED TO CARRY THE WHOLE PLANT, NOT JUST A DESIGNATED    *
028220*    EMERGENCY SUBSET.                                           *
028230*    THE 30 PERCENT ALLOWANCE HERE IS A PLANT-STANDARD STARTING M*
028240*    NOT DERIVED FROM THE SAME STARTING-KVA TABLE THE TRANSFORMER*
028250****************************************************************
028260 6160-GENERATOR-SIZING.
028270     COMPUTE WS-GEN-REQUIRED-KW ROUNDED =
028280         (WS-PLANT-DEMAND-DIV-KW * .30) + WS-LARGEST-MTR-KW.
028290     MOVE WS-GEN-REQUIRED-KW TO WS-LADDER-TARGET.
028300     MOVE 1 TO WS-SUB-2.
028310*    SAME LADDER-WALK IDIOM AS THE TRANSFORMER SELECTION, AGAINST
028320*    THE STANDARD GENERATOR KW LADDER INSTEAD OF THE KVA LADDER.
028330*    SAME LADDER-WALK SHAPE AS THE TRANSFORMER SEARCH ABOVE, BUT
028340*    AGAINST THE PLANT'S CONNECTED KVA RATHER THAN A PER-GROUP
028350*    STARTING-KVA LIMIT.
028360*    THE GENERATOR LADDER HAS 22 ENTRIES, SHORTER THAN THE 37-ENTRY OCPD
028370*    LADDER -- A DIFFERENT TABLE ENTIRELY, NOT A SUBSET OF IT.
028380 6170-GEN-SELECT-LOOP.
028390     IF WS-SUB-2 > 22
028400         MOVE GEN-LADDER-KW(22) TO WS-LADDER-RESULT
028410         GO TO 6199-GENERATOR-SIZING-EXIT
028420     END-IF.
028430     IF WS-LADDER-TARGET NOT > GEN-LADDER-KW(WS-SUB-2)
028440         MOVE GEN-LADDER-KW(WS-SUB-2) TO WS-LADDER-RESULT
028450         GO TO 6199-GENERATOR-SIZING-EXIT
028460     END-IF.
028470     ADD 1 TO WS-SUB-2.
028480     GO TO 6170-GEN-SELECT-LOOP.
028490 6199-GENERATOR-SIZING-EXIT.
028500     MOVE WS-LADDER-RESULT TO WS-GEN-SELECTED-KW.
028510     EXIT.
028520 EJECT
028530****************************************************************
028540*    PLANT LOAD SUMMARY -- NON-PROCESS ALLOWANCE, GROWTH,        *
028550*    TRANSFORMER AND GENERATOR SELECTION                         *
028560*    PULLS TOGETHER EVERY PLANT-LEVEL TOTAL FOR THE PRINTED SUMMA*
028570*    REPORT'S LOAD SUMMARY SECTION -- PROCESS CONNECTED/DEMAND CO*
028580*    STRAIGHT OFF THE PANEL ROLLUP, NON-PROCESS IS DERIVED AS A  *
028590*    PERCENTAGE OF PROCESS (SEE 6310/6320), AND THE PLANT KVA AT *
028600*    0.85 PF IS WHAT THE TRANSFORMER AND GENERATOR SIZING BOTH   *
028610*    CONSUME.  GETTING THIS PARAGRAPH WRONG DRIFTS EVERYTHING    *
028620*    DOWNSTREAM OF IT -- TWO SEPARATE ARITHMETIC MISTAKES WERE   *
028630*    FOUND AND CORRECTED HERE DURING REVIEW, SEE THE CHANGE LOG. *
028640*    TWO SEPARATE ARITHMETIC MISTAKES WERE FOUND AND CORRECTED IN*
028650*    THIS PARAGRAPH DURING REVIEW -- A WRONG POWER FACTOR AND A  *
028660*    WRONG NON-PROCESS DEMAND FORMULA.  BOTH ARE IN THE CHANGE LO*
028670*    BELOW; READ THEM BEFORE TOUCHING THE KVA OR DEMAND MATH HERE*
028680*    AGAIN.                                                      *
028690*    WS-NONPROC-PCT(1) THROUGH (7) ARE FIXED HOUSE ALLOWANCES BY *
028700*    -- THEY DO NOT VARY BY PLANT SIZE OR BY PARAMS CARD INPUT.  *
028710****************************************************************
028720 6300-PLANT-LOAD-SUMMARY.
028730     MOVE WS-PLANT-CONNECTED-KW TO WS-PROC-CONN-KW.
028740     MOVE WS-PLANT-DEMAND-DIV-KW TO WS-PROC-DEMAND-KW.
028750     MOVE ZERO TO WS-NONPROC-CONN-KW.
028760     MOVE 1 TO WS-SUB-1.
028770*    ONE PASS PER NON-PROCESS CATEGORY (HVAC, LIGHTING, SMALL
028780*    POWER, INSTRUMENTATION, CONTROL SYSTEM, SECURITY,
028790*    MISCELLANEOUS) -- EACH CATEGORY'S OWN PERCENTAGE OF PROCESS
028800*    CONNECTED KW IS BOTH ACCUMULATED AND HELD IN WS-NONPROC-KW
028810*    FOR THE NON-PROCESS BREAKDOWN SECTION OF THE SUMMARY REPORT.
028820*    FLAGS EVERY LOAD WHOSE AREA CODE FALLS IN THE NON-PROCESS
028830*    RANGE ESTABLISHED BY THE PARAMS CARD, NOT A HARD-CODED RANGE
028840*    IN THIS PARAGRAPH.
028850*    RUNS EXACTLY 7 TIMES, ONE PER FIXED NON-PROCESS CATEGORY -- THE
028860*    CATEGORY COUNT IS NOT DATA-DRIVEN IN THIS BUILD.
028870 6310-NONPROC-LOOP.
028880     IF WS-SUB-1 > 7
028890         GO TO 6320-NONPROC-TOTALS
028900     END-IF.
028910     COMPUTE WS-NONPROC-KW(WS-SUB-1) ROUNDED =
028920         WS-PROC-CONN-KW * WS-NONPROC-PCT(WS-SUB-1).
028930     ADD WS-NONPROC-KW(WS-SUB-1) TO WS-NONPROC-CONN-KW.
028940     ADD 1 TO WS-SUB-1.
028950     GO TO 6310-NONPROC-LOOP.
028960*    NON-PROCESS DEMAND HAS TO RUN OFF PROCESS DEMAND THE SAME WAY
028970*    NON-PROCESS CONNECTED RUNS OFF PROCESS CONNECTED ABOVE -- AN
028980*    EARLIER DRAFT MIXED UP THE BASE FIGURE AND THE PERCENTAGE,
028990*    SEE THE CHANGE LOG.
029000*    SUMS BOTH THE CONNECTED AND THE DEMAND FIGURE FOR NON-PROCESS
029010*    LOADS -- 6300 APPLIES THE 15 PCT TEST TO BOTH, NOT JUST ONE
029020*    OF THEM.
029030*    PRODUCES THE FIGURES 7260 LATER PRINTS -- NOTHING ELSE IN THE
029040*    PROGRAM READS WS-TOTAL-DEMAND-KVA EXCEPT THE REPORT AND THE
029050*    TRANSFORMER/GENERATOR SIZING PARAGRAPHS.
029060 6320-NONPROC-TOTALS.
029070     COMPUTE WS-NONPROC-DEMAND-KW ROUNDED =
029080         WS-PROC-DEMAND-KW * .15.
029090     COMPUTE WS-TOTAL-CONN-KW ROUNDED =
029100         WS-PROC-CONN-KW + WS-NONPROC-CONN-KW.
029110     COMPUTE WS-TOTAL-DEMAND-KW ROUNDED =
029120         WS-PROC-DEMAND-KW + WS-NONPROC-DEMAND-KW.
029130     COMPUTE WS-OVERALL-DIVERSITY ROUNDED =
029140         WS-TOTAL-DEMAND-KW / WS-TOTAL-CONN-KW.
029150     COMPUTE WS-TOTAL-DEMAND-KVA ROUNDED =
029160         WS-TOTAL-DEMAND-KW / .85.
029170     COMPUTE WS-FUTURE-DEMAND-KW ROUNDED =
029180         WS-TOTAL-DEMAND-KW * 1.20.
029190     COMPUTE WS-FUTURE-DEMAND-KVA ROUNDED =
029200         WS-FUTURE-DEMAND-KW / .85.
029210*    THE TRANSFORMER MODULE APPLIES ITS OWN 20 PERCENT GROWTH
029220*    FACTOR (REQUIRED = DEMAND KVA * 1.20) AGAINST THE CURRENT
029230*    (NOT FUTURE) PLANT DEMAND -- DO NOT SUBSTITUTE THE ALREADY-
029240*    GROWN FUTURE FIGURE HERE OR GROWTH GETS APPLIED TWICE.
029250     PERFORM 6100-TRANSFORMER-SIZING
029260         THRU 6199-TRANSFORMER-SIZING-EXIT.
029270     PERFORM 6160-GENERATOR-SIZING
029280         THRU 6199-GENERATOR-SIZING-EXIT.
029290 6399-PLANT-LOAD-SUMMARY-EXIT.
029300*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
029310*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
029320*    SHOULD NEVER BE ADDED HERE.
029330     EXIT.
029340 EJECT
029350****************************************************************
029360*    TIER GATING -- TIER 1 ALWAYS REACHED.  TIER 2 REQUIRES A    *
029370*    NAMEPLATE FLA OR EFFICIENCY ON EVERY KEPT LOAD.  TIER 3      *
029380*    ALSO REQUIRES VERIFIED FAULT CURRENT AND CABLE LENGTH.       *
029390*    TIER 2/3 COMPLETENESS GATING IS A DATA-QUALITY CHECK, NOT AN*
029400*    ENGINEERING CALCULATION -- IT TELLS THE REPORT READER HOW FA*
029410*    TO TRUST THE NUMBERS ABOVE IT.  TIER 2 NEEDS 80 PCT OF LOADS*
029420*    CARRYING THE CORE IDENTIFYING FIELDS; TIER 3 NEEDS EVERY LOA*
029430*    CARRYING THE DETAILED NAMEPLATE FIELDS AND BOTH VERIFIED FLA*
029440*    SET.  A PLANT STILL AT TIER 1 CAN PRODUCE A LOAD LIST, JUST *
029450*    ONE BUILT MOSTLY OFF TABLE DEFAULTS AND ESTIMATES RATHER THA*
029460*    NAMEPLATE DATA.                                             *
029470*    A LOAD CAN FAIL TIER 2 ON A SINGLE MISSING FIELD -- THE     *
029480*    COMPLETENESS TEST IS ALL-OR-NOTHING PER LOAD, THEN AVERAGED *
029490*    ACROSS LOADS, NOT A PARTIAL-CREDIT SCORE PER FIELD.         *
029500*    WS-TIER3-FIELDS-OK-SW IS SET TO 'Y' AT THE TOP AND ONLY EVER*
029510*    TO 'N' -- IT NEVER FLIPS BACK TO 'Y' ONCE A LOAD FAILS IT.  *
029520****************************************************************
029530 6400-TIER-GATING.
029540*    TIER 1 (LOAD STUDY) IS ALWAYS MET.  TIER 2 (PRELIMINARY
029550*    SCHEDULE) NEEDS AT LEAST 80 PERCENT OF LOADS CARRYING TAG,
029560*    RATED KW, TABLE FLC, FEEDER TYPE AND PANEL.  TIER 3 (CODE
029570*    COMPLIANT) NEEDS 100 PERCENT OF LOADS ADDITIONALLY CARRYING
029580*    NAMEPLATE FLA, EFFICIENCY AND SERVICE FACTOR, WITH THE
029590*    FAULT-CURRENT AND CABLE-LENGTH VERIFIED FLAGS BOTH SET.
029600     MOVE 1 TO WS-TIER-REACHED.
029610     MOVE 'Y' TO WS-TIER3-FIELDS-OK-SW.
029620     MOVE ZERO TO WS-TIER2-OK-COUNT WS-COMPLETE-PCT-SUM.
029630     MOVE 1 TO WS-SUB-1.
029640*    COUNTS EACH LOAD'S OWN TIER-2 FIELD COMPLETENESS, THEN AVERAGES
029650*    ACROSS ALL LOADS -- THE OVERALL PCT IS A MEAN OF PER-LOAD
029660*    COMPLETENESS, NOT A SINGLE PLANT-WIDE FIELD COUNT.
029670*    EXAMINES EVERY FIELD THE TIER TEST CARES ABOUT FOR ONE LOAD
029680*    AT A TIME -- A SINGLE MISSING FIELD FAILS THAT WHOLE LOAD'S
029690*    TIER 2 TEST, NOT JUST THAT ONE FIELD.
029700*    FIVE FIELDS, TWENTY POINTS EACH -- A LOAD MISSING TWO OF THE FIVE
029710*    SCORES 60 PERCENT COMPLETE, NOT A PASS/FAIL ON EACH FIELD
029720*    INDIVIDUALLY.
029730 6410-TIER-LOAD-LOOP.
029740     IF WS-SUB-1 > WS-LOAD-COUNT
029750         GO TO 6420-TIER-DECISION
029760     END-IF.
029770     MOVE ZERO TO WS-LOAD-COMPLETE-PCT.
029780     IF WL-TAG(WS-SUB-1) NOT = SPACE
029790         ADD 20 TO WS-LOAD-COMPLETE-PCT
029800     END-IF.
029810     IF WL-RATED-KW(WS-SUB-1) NOT = ZERO
029820         ADD 20 TO WS-LOAD-COMPLETE-PCT
029830     END-IF.
029840     IF WL-FLC-A(WS-SUB-1) NOT = ZERO
029850         ADD 20 TO WS-LOAD-COMPLETE-PCT
029860     END-IF.
029870     IF WL-FEEDER-TYPE(WS-SUB-1) NOT = SPACE
029880         ADD 20 TO WS-LOAD-COMPLETE-PCT
029890     END-IF.
029900     IF WL-PANEL(WS-SUB-1) NOT = SPACE
029910         ADD 20 TO WS-LOAD-COMPLETE-PCT
029920     END-IF.
029930     ADD WS-LOAD-COMPLETE-PCT TO WS-COMPLETE-PCT-SUM.
029940     IF WS-LOAD-COMPLETE-PCT = 100
029950         ADD 1 TO WS-TIER2-OK-COUNT
029960     END-IF.
029970     IF WL-NAMEPLATE-GIVEN-SW(WS-SUB-1) NOT = 'Y' OR
029980         WL-EFF-GIVEN-SW(WS-SUB-1) NOT = 'Y' OR
029990         WL-SERVICE-FACTOR(WS-SUB-1) = ZERO OR
030000         WL-FLT-VERIFIED-SW(WS-SUB-1) NOT = 'Y' OR
030010         WL-CABLE-VERIFIED-SW(WS-SUB-1) NOT = 'Y'
030020         MOVE 'N' TO WS-TIER3-FIELDS-OK-SW
030030     END-IF.
030040     ADD 1 TO WS-SUB-1.
030050     GO TO 6410-TIER-LOAD-LOOP.
030060*    TIER 3 REQUIRES BOTH VERIFIED-FLAGS SET ON EVERY LOAD IN
030070*    ADDITION TO THE DETAILED NAMEPLATE FIELDS -- A PLANT WITH
030080*    COMPLETE DATA BUT UNVERIFIED FLAGS STILL ONLY REACHES TIER 2.
030090*    THE PERCENTAGE-COMPLETE THRESHOLD THAT SEPARATES TIER 1 FROM
030100*    TIER 2 IS APPLIED ACROSS ALL LOADS, NOT PER PANEL OR PER
030110*    AREA.
030120*    TIER 3 REQUIRES A SEPARATE, STRICTER SET OF FIELDS CHECKED
030130*    ELSEWHERE -- THIS PARAGRAPH ONLY DECIDES THE TIER 1/TIER 2
030140*    BOUNDARY.
030150 6420-TIER-DECISION.
030160     IF WS-LOAD-COUNT > ZERO
030170         COMPUTE WS-OVERALL-COMPLETE-PCT ROUNDED =
030180             WS-COMPLETE-PCT-SUM / WS-LOAD-COUNT
030190         COMPUTE WS-TIER2-OK-PCT ROUNDED =
030200             (WS-TIER2-OK-COUNT / WS-LOAD-COUNT) * 100
030210     END-IF.
030220     IF WS-TIER2-OK-PCT NOT < 80.0
030230         MOVE 2 TO WS-TIER-REACHED
030240         IF WS-TIER3-FIELDS-OK-SW = 'Y'
030250             MOVE 3 TO WS-TIER-REACHED
030260         END-IF
030270     END-IF.
030280 6499-TIER-GATING-EXIT.
030290*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
030300*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
030310*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
030320     EXIT.
030330 EJECT
030340****************************************************************
030350*    WRITE ONE LOADLIST RECORD                                   *
030360*    THE PRINTED LOAD LIST (LOADLIST) IS THE HUMAN-READABLE TWIN *
030370*    THE MACHINE-READABLE PANEL/BUCKET/CABLE FILES -- SAME DATA, *
030380*    LAID OUT FOR SOMEONE TO READ AT A DESK RATHER THAN FOR A    *
030390*    DOWNSTREAM JOB TO PICK UP.                                  *
030400*    LOADLIST IS PRINT-SPACED FOR A LINE PRINTER, NOT A SPREADSHE*
030410*    -- COLUMN POSITIONS MATTER AND SHOULD NOT BE TIGHTENED UP TO*
030420*    SAVE PAPER WIDTH WITHOUT CHECKING WHAT STILL LINES UP.      *
030430*    THIS REPORT LISTS EVERY LOAD, INCLUDING ONES THAT LATER FAIL*
030440*    TIER 3 COMPLETENESS TEST -- TIER STATUS IS NOT FILTERED HERE*
030450****************************************************************
030460 7000-WRITE-LOADLIST.
030470     MOVE SPACE TO LOAD-RECORD.
030480     MOVE WL-TAG(WS-LOAD-SUB)          TO LD-TAG.
030490     MOVE WL-DESC(WS-LOAD-SUB)         TO LD-DESC.
030500     MOVE WL-TYPE(WS-LOAD-SUB)         TO LD-TYPE.
030510     MOVE WL-AREA(WS-LOAD-SUB)         TO LD-AREA.
030520     MOVE WL-PANEL(WS-LOAD-SUB)        TO LD-PANEL.
030530     MOVE WL-FEEDER-TYPE(WS-LOAD-SUB)  TO LD-FEEDER-TYPE.
030540     MOVE WL-RATED-KW(WS-LOAD-SUB)     TO LD-RATED-KW.
030550     MOVE WL-EFF-PCT(WS-LOAD-SUB)      TO LD-EFF-PCT.
030560     MOVE WL-PF(WS-LOAD-SUB)           TO LD-PF.
030570     MOVE WL-SERVICE-FACTOR(WS-LOAD-SUB) TO LD-SERVICE-FACTOR.
030580     MOVE WL-FLC-A(WS-LOAD-SUB)        TO LD-FLC-TABLE-A.
030590     MOVE WL-FLA-A(WS-LOAD-SUB)        TO LD-FLA-NAMEPLATE-A.
030600     MOVE WL-LRA-A(WS-LOAD-SUB)        TO LD-LRA-A.
030610     MOVE WL-BRAKE-KW(WS-LOAD-SUB)     TO LD-BRAKE-KW.
030620     MOVE WL-ABSORBED-KW(WS-LOAD-SUB)  TO LD-ABSORBED-KW.
030630     MOVE WL-LOAD-FACTOR(WS-LOAD-SUB)  TO LD-LOAD-FACTOR.
030640     MOVE WL-DIVERSITY(WS-LOAD-SUB)    TO LD-DIVERSITY.
030650     MOVE WL-RUN-HOURS(WS-LOAD-SUB)    TO LD-RUN-HOURS.
030660     MOVE WL-RUNNING-KW(WS-LOAD-SUB)   TO LD-RUNNING-KW.
030670     MOVE WL-DEMAND-KW(WS-LOAD-SUB)    TO LD-DEMAND-KW.
030680     MOVE WL-DAILY-KWH(WS-LOAD-SUB)    TO LD-DAILY-KWH.
030690     WRITE LOAD-RECORD.
030700     IF WS-LDLST-STATUS NOT = '00'
030710         DISPLAY 'WRITE FAILED ON LOADLIST, STATUS='
030720             WS-LDLST-STATUS
030730         GO TO EOJ9900-ABEND
030740     END-IF.
030750 7099-WRITE-LOADLIST-EXIT.
030760*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
030770*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
030780*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
030790     EXIT.
030800 EJECT
030810****************************************************************
030820*    WRITE ONE PANEL SUMMARY RECORD                              *
030830*    ONE PN- RECORD PER PANEL, WRITTEN AFTER 4300/4500/4600 HAVE *
030840*    ALL ALREADY SETTLED THAT PANEL'S FINAL FIGURES -- THIS      *
030850*    PARAGRAPH ITSELF DOES NO CALCULATION, ONLY THE MOVES.       *
030860*    IF A NEW PN- FIELD IS EVER ADDED TO THE PANEL RECORD LAYOUT,*
030870*    IT HAS TO BE SETTLED BY 4300/4500/4600 BEFORE THIS PARAGRAPH*
030880*    RUNS -- THIS PARAGRAPH ITSELF NEVER CALCULATES ANYTHING NEW.*
030890*    RUNS ONCE PER PANEL AFTER 4300 HAS FINISHED THAT PANEL'S TOT*
030900*    NEVER BEFORE, OR THE RECORD WOULD CARRY PARTIAL FIGURES.    *
030910****************************************************************
030920 7050-WRITE-PANEL-RECORD.
030930     MOVE SPACE TO PANEL-RECORD.
030940     MOVE WP-TAG(WS-PANEL-SUB)              TO PN-TAG.
030950     MOVE WP-AREA(WS-PANEL-SUB)              TO PN-AREA.
030960     MOVE WP-VOLTAGE(WS-PANEL-SUB)           TO PN-VOLTAGE.
030970     MOVE WP-CONNECTED-KW(WS-PANEL-SUB)      TO PN-CONNECTED-KW.
030980     MOVE WP-RUNNING-KW(WS-PANEL-SUB)        TO PN-RUNNING-KW.
030990     MOVE WP-DEMAND-KW(WS-PANEL-SUB)         TO PN-DEMAND-KW.
031000     MOVE WP-DIVERSITY(WS-PANEL-SUB)         TO PN-DIVERSITY.
031010     MOVE WP-DEMAND-DIV-KW(WS-PANEL-SUB)     TO PN-DEMAND-DIV-KW.
031020     MOVE WP-AVG-PF(WS-PANEL-SUB)            TO PN-AVG-PF.
031030     MOVE WP-DEMAND-KVA(WS-PANEL-SUB)        TO PN-DEMAND-KVA.
031040     MOVE WP-DEMAND-AMPS(WS-PANEL-SUB)       TO PN-DEMAND-AMPS.
031050     MOVE WP-FEEDERS-DOL(WS-PANEL-SUB)       TO PN-FEEDERS-DOL.
031060     MOVE WP-FEEDERS-VFD(WS-PANEL-SUB)       TO PN-FEEDERS-VFD.
031070     MOVE WP-FEEDERS-SOFT(WS-PANEL-SUB)      TO PN-FEEDERS-SOFT.
031080     MOVE WP-FEEDERS-VENDOR(WS-PANEL-SUB)    TO PN-FEEDERS-VENDOR.
031090     MOVE WP-MAIN-BKR-A(WS-PANEL-SUB)        TO PN-MAIN-BKR-A.
031100     MOVE WP-BUS-RATING-A(WS-PANEL-SUB)      TO PN-BUS-RATING-A.
031110     MOVE WP-FEEDER-COND-MIN-A(WS-PANEL-SUB) TO PN-FEEDER-COND-MIN-A.
031120     MOVE WP-FEEDER-OCPD-MAX-A(WS-PANEL-SUB) TO PN-FEEDER-OCPD-MAX-A.
031130     MOVE WP-LINEUP-SCCR-KA(WS-PANEL-SUB)    TO PN-LINEUP-SCCR-KA.
031140     MOVE WP-SCCR-OK(WS-PANEL-SUB)           TO PN-SCCR-OK.
031150     WRITE PANEL-RECORD.
031160     IF WS-PANEL-STATUS NOT = '00'
031170         DISPLAY 'WRITE FAILED ON PANELS, STATUS='
031180             WS-PANEL-STATUS
031190         GO TO EOJ9900-ABEND
031200     END-IF.
031210 7059-WRITE-PANEL-RECORD-EXIT.
031220*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
031230*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
031240*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
031250     EXIT.
031260 EJECT
031270****************************************************************
031280*    WRITE ONE MOTOR BUCKET RECORD                               *
031290*    ONE BK- RECORD PER MOTOR BUCKET, ONE PER SPARE -- BK-ID CARR*
031300*    THE OWNING PANEL'S TAG PLUS A SEQUENCE NUMBER (SEE CHANGE LO*
031310*    SO A BUCKET CAN BE IDENTIFIED ON THE SCHEDULE WITHOUT CROSS-*
031320*    REFERENCING BK-PANEL SEPARATELY.                            *
031330*    A SPARE BUCKET NEVER GOES THROUGH THIS PARAGRAPH -- 5050    *
031340*    WRITES ITS OWN BUCKET-RECORD DIRECTLY WITH THE SAME BK-ID   *
031350*    CONVENTION, SINCE A SPARE HAS NO LOAD-TABLE ENTRY TO DRIVE  *
031360*    THIS ONE FROM.                                              *
031370*    CALLED FROM 5100 ONCE PER MOTOR -- THE BK-ID SEQUENCE THEREF*
031380*    FOLLOWS THE LOAD TABLE'S OWN ORDER, NOT PANEL OR AREA ORDER.*
031390****************************************************************
031400 7100-WRITE-BUCKET-RECORD.
031410     MOVE SPACE TO BUCKET-RECORD.
031420     STRING WP-TAG(WS-PANEL-SUB) DELIMITED BY SPACE
031430            '-'                  DELIMITED BY SIZE
031440            WS-BUCKET-NBR        DELIMITED BY SIZE
031450         INTO BK-ID.
031460     MOVE WP-TAG(WS-PANEL-SUB)         TO BK-PANEL.
031470     MOVE WL-TAG(WS-LOAD-SUB)          TO BK-MOTOR-TAG.
031480     PERFORM 7110-GET-UNIT-TYPE
031490         THRU 7119-GET-UNIT-TYPE-EXIT.
031500     MOVE WS-UNIT-TYPE                 TO BK-UNIT-TYPE.
031510     MOVE WL-RATED-KW(WS-LOAD-SUB)      TO BK-RATED-KW.
031520     MOVE WL-FLC-A(WS-LOAD-SUB)         TO BK-FLC-A.
031530     MOVE WL-FLA-A(WS-LOAD-SUB)         TO BK-FLA-A.
031540     MOVE WL-LRA-A(WS-LOAD-SUB)         TO BK-LRA-A.
031550     MOVE WS-SCPD-RATING-A              TO BK-SCPD-RATING-A.
031560     MOVE WS-OL-SETTING-A               TO BK-OL-SETTING-A.
031570     MOVE WS-OL-CLASS                   TO BK-OL-CLASS.
031580     MOVE WS-OL-TYPE                    TO BK-OL-TYPE.
031590     MOVE WS-COND-MIN-A                 TO BK-COND-MIN-A.
031600     MOVE WS-BUCKET-SCCR-KA             TO BK-SCCR-KA.
031610     PERFORM 7120-GET-HEIGHT-UNITS
031620         THRU 7129-GET-HEIGHT-UNITS-EXIT.
031630     MOVE WS-HEIGHT-UNITS               TO BK-HEIGHT-UNITS.
031640     WRITE BUCKET-RECORD.
031650     IF WS-BUCKT-STATUS NOT = '00'
031660         DISPLAY 'WRITE FAILED ON BUCKETS, STATUS='
031670             WS-BUCKT-STATUS
031680         GO TO EOJ9900-ABEND
031690     END-IF.
031700 7199-WRITE-BUCKET-RECORD-EXIT.
031710*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
031720*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
031730*    SHOULD NEVER BE ADDED HERE.
031740     EXIT.
031750 EJECT
031760****************************************************************
031770*    BUCKET UNIT TYPE BY STARTER / FEEDER TYPE                   *
031780****************************************************************
031790*    BUCKET UNIT TYPE -- FEEDER TYPE CODE CONTAINING VFD GETS    *
031800*    THE VFD BUCKET, SOFT GETS A SOFT STARTER, VENDOR GETS A     *
031810*    VENDOR-FURNISHED FEEDER PANEL, ELSE A STANDARD FVNR BUCKET. *
031820*    THE EQUIPMENT RECORD CARRIES NO REVERSING-STARTER CODE SO   *
031830*    THE FVR CLASSIFICATION IS NEVER PRODUCED BY THIS BUILD.     *
031840*    MAPS THE EQUIPMENT TYPE/FEEDER-TYPE COMBINATION ONTO THE
031850*    SPECCED UNIT-TYPE DOMAIN -- FVR (REVERSING STARTER) IS
031860*    UNREACHABLE SINCE NO EQUIPMENT-RECORD CODE DISTINGUISHES A
031870*    REVERSING STARTER FROM A PLAIN FVNR.
031880*    TRANSLATES THE EQUIPMENT TYPE CODE INTO THE PRINTABLE UNIT-
031890*    TYPE TEXT USED ON THE LOADLIST -- PURELY COSMETIC, NO BEARING
031900*    ON ANY SIZING DECISION.
031910*    A TYPE CODE NOT IN THIS TRANSLATION TABLE PRINTS AS BLANK ON THE
031920*    LOADLIST RATHER THAN AN ERROR TEXT.
031930 7110-GET-UNIT-TYPE.
031940     EVALUATE TRUE
031950         WHEN WL-FEEDER-TYPE(WS-LOAD-SUB) = 'VFD   '
031960             MOVE 'VFD         ' TO WS-UNIT-TYPE
031970         WHEN WL-FEEDER-TYPE(WS-LOAD-SUB) = 'SOFT  '
031980             MOVE 'SOFT_STARTER' TO WS-UNIT-TYPE
031990         WHEN WL-FEEDER-TYPE(WS-LOAD-SUB) = 'VENDOR'
032000             MOVE 'FEEDER      ' TO WS-UNIT-TYPE
032010         WHEN OTHER
032020             MOVE 'FVNR        ' TO WS-UNIT-TYPE
032030     END-EVALUATE.
032040 7119-GET-UNIT-TYPE-EXIT.
032050*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
032060*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
032070*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
032080     EXIT.
032090 EJECT
032100****************************************************************
032110*    BUCKET HEIGHT UNITS BY UNIT TYPE AND RATED KW -- VFD STEPS  *
032120*    AT 5.5/22/90 KW, SOFT STARTER AT 22 KW, FVNR/FVR AT 7.5/37  *
032130*    KW.  NO WITHDRAWABLE-CONSTRUCTION FLAG IS CARRIED ON THE    *
032140*    EQUIPMENT RECORD SO THE WITHDRAWABLE BONUS UNIT NEVER       *
032150*    APPLIES IN THIS BUILD.                                      *
032160*    HEIGHT IN STANDARD 6-INCH UNITS BY UNIT TYPE AND KW BREAK --
032170*    WITHDRAWABLE-CONSTRUCTION BONUS HEIGHT IS UNREACHABLE, NO
032180*    SUCH FLAG EXISTS ON EQUIPMENT-RECORD.
032190*    CONVERTS A BUCKET'S FRAME SIZE INTO MCC VERTICAL SECTION
032200*    UNITS FOR THE PANEL LAYOUT PRINT -- A COSMETIC HELPER LIKE
032210*    7110 ABOVE, NOT A SIZING CALCULATION.
032220*    FRAME SIZE TO HEIGHT-UNITS IS A FIXED HOUSE CONVERSION TABLE, NOT A
032230*    MANUFACTURER'S OWN DIMENSION STANDARD.
032240 7120-GET-HEIGHT-UNITS.
032250     EVALUATE TRUE
032260         WHEN WS-UNIT-TYPE = 'VFD         '
032270             EVALUATE TRUE
032280                 WHEN WL-RATED-KW(WS-LOAD-SUB) NOT > 5.5
032290                     MOVE 1 TO WS-HEIGHT-UNITS
032300                 WHEN WL-RATED-KW(WS-LOAD-SUB) NOT > 22
032310                     MOVE 2 TO WS-HEIGHT-UNITS
032320                 WHEN WL-RATED-KW(WS-LOAD-SUB) NOT > 90
032330                     MOVE 3 TO WS-HEIGHT-UNITS
032340                 WHEN OTHER
032350                     MOVE 4 TO WS-HEIGHT-UNITS
032360             END-EVALUATE
032370         WHEN WS-UNIT-TYPE = 'SOFT_STARTER'
032380             IF WL-RATED-KW(WS-LOAD-SUB) NOT > 22
032390                 MOVE 2 TO WS-HEIGHT-UNITS
032400             ELSE
032410                 MOVE 3 TO WS-HEIGHT-UNITS
032420             END-IF
032430         WHEN OTHER
032440             IF WL-RATED-KW(WS-LOAD-SUB) NOT > 7.5
032450                 MOVE 1 TO WS-HEIGHT-UNITS
032460             ELSE
032470                 IF WL-RATED-KW(WS-LOAD-SUB) NOT > 37
032480                     MOVE 2 TO WS-HEIGHT-UNITS
032490                 ELSE
032500                     MOVE 3 TO WS-HEIGHT-UNITS
032510                 END-IF
032520             END-IF
032530     END-EVALUATE.
032540 7129-GET-HEIGHT-UNITS-EXIT.
032550*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
032560*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
032570*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
032580     EXIT.
032590 EJECT
032600****************************************************************
032610*    WRITE ONE CABLE SCHEDULE RECORD                             *
032620*    ONE CB- RECORD PER MOTOR -- CB-TAG CARRIES THE MOTOR'S OWN A*
032630*    CODE PLUS A SEQUENCE NUMBER (SEE CHANGE LOG) SO THE CABLE   *
032640*    SCHEDULE READS BY PROCESS AREA WITHOUT A SEPARATE SORT PASS.*
032650*    THERE IS NO SPARE-CABLE EQUIVALENT -- A SPARE BUCKET RESERVE*
032660*    SPACE BUT HAS NO MOTOR TO RUN A CABLE TO, SO THE CABLE      *
032670*    SCHEDULE HAS EXACTLY ONE RECORD PER REAL MOTOR, NO MORE.    *
032680*    CALLED FROM 5600 ONCE PER MOTOR CABLE -- THE CABLE NUMBER SE*
032690*    THEREFORE ALSO FOLLOWS THE LOAD TABLE'S OWN ORDER.          *
032700****************************************************************
032710 7150-WRITE-CABLE-RECORD.
032720     MOVE SPACE TO CABLE-RECORD.
032730     STRING 'C-' DELIMITED BY SIZE
032740            WL-AREA(WS-LOAD-SUB) DELIMITED BY SIZE
032750            '-' DELIMITED BY SIZE
032760            WS-CABLE-NBR DELIMITED BY SIZE
032770         INTO CB-TAG.
032780     MOVE WP-TAG(WS-PANEL-SUB)     TO CB-FROM.
032790     MOVE WL-TAG(WS-LOAD-SUB)      TO CB-TO.
032800     PERFORM 7110-GET-UNIT-TYPE
032810         THRU 7119-GET-UNIT-TYPE-EXIT.
032820     MOVE WS-UNIT-TYPE             TO CB-TYPE.
032830     MOVE WS-CABLE-SIZE-MM2        TO CB-SIZE-MM2.
032840     MOVE WS-CABLE-LENGTH-M        TO CB-LENGTH-M.
032850     MOVE WS-CABLE-CURRENT-A       TO CB-CURRENT-A.
032860     MOVE WS-CABLE-VD-PCT          TO CB-VD-PCT.
032870     IF WS-CABLE-VD-PCT NOT > 3.00
032880         MOVE 'Y' TO CB-VD-OK
032890     ELSE
032900         MOVE 'N' TO CB-VD-OK
032910     END-IF.
032920     WRITE CABLE-RECORD.
032930     IF WS-CABLE-STATUS NOT = '00'
032940         DISPLAY 'WRITE FAILED ON CABLES, STATUS='
032950             WS-CABLE-STATUS
032960         GO TO EOJ9900-ABEND
032970     END-IF.
032980 7159-WRITE-CABLE-RECORD-EXIT.
032990*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
033000*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
033010*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
033020     EXIT.
033030 EJECT
033040****************************************************************
033050*    PRINT THE PLANT LOAD SUMMARY REPORT -- 132 COLUMNS          *
033060*    NINE SECTIONS, EACH ITS OWN NUMBERED PARAGRAPH, DRIVEN FROM *
033070*    HERE IN THE ORDER AN ENGINEER WOULD WANT TO READ THEM --    *
033080*    LOADS FIRST, THEN GROWTH, THEN THE EQUIPMENT THAT GROWTH    *
033090*    DRIVES THE SIZE OF, THEN THE SUPPORTING DETAIL AND CAVEATS. *
033100*    CONTROL BREAKS WITHIN THIS REPORT WERE DELIBERATELY REMOVED *
033110*    SPEC RULES OUT A PER-PANEL BREAKDOWN HERE SINCE THE PANELS  *
033120*    OUTPUT FILE IS ITSELF THE PER-PANEL CONTROL-BREAK SUMMARY.  *
033130*    ADDING A TENTH SECTION MEANS ADDING BOTH A NEW PERFORM HERE *
033140*    AND A NEW NUMBERED PARAGRAPH BELOW -- FOLLOW THE SAME 10-WID*
033150*    NUMBERING GAP (7310, 7320, ...) THE EXISTING SECTIONS USE.  *
033160*    SECTIONS PRINT IN A FIXED ORDER REGARDLESS OF WHICH ONES HAV*
033170*    NOTHING TO SHOW -- AN EMPTY SECTION STILL PRINTS ITS HEADING*
033180****************************************************************
033190 7200-PRINT-SUMMARY-REPORT.
033200     PERFORM 7210-PRINT-REPORT-HEADING
033210         THRU 7219-PRINT-REPORT-HEADING-EXIT.
033220     PERFORM 7220-PRINT-LOAD-SUMMARY-SECTION
033230         THRU 7229-PRINT-LOAD-SUMMARY-SECTION-EXIT.
033240     PERFORM 7230-PRINT-GROWTH-SECTION
033250         THRU 7239-PRINT-GROWTH-SECTION-EXIT.
033260     PERFORM 7240-PRINT-TRANSFORMER-SECTION
033270         THRU 7249-PRINT-TRANSFORMER-SECTION-EXIT.
033280     PERFORM 7250-PRINT-MOTOR-STATS-SECTION
033290         THRU 7259-PRINT-MOTOR-STATS-SECTION-EXIT.
033300     PERFORM 7260-PRINT-NONPROC-SECTION
033310         THRU 7269-PRINT-NONPROC-SECTION-EXIT.
033320     PERFORM 7270-PRINT-ASSUMPTIONS-SECTION
033330         THRU 7279-PRINT-ASSUMPTIONS-SECTION-EXIT.
033340     PERFORM 7280-PRINT-GENERATOR-SECTION
033350         THRU 7289-PRINT-GENERATOR-SECTION-EXIT.
033360     PERFORM 7290-PRINT-SCCR-SECTION
033370         THRU 7299-PRINT-SCCR-SECTION-EXIT.
033380     PERFORM 7300-PRINT-TIER-SECTION
033390         THRU 7309-PRINT-TIER-SECTION-EXIT.
033400 7399-PRINT-SUMMARY-REPORT-EXIT.
033410*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
033420*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
033430*    SHOULD NEVER BE ADDED HERE.
033440     EXIT.
033450 EJECT
033460*    BANNER LINE ONLY -- NO CALCULATION HAPPENS IN THIS PARAGRAPH.
033470*    CARRIES THE PLANT NAME AND RUN DATE FROM THE PARAMS CARD --
033480*    IF THAT CARD IS EVER MISSING THOSE FIELDS DEFAULT TO BLANK,
033490*    NOT TO A RUNTIME ERROR.
033500*    PRINTED ONCE AT THE TOP OF THE REPORT, NEVER REPEATED ON A PAGE
033510*    BREAK -- THERE IS NO PAGE-FOOTING/RE-HEADING LOGIC IN THIS BUILD.
033520 7210-PRINT-REPORT-HEADING.
033530     MOVE SPACE TO WS-PRINT-LINE.
033540     MOVE 'WASTE WATER TREATMENT PLANT -- ELECTRICAL PLANT LOAD'
033550         TO WS-PL-LABEL.
033560     MOVE ' SUMMARY REPORT' TO WS-PL-TEXT.
033570     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING
033580         TOP-OF-FORM LINES.
033590 7219-PRINT-REPORT-HEADING-EXIT.
033600*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
033610*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
033620*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
033630     EXIT.
033640 EJECT
033650*    PLANT LOAD SUMMARY SECTION -- PROCESS/NON-PROCESS CONNECTED AND
033660*    DEMAND KW, DEMAND KVA AT THE HOUSE-STANDARD 0.85 PF, AND OVERALL
033670*    PLANT DIVERSITY (REQ B9120 REPORT LAYOUT).  PER-PANEL DETAIL IS
033680*    NOT REPEATED HERE -- THE PANELS OUTPUT FILE IS ITSELF THE PER-
033690*    PANEL CONTROL-BREAK SUMMARY OF THE LOAD DETAIL.
033700*    PROCESS/NON-PROCESS/TOTAL CONNECTED AND DEMAND KW, DEMAND KVA
033710*    AT 0.85 PF, AND OVERALL DIVERSITY -- EVERYTHING HERE WAS
033720*    ALREADY COMPUTED BY 6300; THIS PARAGRAPH ONLY FORMATS IT.
033730*    PULLS ITS FIGURES FROM THE PLANT TOTALS ACCUMULATED IN 4400 --
033740*    NOTHING IS RECALCULATED HERE, ONLY FORMATTED FOR PRINT.
033750*    THE FIRST SECTION PRINTED -- EVERY SECTION AFTER THIS ONE ASSUMES
033760*    THE REPORT HEADING HAS ALREADY BEEN WRITTEN.
033770 7220-PRINT-LOAD-SUMMARY-SECTION.
033780     MOVE SPACE TO WS-PRINT-LINE.
033790     MOVE 'SECTION 1 -- PLANT LOAD SUMMARY' TO WS-PL-LABEL.
033800     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
033810     MOVE SPACE TO WS-PRINT-LINE.
033820     MOVE 'PROCESS CONNECTED KW / DEMAND KW' TO WS-PL-LABEL.
033830     MOVE WS-PROC-CONN-KW TO WS-PL-VALUE-1.
033840     MOVE WS-PROC-DEMAND-KW TO WS-PL-VALUE-2.
033850     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
033860     MOVE SPACE TO WS-PRINT-LINE.
033870     MOVE 'NON-PROCESS ALLOWANCE (15.0 PCT) CONN / DEMAND KW'
033880         TO WS-PL-LABEL.
033890     MOVE WS-NONPROC-CONN-KW TO WS-PL-VALUE-1.
033900     MOVE WS-NONPROC-DEMAND-KW TO WS-PL-VALUE-2.
033910     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
033920     MOVE SPACE TO WS-PRINT-LINE.
033930     MOVE 'TOTAL CONNECTED KW / DEMAND KW' TO WS-PL-LABEL.
033940     MOVE WS-TOTAL-CONN-KW TO WS-PL-VALUE-1.
033950     MOVE WS-TOTAL-DEMAND-KW TO WS-PL-VALUE-2.
033960     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
033970     MOVE SPACE TO WS-PRINT-LINE.
033980     MOVE 'DEMAND KVA AT 0.85 PF / OVERALL DIVERSITY FACTOR'
033990         TO WS-PL-LABEL.
034000     MOVE WS-TOTAL-DEMAND-KVA TO WS-PL-VALUE-1.
034010     MOVE WS-OVERALL-DIVERSITY TO WS-PL-VALUE-2.
034020     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
034030 7229-PRINT-LOAD-SUMMARY-SECTION-EXIT.
034040*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
034050*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
034060*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
034070     EXIT.
034080 EJECT
034090*    FUTURE GROWTH SECTION -- 20 PERCENT GROWTH ON TOTAL DEMAND KW,
034100*    CARRIED THROUGH TO KVA AT THE SAME 0.85 PF.  ALSO CARRIES THE
034110*    PLANT DAILY KWH / SPECIFIC ENERGY FIGURES SINCE BOTH ARE PLANT-
034120*    LEVEL TOTALS, NOT PANEL OR MOTOR DETAIL.
034130*    FUTURE GROWTH (1.20 X DEMAND) PLUS THE DAILY KWH/SPECIFIC
034140*    ENERGY FIGURES LAND HERE SINCE THEY'RE PLANT-LEVEL TOTALS
034150*    WITH NO BETTER HOME ON THE REPORT.
034160*    SHOWS THE REMAINING HEADROOM AGAINST THE PLANT CAPACITY FROM
034170*    THE PARAMS CARD -- A CHANGE TO THAT CAPACITY FIGURE CHANGES
034180*    THIS SECTION EVEN IF NO EQUIPMENT RECORD CHANGED.
034190*    A PLANT RUNNING OVER ITS STATED CAPACITY PRINTS A NEGATIVE HEADROOM
034200*    FIGURE RATHER THAN A WARNING MESSAGE.
034210 7230-PRINT-GROWTH-SECTION.
034220     MOVE SPACE TO WS-PRINT-LINE.
034230     MOVE 'SECTION 2 -- FUTURE GROWTH' TO WS-PL-LABEL.
034240     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
034250     MOVE SPACE TO WS-PRINT-LINE.
034260     MOVE 'FUTURE (20 PCT GROWTH) DEMAND KW / KVA' TO WS-PL-LABEL.
034270     MOVE WS-FUTURE-DEMAND-KW TO WS-PL-VALUE-1.
034280     MOVE WS-FUTURE-DEMAND-KVA TO WS-PL-VALUE-2.
034290     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
034300     MOVE SPACE TO WS-PRINT-LINE.
034310     MOVE 'PLANT DAILY KWH / SPECIFIC ENERGY KWH PER ML'
034320         TO WS-PL-LABEL.
034330     MOVE WS-PLANT-DAILY-KWH TO WS-PL-VALUE-1.
034340     MOVE WS-SPECIFIC-ENERGY TO WS-PL-VALUE-2.
034350     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
034360 7239-PRINT-GROWTH-SECTION-EXIT.
034370*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
034380*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
034390*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
034400     EXIT.
034410 EJECT
034420*    SELECTED KVA, IMPEDANCE, AND SEQUENTIAL-REQUIRED FLAG -- ALL
034430*    ALREADY SETTLED BY 6100 BEFORE THIS EVER RUNS.
034440*    REPORTS THE SIZE SELECTED BY 6100 ALONG WITH THE STARTING-DIP
034450*    PERCENTAGE THAT SIZE CLEARED -- BOTH FIGURES COME FROM WORKING
034460*    STORAGE, NOT RECOMPUTED AT PRINT TIME.
034470*    IF 6100 NEVER FOUND A SIZE THAT CLEARED BOTH CHECKS (LADDER
034480*    EXHAUSTED), THIS SECTION STILL PRINTS WHATEVER THE LAST CANDIDATE
034490*    WAS, WITH NO FLAG THAT IT FAILED THE DIP CHECK.
034500 7240-PRINT-TRANSFORMER-SECTION.
034510     MOVE SPACE TO WS-PRINT-LINE.
034520     MOVE 'SECTION 3 -- TRANSFORMER SIZING' TO WS-PL-LABEL.
034530     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
034540     MOVE SPACE TO WS-PRINT-LINE.
034550     MOVE 'MINIMUM KVA REQUIRED / SELECTED STANDARD KVA'
034560         TO WS-PL-LABEL.
034570     MOVE WS-XFMR-MIN-RPT-KVA TO WS-PL-VALUE-1.
034580     MOVE WS-XFMR-REC-RPT-KVA TO WS-PL-VALUE-2.
034590     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
034600     MOVE SPACE TO WS-PRINT-LINE.
034610     MOVE 'LOADING PERCENT / LARGEST MOTOR STARTING DIP PCT'
034620         TO WS-PL-LABEL.
034630     MOVE WS-XFMR-LOADING-PCT TO WS-PL-VALUE-1.
034640     MOVE WS-DIP-PCT TO WS-PL-VALUE-2.
034650     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
034660     MOVE SPACE TO WS-PRINT-LINE.
034670     IF SEQUENTIAL-REQUIRED
034680         MOVE 'SEQUENTIAL MOTOR STARTING IS REQUIRED'
034690             TO WS-PL-LABEL
034700     ELSE
034710         MOVE 'SEQUENTIAL MOTOR STARTING NOT REQUIRED'
034720             TO WS-PL-LABEL
034730     END-IF.
034740     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
034750 7249-PRINT-TRANSFORMER-SECTION-EXIT.
034760*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
034770*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
034780*    SHOULD NEVER BE ADDED HERE.
034790     EXIT.
034800 EJECT
034810*    MOTOR STATISTICS SECTION -- COUNT OF MOTORIZED LOADS KEPT ON THE
034820*    LOAD LIST AND THE TAG OF THE SINGLE LARGEST (REQ B9120 REPORT
034830*    LAYOUT).  WS-LOAD-COUNT IS THE MOTOR COUNT DIRECTLY -- THE LOAD
034840*    LIST CARRIES ONE RECORD PER MOTORIZED ITEM ONLY.
034850*    MOTOR COUNT IS WS-LOAD-COUNT, ONE RECORD PER MOTORIZED ITEM --
034860*    LARGEST MOTOR KW/TAG IS THE PLANT-WIDE FIGURE FROM 6000,
034870*    DISTINCT FROM THE VFD-EXCLUDING FIGURE USED FOR THE DIP
034880*    CHECK.
034890*    COUNTS AND AVERAGES ACROSS THE LOAD TABLE -- A LOAD FLAGGED
034900*    NON-MOTORIZED BACK IN 2200 NEVER REACHED THIS TABLE AND SO IS
034910*    NOT COUNTED HERE EITHER.
034920*    A PLANT WITH ZERO MOTORIZED LOADS WOULD DIVIDE BY ZERO COMPUTING AN
034930*    AVERAGE HERE -- HAS NEVER OCCURRED IN PRACTICE ON THIS PLANT.
034940 7250-PRINT-MOTOR-STATS-SECTION.
034950     MOVE SPACE TO WS-PRINT-LINE.
034960     MOVE 'SECTION 4 -- MOTOR STATISTICS' TO WS-PL-LABEL.
034970     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
034980     MOVE SPACE TO WS-PRINT-LINE.
034990     MOVE 'MOTOR COUNT' TO WS-PL-LABEL.
035000     MOVE WS-LOAD-COUNT TO WS-PL-VALUE-1.
035010     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
035020     MOVE SPACE TO WS-PRINT-LINE.
035030     MOVE WS-PLANT-LARGEST-MTR-TAG TO WS-PL-LABEL.
035040     MOVE WS-PLANT-LARGEST-MTR-KW TO WS-PL-VALUE-1.
035050     MOVE 'LARGEST MOTOR KW, TAG AT LEFT' TO WS-PL-TEXT.
035060     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
035070 7259-PRINT-MOTOR-STATS-SECTION-EXIT.
035080*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
035090*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
035100*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
035110     EXIT.
035120 EJECT
035130*    NON-PROCESS BREAKDOWN SECTION -- ONE LINE PER ALLOWANCE CATEGORY,
035140*    PERCENT OF PROCESS CONNECTED KW AND THE CALCULATED KW, CATEGORY
035150*    ORDER AND PERCENTAGES PER THE WS-NONPROC-ENTRY TABLE (REQ B9120).
035160*    DRIVES 7261'S PER-CATEGORY PRINT LOOP -- THIS PARAGRAPH ITSELF
035170*    JUST WRITES THE SECTION HEADING LINE.
035180*    INTRODUCES THE NON-PROCESS LOAD LISTING -- THE ACTUAL LINE-BY-
035190*    LINE DETAIL IS PRINTED BY 7261 BELOW.
035200*    A THIN WRAPPER AROUND 7261 -- ALL THE REAL PRINT LOGIC IS IN THE
035210*    LOOP BELOW, NOT IN THIS PARAGRAPH.
035220 7260-PRINT-NONPROC-SECTION.
035230     MOVE SPACE TO WS-PRINT-LINE.
035240     MOVE 'SECTION 5 -- NON-PROCESS BREAKDOWN' TO WS-PL-LABEL.
035250     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
035260     MOVE 1 TO WS-SUB-1.
035270*    ONE LINE PER CATEGORY OFF THE WS-NONPROC-ENTRY TABLE, IN THE
035280*    SAME ORDER THE CATEGORIES WERE ACCUMULATED.
035290*    ONE PRINT LINE PER LOAD FLAGGED BY 6310 -- A PLANT WITH NO
035300*    NON-PROCESS LOADS PRINTS THIS SECTION'S HEADING WITH NO
035310*    DETAIL LINES UNDER IT.
035320*    PRINTS ALL SEVEN CATEGORIES EVERY TIME, INCLUDING ONES WHOSE
035330*    PERCENTAGE ALLOWANCE IS ZERO -- NO CATEGORY IS EVER SUPPRESSED.
035340 7261-NONPROC-PRINT-LOOP.
035350     IF WS-SUB-1 > 7
035360         GO TO 7269-PRINT-NONPROC-SECTION-EXIT
035370     END-IF.
035380     MOVE SPACE TO WS-PRINT-LINE.
035390     MOVE WS-NONPROC-NAME(WS-SUB-1) TO WS-PL-LABEL.
035400     MOVE WS-NONPROC-PCT(WS-SUB-1) TO WS-PL-VALUE-1.
035410     MOVE WS-NONPROC-KW(WS-SUB-1) TO WS-PL-VALUE-2.
035420     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
035430     ADD 1 TO WS-SUB-1.
035440     GO TO 7261-NONPROC-PRINT-LOOP.
035450 7269-PRINT-NONPROC-SECTION-EXIT.
035460*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
035470*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
035480*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
035490     EXIT.
035500 EJECT
035510*    ASSUMPTIONS/DISCLAIMER SECTION -- THE STANDARD SET OF DEFAULT-
035520*    VALUE CALLOUTS THE ESTIMATING DESK ASKED TO HAVE ON EVERY COPY
035530*    OF THIS REPORT, LOADED VIA THE USUAL FILLER/VALUE TABLE TRICK,
035540*    PLUS THE PRELIMINARY-ISSUE DISCLAIMER LINE (REQ B9120).
035550*    DRIVES 7271'S ASSUMPTION-TEXT LOOP AND THE 7272 DISCLAIMER --
035560*    THIS IS THE ONLY SECTION THAT SPELLS OUT, IN PLAIN ENGLISH,
035570*    EVERY TABLE DEFAULT AND ESTIMATE THE REPORT LEANS ON.
035580*    INTRODUCES THE ASSUMPTIONS LISTING -- EVERY DEFAULTED FIELD
035590*    (PF, EFFICIENCY, RUN HOURS, AND SO ON) THAT THIS RUN HAD TO
035600*    ASSUME RATHER THAN READ FROM THE MASTER IS LISTED BY 7271
035610*    BELOW.
035620*    A THIN WRAPPER AROUND 7271 IN THE SAME PATTERN AS 7260 ABOVE.
035630 7270-PRINT-ASSUMPTIONS-SECTION.
035640     MOVE SPACE TO WS-PRINT-LINE.
035650     MOVE 'SECTION 6 -- ASSUMPTIONS' TO WS-PL-LABEL.
035660     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
035670     MOVE 1 TO WS-SUB-1.
035680*    ASSUMPTION TEXT LINES ARE A COMPILE-TIME TABLE, SAME FILLER/
035690*    VALUE/REDEFINES TRICK AS THE MOTOR TABLES -- NOTHING HERE IS
035700*    COMPUTED AT RUN TIME.
035710*    ONLY PRINTS A LINE FOR A LOAD THAT ACTUALLY USED A DEFAULT --
035720*    A FULLY-KEYED LOAD RECORD NEVER APPEARS IN THIS LISTING AT
035730*    ALL.
035740*    A LOAD THAT DEFAULTED ON MORE THAN ONE FIELD STILL PRINTS AS A
035750*    SINGLE LINE ON THIS LISTING, NOT ONE LINE PER DEFAULTED FIELD.
035760 7271-ASSUMPTIONS-PRINT-LOOP.
035770     IF WS-SUB-1 > 6
035780         GO TO 7272-PRINT-DISCLAIMER
035790     END-IF.
035800     MOVE SPACE TO WS-PRINT-LINE.
035810     MOVE WS-ASSUMPTION-LINE(WS-SUB-1) TO WS-PL-TEXT.
035820     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
035830     ADD 1 TO WS-SUB-1.
035840     GO TO 7271-ASSUMPTIONS-PRINT-LOOP.
035850*    PRELIMINARY/FOR-REVIEW DISCLAIMER -- THIS REPORT SIZES
035860*    EQUIPMENT OFF TABLE DEFAULTS AND ESTIMATES WHEREVER NAMEPLATE
035870*    DATA ISN'T ON FILE, SO IT NEVER GOES OUT WITHOUT THIS LINE.
035880*    A FIXED BOILERPLATE LINE REMINDING THE READER THIS REPORT IS
035890*    A SIZING AID, NOT A STAMPED ELECTRICAL DRAWING -- DO NOT
035900*    REMOVE THIS LINE WITHOUT SIGN-OFF FROM THE RESPONSIBLE
035910*    ENGINEER.
035920*    PRINTED ONCE, AT THE BOTTOM OF THE ASSUMPTIONS SECTION -- NOT
035930*    REPEATED AT THE END OF EVERY SECTION.
035940 7272-PRINT-DISCLAIMER.
035950     MOVE SPACE TO WS-PRINT-LINE.
035960     MOVE 'PRELIMINARY -- FOR LOAD STUDY/ESTIMATING USE ONLY, NOT'
035970         TO WS-PL-TEXT.
035980     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
035990     MOVE SPACE TO WS-PRINT-LINE.
036000     MOVE 'FOR CONSTRUCTION UNTIL SIGNED OFF BY THE DESIGN ENGINEER'
036010         TO WS-PL-TEXT.
036020     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
036030 7279-PRINT-ASSUMPTIONS-SECTION-EXIT.
036040*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
036050*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
036060*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
036070     EXIT.
036080 EJECT
036090*    SELECTED GENERATOR KW, CARRIED OVER FROM THE ORIGINAL REPORT
036100*    LAYOUT -- RENUMBERED DURING THE REPORTS REBUILD BUT LOGIC
036110*    UNCHANGED.
036120*    REPORTS THE SIZE SELECTED BY 6160 -- IF THE PARAMS CARD NEVER
036130*    REQUESTED A GENERATOR STUDY THIS SECTION STILL PRINTS, JUST
036140*    WITH A NOT-REQUESTED NOTE INSTEAD OF A SIZE.
036150*    A PLANT WHOSE PARAMS CARD NEVER REQUESTED A GENERATOR STUDY STILL
036160*    GETS THIS SECTION HEADING, WITH A NOT-REQUESTED NOTE IN PLACE OF A
036170*    SIZE.
036180 7280-PRINT-GENERATOR-SECTION.
036190     MOVE SPACE TO WS-PRINT-LINE.
036200     MOVE 'SECTION 7 -- STANDBY GENERATOR SIZING' TO WS-PL-LABEL.
036210     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
036220     MOVE SPACE TO WS-PRINT-LINE.
036230     MOVE 'REQUIRED KW / SELECTED STANDARD GENERATOR KW'
036240         TO WS-PL-LABEL.
036250     MOVE WS-GEN-REQUIRED-KW TO WS-PL-VALUE-1.
036260     MOVE WS-GEN-SELECTED-KW TO WS-PL-VALUE-2.
036270     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
036280 7289-PRINT-GENERATOR-SECTION-EXIT.
036290*    END OF RANGE FOR THE PERFORM...THRU ABOVE -- NO OTHER ENTRY POINT.
036300*    A GO TO INTO THE MIDDLE OF THIS RANGE WOULD SKIP WORK AND
036310*    SHOULD NEVER BE ADDED HERE.
036320     EXIT.
036330 EJECT
036340*    DRIVES 7291'S PER-PANEL SCCR-VS-AVAILABLE-FAULT LOOP --
036350*    CARRIED OVER FROM THE ORIGINAL REPORT LAYOUT, RENUMBERED
036360*    DURING THE REPORTS REBUILD.
036370*    INTRODUCES THE SCCR VALIDATION LISTING -- THE PER-PANEL PASS/
036380*    FAIL DETAIL IS PRINTED BY 7291 BELOW.
036390*    A THIN WRAPPER AROUND 7291 IN THE SAME PATTERN AS 7260 AND 7270
036400*    ABOVE.
036410 7290-PRINT-SCCR-SECTION.
036420     MOVE SPACE TO WS-PRINT-LINE.
036430     MOVE 'SECTION 8 -- FAULT CURRENT / SCCR COMPLIANCE'
036440         TO WS-PL-LABEL.
036450     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
036460     MOVE SPACE TO WS-PRINT-LINE.
036470     MOVE 'AVAILABLE FAULT CURRENT AT MCC BUS, KA'
036480         TO WS-PL-LABEL.
036490     MOVE WS-AVAILABLE-FAULT-KA TO WS-PL-VALUE-1.
036500     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
036510     MOVE 1 TO WS-PANEL-SUB.
036520*    ONE LINE PER PANEL: LINEUP SCCR VS AVAILABLE FAULT, Y/N.
036530*    ONE LINE PER PANEL SHOWING THE WP-SCCR-OK FLAG SET BY 5500 --
036540*    A PANEL THAT NEVER RAN THROUGH 5500 (SHOULD NOT HAPPEN) WOULD
036550*    PRINT WITH A BLANK FLAG.
036560*    PRINTS IN THE SAME PANEL ORDER AS THE PANEL RECORD FILE, SINCE BOTH
036570*    READ FROM THE SAME SORTED WP- TABLE.
036580 7291-SCCR-PANEL-LOOP.
036590     IF WS-PANEL-SUB > WS-PANEL-COUNT
036600         GO TO 7299-PRINT-SCCR-SECTION-EXIT
036610     END-IF.
036620     MOVE SPACE TO WS-PRINT-LINE.
036630     MOVE WP-TAG(WS-PANEL-SUB) TO WS-PL-LABEL.
036640     MOVE WP-LINEUP-SCCR-KA(WS-PANEL-SUB) TO WS-PL-VALUE-1.
036650     IF WP-SCCR-OK(WS-PANEL-SUB) = 'Y'
036660         MOVE 'SCCR OK' TO WS-PL-TEXT
036670     ELSE
036680         MOVE 'SCCR EXCEEDED -- SEE DESIGN ENGINEER'
036690             TO WS-PL-TEXT
036700     END-IF.
036710     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
036720     ADD 1 TO WS-PANEL-SUB.
036730     GO TO 7291-SCCR-PANEL-LOOP.
036740 7299-PRINT-SCCR-SECTION-EXIT.
036750*    NOTHING ELSE RUNS IN THIS RANGE AFTER THIS POINT.
036760*    KEPT AS ITS OWN PARAGRAPH SOLELY SO THE PERFORM...THRU
036770*    RANGE ABOVE HAS A NAMED, UNAMBIGUOUS END POINT.
036780     EXIT.
036790 EJECT
036800*    REPORTS THE DATA-QUALITY TIER REACHED (SEE 6400) SO A READER
036810*    KNOWS HOW MUCH OF THE REPORT ABOVE IT RESTS ON TABLE DEFAULTS
036820*    VERSUS VERIFIED NAMEPLATE DATA.
036830*    REPORTS THE OVERALL TIER DECISION FROM 6400 ALONG WITH THE
036840*    PERCENTAGE-COMPLETE FIGURE THAT DROVE IT, SO A REVIEWER CAN
036850*    SEE WHY A RUN LANDED IN TIER 1 VERSUS TIER 2.
036860*    THE LAST SECTION ON THE REPORT -- NOTHING PRINTS AFTER THE TIER
036870*    DECISION AND ITS SUPPORTING PERCENTAGE.
036880 7300-PRINT-TIER-SECTION.
036890     MOVE SPACE TO WS-PRINT-LINE.
036900     MOVE 'SECTION 9 -- DATA COMPLETENESS / DESIGN TIER REACHED'
036910         TO WS-PL-LABEL.
036920     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES.
036930     MOVE SPACE TO WS-PRINT-LINE.
036940     MOVE 'OVERALL FIELD COMPLETENESS PERCENT / TIER REACHED'
036950         TO WS-PL-LABEL.
036960     MOVE WS-OVERALL-COMPLETE-PCT TO WS-PL-VALUE-1.
036970     MOVE WS-TIER-REACHED TO WS-PL-VALUE-2.
036980     WRITE RPT-LINE FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
036990 7309-PRINT-TIER-SECTION-EXIT.
037000*    NORMAL RETURN TO THE PERFORM...THRU CALLER ABOVE.
037010*    NO OTHER PARAGRAPH EVER BRANCHES DIRECTLY TO THIS EXIT --
037020*    REACHED ONLY BY FALLING OFF THE BOTTOM OF ITS OWN RANGE.
037030     EXIT.
037040 EJECT
037050****************************************************************
037060*                     END OF JOB PROCESSING                     *
037070*    CLOSES EVERYTHING REGARDLESS OF HOW FAR THE JOB GOT -- EVEN *
037080*    ABEND PATH THROUGH EOJ9900 ROUTES THROUGH HERE FIRST SO     *
037090*    WHATEVER OUTPUT DID GET WRITTEN IS AT LEAST PROPERLY CLOSED *
037100*    AND READABLE BY WHOEVER HAS TO INVESTIGATE THE FAILURE.     *
037110*    A FILE THAT WAS NEVER SUCCESSFULLY OPENED IS STILL SAFE TO  *
037120*    CLOSE HERE -- COBOL TOLERATES A CLOSE ON A FILE IN THAT STAT*
037130*    ON THIS COMPILER, SO NO OPEN-STATUS CHECK GUARDS THE CLOSE  *
037140*    VERBS.                                                      *
037150*    THIS IS THE NORMAL END-OF-JOB PATH -- THE ABEND PATH IN EOJ9*
037160*    NEVER FALLS THROUGH TO HERE.                                *
037170****************************************************************
037180 EOJ9000-CLOSE-FILES.
037190     CLOSE EQUIPMENT-FILE PARAMS-FILE LOADLIST-FILE PANELS-FILE
037200           BUCKETS-FILE CABLES-FILE RPTFILE-FILE.
037210     GO TO EOJ9999-EXIT.
037220*    ROUTES THROUGH EOJ9000 FIRST SO FILES ARE CLOSED BEFORE THE
037230*    ABEND MESSAGE GOES OUT -- AN UNCLOSED OUTPUT FILE ON AN ABEND
037240*    CAN LEAVE A DATASET IN A STATE THE NEXT RUN CAN'T OPEN CLEAN.
037250*    THE ONLY PARAGRAPH IN THE PROGRAM THAT ENDS THE RUN WITH A
037260*    NONZERO RETURN CODE -- EVERY OTHER ERROR PATH IN THIS PROGRAM
037270*    DEGRADES TO A DEFAULT OR A REPORT NOTE INSTEAD OF ABENDING.
037280*    SETS A NONZERO RETURN CODE BEFORE THE STOP RUN -- THE JCL'S OWN
037290*    CONDITION-CODE TEST IS WHAT ACTUALLY STOPS ANY DOWNSTREAM STEP.
037300 EOJ9900-ABEND.
037310     DISPLAY 'NYELLIST ABENDING -- SEE PRECEDING MESSAGE'.
037320     CLOSE EQUIPMENT-FILE PARAMS-FILE LOADLIST-FILE PANELS-FILE
037330           BUCKETS-FILE CABLES-FILE RPTFILE-FILE.
037340     MOVE 16 TO RETURN-CODE.
037350     GOBACK.
037360 EOJ9999-EXIT.
037370*    FALLS BACK TO THE CALLER VIA THE USUAL PERFORM...THRU RANGE.
037380*    THIS POINT MARKS THE END OF THE NUMBERED RANGE FOR THE
037390*    PARAGRAPH ABOVE -- NOTHING BELOW IT BELONGS TO THAT RANGE.
037400     EXIT.
