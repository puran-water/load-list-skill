000100****************************************************************
000110*    NYCBLREC  --  CABLE SCHEDULE RECORD LAYOUT                 *
000120*    ONE ENTRY PER MOTOR FEEDER CABLE.  OUTPUT FILE CABLES.      *
000130*    FIELDS SEPARATED BY X'05'.                                  *
000140*                                                                *
000150*    CHANGE LOG                                                 *
000160*    03/12/94 RSK  REQ B4471 - ORIGINAL LAYOUT                  *
000170****************************************************************
000180 01  CABLE-RECORD.
000190     05  CB-TAG                  PIC X(10).
000200     05  FILLER                  PIC X(01) VALUE X'05'.
000210     05  CB-FROM                 PIC X(08).
000220     05  FILLER                  PIC X(01) VALUE X'05'.
000230     05  CB-TO                   PIC X(12).
000240     05  FILLER                  PIC X(01) VALUE X'05'.
000250     05  CB-TYPE                 PIC X(12).
000260     05  FILLER                  PIC X(01) VALUE X'05'.
000270     05  CB-SIZE-MM2             PIC S9(3)V9.
000280     05  FILLER                  PIC X(01) VALUE X'05'.
000290     05  CB-LENGTH-M             PIC 9(03).
000300     05  FILLER                  PIC X(01) VALUE X'05'.
000310     05  CB-CURRENT-A            PIC S9(4)V9.
000320     05  FILLER                  PIC X(01) VALUE X'05'.
000330     05  CB-VD-PCT               PIC S9(2)V99.
000340     05  FILLER                  PIC X(01) VALUE X'05'.
000350     05  CB-VD-OK                PIC X(01).
000360         88  CABLE-VD-OK          VALUE 'Y'.
000370     05  FILLER                  PIC X(18).
