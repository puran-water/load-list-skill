000100****************************************************************
000110*    NYSTDTAB  --  STANDARD DEVICE AND CONDUCTOR LADDER TABLES  *
000120*    EACH LADDER IS LOADED VIA THE FILLER/VALUE/REDEFINES TRICK  *
000130*    AND IS SEARCHED ASCENDING BY THE CALLING PARAGRAPH -- THE   *
000140*    FIRST ENTRY AT OR ABOVE THE REQUIRED VALUE IS THE SELECTED  *
000150*    STANDARD SIZE (EXCEPT FEEDER OCPD, WHICH SELECTS THE LAST   *
000160*    ENTRY AT OR BELOW THE MAXIMUM -- SEE 5400-FEEDER-SIZING).   *
000170*                                                                *
000180*    CHANGE LOG                                                 *
000190*    03/12/94 RSK  REQ B4471 - ORIGINAL TABLES                  *
000200****************************************************************
000210*    BRANCH SCPD / OVERLOAD / OCPD STANDARD AMPERE RATINGS       *
000220****************************************************************
000230 01  OCPD-LADDER-LOAD-AREA.
000240     05  FILLER PIC 9(4) COMP VALUE 15.
000250     05  FILLER PIC 9(4) COMP VALUE 20.
000260     05  FILLER PIC 9(4) COMP VALUE 25.
000270     05  FILLER PIC 9(4) COMP VALUE 30.
000280     05  FILLER PIC 9(4) COMP VALUE 35.
000290     05  FILLER PIC 9(4) COMP VALUE 40.
000300     05  FILLER PIC 9(4) COMP VALUE 45.
000310     05  FILLER PIC 9(4) COMP VALUE 50.
000320     05  FILLER PIC 9(4) COMP VALUE 60.
000330     05  FILLER PIC 9(4) COMP VALUE 70.
000340     05  FILLER PIC 9(4) COMP VALUE 80.
000350     05  FILLER PIC 9(4) COMP VALUE 90.
000360     05  FILLER PIC 9(4) COMP VALUE 100.
000370     05  FILLER PIC 9(4) COMP VALUE 110.
000380     05  FILLER PIC 9(4) COMP VALUE 125.
000390     05  FILLER PIC 9(4) COMP VALUE 150.
000400     05  FILLER PIC 9(4) COMP VALUE 175.
000410     05  FILLER PIC 9(4) COMP VALUE 200.
000420     05  FILLER PIC 9(4) COMP VALUE 225.
000430     05  FILLER PIC 9(4) COMP VALUE 250.
000440     05  FILLER PIC 9(4) COMP VALUE 300.
000450     05  FILLER PIC 9(4) COMP VALUE 350.
000460     05  FILLER PIC 9(4) COMP VALUE 400.
000470     05  FILLER PIC 9(4) COMP VALUE 450.
000480     05  FILLER PIC 9(4) COMP VALUE 500.
000490     05  FILLER PIC 9(4) COMP VALUE 600.
000500     05  FILLER PIC 9(4) COMP VALUE 700.
000510     05  FILLER PIC 9(4) COMP VALUE 800.
000520     05  FILLER PIC 9(4) COMP VALUE 1000.
000530     05  FILLER PIC 9(4) COMP VALUE 1200.
000540     05  FILLER PIC 9(4) COMP VALUE 1600.
000550     05  FILLER PIC 9(4) COMP VALUE 2000.
000560     05  FILLER PIC 9(4) COMP VALUE 2500.
000570     05  FILLER PIC 9(4) COMP VALUE 3000.
000580     05  FILLER PIC 9(4) COMP VALUE 4000.
000590     05  FILLER PIC 9(4) COMP VALUE 5000.
000600     05  FILLER PIC 9(4) COMP VALUE 6000.
000610 01  OCPD-LADDER REDEFINES OCPD-LADDER-LOAD-AREA.
000620     05  OCPD-LADDER-A OCCURS 37 TIMES PIC 9(4) COMP.
000630****************************************************************
000640*    PANEL MAIN BREAKER STANDARD AMPERE RATINGS                 *
000650****************************************************************
000660 01  PNLBKR-LADDER-LOAD-AREA.
000670     05  FILLER PIC 9(4) COMP VALUE 100.
000680     05  FILLER PIC 9(4) COMP VALUE 125.
000690     05  FILLER PIC 9(4) COMP VALUE 160.
000700     05  FILLER PIC 9(4) COMP VALUE 200.
000710     05  FILLER PIC 9(4) COMP VALUE 250.
000720     05  FILLER PIC 9(4) COMP VALUE 315.
000730     05  FILLER PIC 9(4) COMP VALUE 400.
000740     05  FILLER PIC 9(4) COMP VALUE 500.
000750     05  FILLER PIC 9(4) COMP VALUE 630.
000760     05  FILLER PIC 9(4) COMP VALUE 800.
000770     05  FILLER PIC 9(4) COMP VALUE 1000.
000780     05  FILLER PIC 9(4) COMP VALUE 1250.
000790     05  FILLER PIC 9(4) COMP VALUE 1600.
000800     05  FILLER PIC 9(4) COMP VALUE 2000.
000810     05  FILLER PIC 9(4) COMP VALUE 2500.
000820     05  FILLER PIC 9(4) COMP VALUE 3200.
000830     05  FILLER PIC 9(4) COMP VALUE 4000.
000840 01  PNLBKR-LADDER REDEFINES PNLBKR-LADDER-LOAD-AREA.
000850     05  PNLBKR-LADDER-A OCCURS 17 TIMES PIC 9(4) COMP.
000860****************************************************************
000870*    PANEL / FEEDER BUS BAR STANDARD AMPERE RATINGS             *
000880****************************************************************
000890 01  BUS-LADDER-LOAD-AREA.
000900     05  FILLER PIC 9(4) COMP VALUE 400.
000910     05  FILLER PIC 9(4) COMP VALUE 630.
000920     05  FILLER PIC 9(4) COMP VALUE 800.
000930     05  FILLER PIC 9(4) COMP VALUE 1000.
000940     05  FILLER PIC 9(4) COMP VALUE 1600.
000950     05  FILLER PIC 9(4) COMP VALUE 2000.
000960     05  FILLER PIC 9(4) COMP VALUE 2500.
000970     05  FILLER PIC 9(4) COMP VALUE 3200.
000980 01  BUS-LADDER REDEFINES BUS-LADDER-LOAD-AREA.
000990     05  BUS-LADDER-A OCCURS 8 TIMES PIC 9(4) COMP.
001000****************************************************************
001010*    CABLE METRIC CONDUCTOR LADDER -- MM2 TO TABLE AMPACITY A,   *
001020*    XLPE 3-PHASE, INSTALLATION METHOD B IN CONDUIT              *
001030****************************************************************
001040 01  CABLE-LADDER-LOAD-AREA.
001050     05  FILLER PIC S9(3)V9 COMP VALUE +001.5.
001060     05  FILLER PIC S9(4)   COMP VALUE +0020.
001070     05  FILLER PIC S9(3)V9 COMP VALUE +002.5.
001080     05  FILLER PIC S9(4)   COMP VALUE +0028.
001090     05  FILLER PIC S9(3)V9 COMP VALUE +004.0.
001100     05  FILLER PIC S9(4)   COMP VALUE +0037.
001110     05  FILLER PIC S9(3)V9 COMP VALUE +006.0.
001120     05  FILLER PIC S9(4)   COMP VALUE +0048.
001130     05  FILLER PIC S9(3)V9 COMP VALUE +010.0.
001140     05  FILLER PIC S9(4)   COMP VALUE +0066.
001150     05  FILLER PIC S9(3)V9 COMP VALUE +016.0.
001160     05  FILLER PIC S9(4)   COMP VALUE +0088.
001170     05  FILLER PIC S9(3)V9 COMP VALUE +025.0.
001180     05  FILLER PIC S9(4)   COMP VALUE +0117.
001190     05  FILLER PIC S9(3)V9 COMP VALUE +035.0.
001200     05  FILLER PIC S9(4)   COMP VALUE +0144.
001210     05  FILLER PIC S9(3)V9 COMP VALUE +050.0.
001220     05  FILLER PIC S9(4)   COMP VALUE +0175.
001230     05  FILLER PIC S9(3)V9 COMP VALUE +070.0.
001240     05  FILLER PIC S9(4)   COMP VALUE +0222.
001250     05  FILLER PIC S9(3)V9 COMP VALUE +095.0.
001260     05  FILLER PIC S9(4)   COMP VALUE +0269.
001270     05  FILLER PIC S9(3)V9 COMP VALUE +120.0.
001280     05  FILLER PIC S9(4)   COMP VALUE +0312.
001290     05  FILLER PIC S9(3)V9 COMP VALUE +150.0.
001300     05  FILLER PIC S9(4)   COMP VALUE +0358.
001310     05  FILLER PIC S9(3)V9 COMP VALUE +185.0.
001320     05  FILLER PIC S9(4)   COMP VALUE +0408.
001330     05  FILLER PIC S9(3)V9 COMP VALUE +240.0.
001340     05  FILLER PIC S9(4)   COMP VALUE +0481.
001350     05  FILLER PIC S9(3)V9 COMP VALUE +300.0.
001360     05  FILLER PIC S9(4)   COMP VALUE +0553.
001370 01  CABLE-LADDER REDEFINES CABLE-LADDER-LOAD-AREA.
001380     05  CABLE-ENTRY OCCURS 16 TIMES.
001390         10  CABLE-LADDER-MM2    PIC S9(3)V9 COMP.
001400         10  CABLE-LADDER-AMPS   PIC S9(4)   COMP.
001410****************************************************************
001420*    TRANSFORMER STANDARD KVA LADDERS -- IEC AND ANSI            *
001430****************************************************************
001440 01  XFMR-IEC-LADDER-LOAD-AREA.
001450     05  FILLER PIC 9(4)V9 COMP VALUE 0016.0.
001460     05  FILLER PIC 9(4)V9 COMP VALUE 0025.0.
001470     05  FILLER PIC 9(4)V9 COMP VALUE 0040.0.
001480     05  FILLER PIC 9(4)V9 COMP VALUE 0063.0.
001490     05  FILLER PIC 9(4)V9 COMP VALUE 0100.0.
001500     05  FILLER PIC 9(4)V9 COMP VALUE 0160.0.
001510     05  FILLER PIC 9(4)V9 COMP VALUE 0200.0.
001520     05  FILLER PIC 9(4)V9 COMP VALUE 0250.0.
001530     05  FILLER PIC 9(4)V9 COMP VALUE 0315.0.
001540     05  FILLER PIC 9(4)V9 COMP VALUE 0400.0.
001550     05  FILLER PIC 9(4)V9 COMP VALUE 0500.0.
001560     05  FILLER PIC 9(4)V9 COMP VALUE 0630.0.
001570     05  FILLER PIC 9(4)V9 COMP VALUE 0800.0.
001580     05  FILLER PIC 9(4)V9 COMP VALUE 1000.0.
001590     05  FILLER PIC 9(4)V9 COMP VALUE 1250.0.
001600     05  FILLER PIC 9(4)V9 COMP VALUE 1600.0.
001610     05  FILLER PIC 9(4)V9 COMP VALUE 2000.0.
001620     05  FILLER PIC 9(4)V9 COMP VALUE 2500.0.
001630 01  XFMR-IEC-LADDER REDEFINES XFMR-IEC-LADDER-LOAD-AREA.
001640     05  XFMR-IEC-LADDER-KVA OCCURS 18 TIMES PIC 9(4)V9 COMP.
001650
001660 01  XFMR-ANSI-LADDER-LOAD-AREA.
001670     05  FILLER PIC 9(4)V9 COMP VALUE 0015.0.
001680     05  FILLER PIC 9(4)V9 COMP VALUE 0025.0.
001690     05  FILLER PIC 9(4)V9 COMP VALUE 0037.5.
001700     05  FILLER PIC 9(4)V9 COMP VALUE 0050.0.
001710     05  FILLER PIC 9(4)V9 COMP VALUE 0075.0.
001720     05  FILLER PIC 9(4)V9 COMP VALUE 0100.0.
001730     05  FILLER PIC 9(4)V9 COMP VALUE 0112.5.
001740     05  FILLER PIC 9(4)V9 COMP VALUE 0150.0.
001750     05  FILLER PIC 9(4)V9 COMP VALUE 0167.0.
001760     05  FILLER PIC 9(4)V9 COMP VALUE 0200.0.
001770     05  FILLER PIC 9(4)V9 COMP VALUE 0225.0.
001780     05  FILLER PIC 9(4)V9 COMP VALUE 0300.0.
001790     05  FILLER PIC 9(4)V9 COMP VALUE 0500.0.
001800     05  FILLER PIC 9(4)V9 COMP VALUE 0750.0.
001810     05  FILLER PIC 9(4)V9 COMP VALUE 1000.0.
001820     05  FILLER PIC 9(4)V9 COMP VALUE 1500.0.
001830     05  FILLER PIC 9(4)V9 COMP VALUE 2000.0.
001840     05  FILLER PIC 9(4)V9 COMP VALUE 2500.0.
001850 01  XFMR-ANSI-LADDER REDEFINES XFMR-ANSI-LADDER-LOAD-AREA.
001860     05  XFMR-ANSI-LADDER-KVA OCCURS 18 TIMES PIC 9(4)V9 COMP.
001870****************************************************************
001880*    STANDBY GENERATOR STANDARD KW LADDER                       *
001890****************************************************************
001900 01  GEN-LADDER-LOAD-AREA.
001910     05  FILLER PIC 9(4) COMP VALUE 30.
001920     05  FILLER PIC 9(4) COMP VALUE 50.
001930     05  FILLER PIC 9(4) COMP VALUE 75.
001940     05  FILLER PIC 9(4) COMP VALUE 100.
001950     05  FILLER PIC 9(4) COMP VALUE 125.
001960     05  FILLER PIC 9(4) COMP VALUE 150.
001970     05  FILLER PIC 9(4) COMP VALUE 175.
001980     05  FILLER PIC 9(4) COMP VALUE 200.
001990     05  FILLER PIC 9(4) COMP VALUE 250.
002000     05  FILLER PIC 9(4) COMP VALUE 300.
002010     05  FILLER PIC 9(4) COMP VALUE 350.
002020     05  FILLER PIC 9(4) COMP VALUE 400.
002030     05  FILLER PIC 9(4) COMP VALUE 500.
002040     05  FILLER PIC 9(4) COMP VALUE 600.
002050     05  FILLER PIC 9(4) COMP VALUE 750.
002060     05  FILLER PIC 9(4) COMP VALUE 800.
002070     05  FILLER PIC 9(4) COMP VALUE 1000.
002080     05  FILLER PIC 9(4) COMP VALUE 1250.
002090     05  FILLER PIC 9(4) COMP VALUE 1500.
002100     05  FILLER PIC 9(4) COMP VALUE 2000.
002110     05  FILLER PIC 9(4) COMP VALUE 2500.
002120     05  FILLER PIC 9(4) COMP VALUE 3000.
002130 01  GEN-LADDER REDEFINES GEN-LADDER-LOAD-AREA.
002140     05  GEN-LADDER-KW OCCURS 22 TIMES PIC 9(4) COMP.
