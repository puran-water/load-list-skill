000100****************************************************************
000110*    NYBKTREC  --  MCC BUCKET SCHEDULE RECORD LAYOUT            *
000120*    ONE ENTRY PER MOTOR BUCKET, PLUS TWO SPARE BUCKETS PER      *
000130*    PANEL.  OUTPUT FILE BUCKETS.  FIELDS SEPARATED BY X'05'.    *
000140*                                                                *
000150*    CHANGE LOG                                                 *
000160*    03/12/94 RSK  REQ B4471 - ORIGINAL LAYOUT                  *
000170****************************************************************
000180 01  BUCKET-RECORD.
000190     05  BK-ID                   PIC X(12).
000200     05  FILLER                  PIC X(01) VALUE X'05'.
000210     05  BK-PANEL                PIC X(08).
000220     05  FILLER                  PIC X(01) VALUE X'05'.
000230     05  BK-MOTOR-TAG            PIC X(12).
000240     05  FILLER                  PIC X(01) VALUE X'05'.
000250     05  BK-UNIT-TYPE            PIC X(12).
000260     05  FILLER                  PIC X(01) VALUE X'05'.
000270     05  BK-RATED-KW             PIC S9(4)V99.
000280     05  FILLER                  PIC X(01) VALUE X'05'.
000290     05  BK-FLC-A                PIC S9(4)V9.
000300     05  FILLER                  PIC X(01) VALUE X'05'.
000310     05  BK-FLA-A                PIC S9(4)V9.
000320     05  FILLER                  PIC X(01) VALUE X'05'.
000330     05  BK-LRA-A                PIC S9(5)V9.
000340     05  FILLER                  PIC X(01) VALUE X'05'.
000350     05  BK-SCPD-RATING-A        PIC 9(04).
000360     05  FILLER                  PIC X(01) VALUE X'05'.
000370     05  BK-OL-SETTING-A         PIC S9(4)V9.
000380     05  FILLER                  PIC X(01) VALUE X'05'.
000390     05  BK-OL-CLASS             PIC X(02).
000400     05  FILLER                  PIC X(01) VALUE X'05'.
000410     05  BK-OL-TYPE              PIC X(12).
000420     05  FILLER                  PIC X(01) VALUE X'05'.
000430     05  BK-COND-MIN-A           PIC S9(4)V9.
000440     05  FILLER                  PIC X(01) VALUE X'05'.
000450     05  BK-SCCR-KA              PIC S9(3)V9.
000460     05  FILLER                  PIC X(01) VALUE X'05'.
000470     05  BK-HEIGHT-UNITS         PIC 9(01).
000480     05  FILLER                  PIC X(15).
