000100****************************************************************
000110*    NYEQPREC  --  EQUIPMENT MASTER RECORD LAYOUT              *
000120*    ONE ENTRY PER MOTORIZED EQUIPMENT ITEM ON THE WWTP         *
000130*    ELECTRICAL LOAD LIST JOB (NYELLIST).  INPUT FILE EQUIPMENT.*
000140*    ANY ORDER, NO KEY, LINE SEQUENTIAL.                        *
000150*                                                                *
000160*    CHANGE LOG                                                 *
000170*    03/12/94 RSK  REQ B4471 - ORIGINAL LAYOUT                  *
000180*    08/30/96 TLM  REQ B5022 - ADDED EQ-MCC-PANEL OVERRIDE      *
000190*    01/05/99 DAP  REQ B6610 - Y2K - NO DATE FIELDS ON RECORD,  *
000200*                  LAYOUT UNCHANGED                             *
000210*    11/14/01 RSK  REQ B7790 - ADDED EQ-EFF-PCT, EQ-FLA-NAMEPLATE*
000220****************************************************************
000230 01  EQUIPMENT-RECORD.
000240     05  EQ-TAG                  PIC X(12).
000250     05  EQ-DESC                 PIC X(30).
000260     05  EQ-TYPE                 PIC X(02).
000270         88  EQ-TYPE-MOTORIZED    VALUE 'P ' 'PU' 'B ' 'BL'
000280                                        'AG' 'MX' 'SC' 'CN'
000290                                        'C ' 'FN' 'TH' 'CF'
000300                                        'BF'.
000310     05  EQ-AREA                 PIC 9(03).
000320     05  EQ-RATED-KW             PIC S9(4)V99.
000330     05  EQ-FEEDER-TYPE          PIC X(06).
000340     05  EQ-QTY                  PIC 9(02).
000350     05  EQ-QTY-NOTE             PIC X(06).
000360     05  EQ-PF                   PIC V99.
000370     05  EQ-EFF-PCT              PIC S9(2)V9.
000380     05  EQ-FLA-NAMEPLATE        PIC S9(4)V9.
000390     05  EQ-FLOW-M3H             PIC S9(5)V9.
000400     05  EQ-HEAD-M               PIC S9(3)V9.
000410     05  EQ-PRESS-BARG           PIC S9(2)V99.
000420     05  EQ-VOLUME-M3            PIC S9(5)V9.
000430     05  EQ-MCC-PANEL            PIC X(08).
000440     05  FILLER                  PIC X(15).
