000100****************************************************************
000110*    NYMOTTAB  --  MOTOR TABLE FLC, EFFICIENCY AND BUCKET        *
000120*    HEIGHT TABLES.  LOADED VIA THE USUAL FILLER/VALUE/REDEFINES *
000130*    TRICK SO THE COMPILER BUILDS THE TABLE AT LOAD TIME -- NO   *
000140*    RUNTIME INITIALIZATION LOGIC REQUIRED.  TABLES ARE SEARCHED *
000150*    ASCENDING BY THE CALLING PARAGRAPH (NO SEARCH ALL, INDEXES  *
000160*    ARE NOT SET UP KEYED).                                      *
000170*                                                                *
000180*    CHANGE LOG                                                 *
000190*    03/12/94 RSK  REQ B4471 - ORIGINAL TABLES                  *
000200****************************************************************
000210*    TABLE FLC -- 400V 3-PH 50HZ IEC MOTORS, KW TO AMPS          *
000220****************************************************************
000230 01  FLC-TABLE-LOAD-AREA.
000240     05  FILLER PIC S9(3)V99 VALUE +000.75.
000250     05  FILLER PIC S9(4)V9  VALUE +0001.7.
000260     05  FILLER PIC S9(3)V99 VALUE +001.10.
000270     05  FILLER PIC S9(4)V9  VALUE +0002.4.
000280     05  FILLER PIC S9(3)V99 VALUE +001.50.
000290     05  FILLER PIC S9(4)V9  VALUE +0003.2.
000300     05  FILLER PIC S9(3)V99 VALUE +002.20.
000310     05  FILLER PIC S9(4)V9  VALUE +0004.6.
000320     05  FILLER PIC S9(3)V99 VALUE +003.00.
000330     05  FILLER PIC S9(4)V9  VALUE +0006.1.
000340     05  FILLER PIC S9(3)V99 VALUE +004.00.
000350     05  FILLER PIC S9(4)V9  VALUE +0008.0.
000360     05  FILLER PIC S9(3)V99 VALUE +005.50.
000370     05  FILLER PIC S9(4)V9  VALUE +0011.0.
000380     05  FILLER PIC S9(3)V99 VALUE +007.50.
000390     05  FILLER PIC S9(4)V9  VALUE +0014.5.
000400     05  FILLER PIC S9(3)V99 VALUE +011.00.
000410     05  FILLER PIC S9(4)V9  VALUE +0021.0.
000420     05  FILLER PIC S9(3)V99 VALUE +015.00.
000430     05  FILLER PIC S9(4)V9  VALUE +0028.0.
000440     05  FILLER PIC S9(3)V99 VALUE +018.50.
000450     05  FILLER PIC S9(4)V9  VALUE +0034.0.
000460     05  FILLER PIC S9(3)V99 VALUE +022.00.
000470     05  FILLER PIC S9(4)V9  VALUE +0041.0.
000480     05  FILLER PIC S9(3)V99 VALUE +030.00.
000490     05  FILLER PIC S9(4)V9  VALUE +0055.0.
000500     05  FILLER PIC S9(3)V99 VALUE +037.00.
000510     05  FILLER PIC S9(4)V9  VALUE +0068.0.
000520     05  FILLER PIC S9(3)V99 VALUE +045.00.
000530     05  FILLER PIC S9(4)V9  VALUE +0081.0.
000540     05  FILLER PIC S9(3)V99 VALUE +055.00.
000550     05  FILLER PIC S9(4)V9  VALUE +0099.0.
000560     05  FILLER PIC S9(3)V99 VALUE +075.00.
000570     05  FILLER PIC S9(4)V9  VALUE +0134.0.
000580     05  FILLER PIC S9(3)V99 VALUE +090.00.
000590     05  FILLER PIC S9(4)V9  VALUE +0161.0.
000600     05  FILLER PIC S9(3)V99 VALUE +110.00.
000610     05  FILLER PIC S9(4)V9  VALUE +0195.0.
000620     05  FILLER PIC S9(3)V99 VALUE +132.00.
000630     05  FILLER PIC S9(4)V9  VALUE +0233.0.
000640     05  FILLER PIC S9(3)V99 VALUE +160.00.
000650     05  FILLER PIC S9(4)V9  VALUE +0285.0.
000660     05  FILLER PIC S9(3)V99 VALUE +200.00.
000670     05  FILLER PIC S9(4)V9  VALUE +0355.0.
000680 01  FLC-TABLE REDEFINES FLC-TABLE-LOAD-AREA.
000690     05  FLC-ENTRY OCCURS 22 TIMES.
000700         10  FLC-TABLE-KW        PIC S9(3)V99.
000710         10  FLC-TABLE-AMPS      PIC S9(4)V9.
000720****************************************************************
000730*    MOTOR EFFICIENCY BAND TABLE -- UPPER KW BOUND, EXCLUSIVE,   *
000740*    TO TYPICAL IE3-CLASS EFFICIENCY PERCENT                     *
000750****************************************************************
000760 01  EFF-TABLE-LOAD-AREA.
000770     05  FILLER PIC S9(3)V99 VALUE +001.10.
000780     05  FILLER PIC S9(3)V9  VALUE +082.0.
000790     05  FILLER PIC S9(3)V99 VALUE +003.00.
000800     05  FILLER PIC S9(3)V9  VALUE +085.0.
000810     05  FILLER PIC S9(3)V99 VALUE +007.50.
000820     05  FILLER PIC S9(3)V9  VALUE +088.0.
000830     05  FILLER PIC S9(3)V99 VALUE +015.00.
000840     05  FILLER PIC S9(3)V9  VALUE +090.0.
000850     05  FILLER PIC S9(3)V99 VALUE +037.00.
000860     05  FILLER PIC S9(3)V9  VALUE +092.0.
000870     05  FILLER PIC S9(3)V99 VALUE +075.00.
000880     05  FILLER PIC S9(3)V9  VALUE +094.0.
000890     05  FILLER PIC S9(3)V99 VALUE +160.00.
000900     05  FILLER PIC S9(3)V9  VALUE +095.0.
000910     05  FILLER PIC S9(3)V99 VALUE +999.99.
000920     05  FILLER PIC S9(3)V9  VALUE +096.0.
000930 01  EFF-TABLE REDEFINES EFF-TABLE-LOAD-AREA.
000940     05  EFF-ENTRY OCCURS 8 TIMES.
000950         10  EFF-TABLE-UPPER-KW  PIC S9(3)V99.
000960         10  EFF-TABLE-PCT       PIC S9(3)V9.
