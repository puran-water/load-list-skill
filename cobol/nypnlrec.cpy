000100****************************************************************
000110*    NYPNLREC  --  MCC PANEL SUMMARY RECORD LAYOUT              *
000120*    ONE ENTRY PER MOTOR CONTROL CENTER PANEL.  OUTPUT FILE      *
000130*    PANELS, SORTED ASCENDING BY PN-TAG.  FIELDS SEPARATED BY    *
000140*    X'05' PER SHOP FEED-FILE CONVENTION.                       *
000150*                                                                *
000160*    CHANGE LOG                                                 *
000170*    03/12/94 RSK  REQ B4471 - ORIGINAL LAYOUT                  *
000180*    09/18/98 DAP  REQ B6240 - ADDED PN-LINEUP-SCCR-KA/SCCR-OK   *
000190****************************************************************
000200 01  PANEL-RECORD.
000210     05  PN-TAG                  PIC X(08).
000220     05  FILLER                  PIC X(01) VALUE X'05'.
000230     05  PN-AREA                 PIC 9(03).
000240     05  FILLER                  PIC X(01) VALUE X'05'.
000250     05  PN-VOLTAGE              PIC 9(03).
000260     05  FILLER                  PIC X(01) VALUE X'05'.
000270     05  PN-CONNECTED-KW         PIC S9(5)V9.
000280     05  FILLER                  PIC X(01) VALUE X'05'.
000290     05  PN-RUNNING-KW           PIC S9(5)V9.
000300     05  FILLER                  PIC X(01) VALUE X'05'.
000310     05  PN-DEMAND-KW            PIC S9(5)V9.
000320     05  FILLER                  PIC X(01) VALUE X'05'.
000330     05  PN-DIVERSITY            PIC V99.
000340     05  FILLER                  PIC X(01) VALUE X'05'.
000350     05  PN-DEMAND-DIV-KW        PIC S9(5)V9.
000360     05  FILLER                  PIC X(01) VALUE X'05'.
000370     05  PN-AVG-PF               PIC V99.
000380     05  FILLER                  PIC X(01) VALUE X'05'.
000390     05  PN-DEMAND-KVA           PIC S9(5)V9.
000400     05  FILLER                  PIC X(01) VALUE X'05'.
000410     05  PN-DEMAND-AMPS          PIC S9(5)V9.
000420     05  FILLER                  PIC X(01) VALUE X'05'.
000430     05  PN-FEEDERS-DOL          PIC 9(03).
000440     05  FILLER                  PIC X(01) VALUE X'05'.
000450     05  PN-FEEDERS-VFD          PIC 9(03).
000460     05  FILLER                  PIC X(01) VALUE X'05'.
000470     05  PN-FEEDERS-SOFT         PIC 9(03).
000480     05  FILLER                  PIC X(01) VALUE X'05'.
000490     05  PN-FEEDERS-VENDOR       PIC 9(03).
000500     05  FILLER                  PIC X(01) VALUE X'05'.
000510     05  PN-MAIN-BKR-A           PIC 9(04).
000520     05  FILLER                  PIC X(01) VALUE X'05'.
000530     05  PN-BUS-RATING-A         PIC 9(04).
000540     05  FILLER                  PIC X(01) VALUE X'05'.
000550     05  PN-FEEDER-COND-MIN-A    PIC S9(5)V9.
000560     05  FILLER                  PIC X(01) VALUE X'05'.
000570     05  PN-FEEDER-OCPD-MAX-A    PIC S9(5)V9.
000580     05  FILLER                  PIC X(01) VALUE X'05'.
000590     05  PN-LINEUP-SCCR-KA       PIC S9(3)V9.
000600     05  FILLER                  PIC X(01) VALUE X'05'.
000610     05  PN-SCCR-OK              PIC X(01).
000620         88  PANEL-SCCR-OK        VALUE 'Y'.
000630     05  FILLER                  PIC X(16).
