000100****************************************************************
000110*    NYPRMREC  --  CONTROL CARD LAYOUT FOR NYELLIST             *
000120*    ONE RECORD, INPUT FILE PARAMS.  SUPPLIES THE JOB-WIDE       *
000130*    MOTOR STANDARD, SYSTEM VOLTAGE/FREQUENCY, PLANT CAPACITY,   *
000140*    AND THE OPTIONAL TRANSFORMER/FAULT-CURRENT OVERRIDES.       *
000150*                                                                *
000160*    CHANGE LOG                                                 *
000170*    03/12/94 RSK  REQ B4471 - ORIGINAL LAYOUT                  *
000180*    06/02/97 TLM  REQ B5590 - ADDED VERIFICATION FLAGS FOR      *
000190*                  TIER 3 GATING                                *
000200****************************************************************
000210 01  PARAMS-RECORD.
000220     05  PM-MOTOR-STANDARD       PIC X(04).
000230     05  PM-VOLTAGE              PIC 9(03).
000240     05  PM-FREQUENCY            PIC 9(02).
000250     05  PM-CAPACITY-MLD         PIC S9(4)V9.
000260     05  PM-XFMR-KVA             PIC S9(4)V9.
000270     05  PM-XFMR-Z-PCT           PIC 9V99.
000280     05  PM-FAULT-KA             PIC S9(3)V9.
000290     05  PM-FLT-CURR-VERIFIED    PIC X(01).
000300         88  FLT-CURR-VERIFIED    VALUE 'Y'.
000310     05  PM-CABLE-LEN-VERIFIED   PIC X(01).
000320         88  CABLE-LEN-VERIFIED   VALUE 'Y'.
000330     05  FILLER                  PIC X(51).
