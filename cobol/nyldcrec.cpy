000100****************************************************************
000110*    NYLDCREC  --  LOAD-LIST DETAIL RECORD LAYOUT               *
000120*    ONE ENTRY PER MOTORIZED LOAD.  OUTPUT FILE LOADLIST.       *
000130*    FIELDS SEPARATED BY X'05' PER SHOP FEED-FILE CONVENTION    *
000140*    (SEE NYEFRECV ON THE OLDER FILEPASS JOBS).                 *
000150*                                                                *
000160*    CHANGE LOG                                                 *
000170*    03/12/94 RSK  REQ B4471 - ORIGINAL LAYOUT                  *
000180*    09/18/98 DAP  REQ B6240 - ADDED LD-SERVICE-FACTOR           *
000190****************************************************************
000200 01  LOAD-RECORD.
000210     05  LD-TAG                  PIC X(12).
000220     05  FILLER                  PIC X(01) VALUE X'05'.
000230     05  LD-DESC                 PIC X(30).
000240     05  FILLER                  PIC X(01) VALUE X'05'.
000250     05  LD-TYPE                 PIC X(02).
000260     05  FILLER                  PIC X(01) VALUE X'05'.
000270     05  LD-AREA                 PIC 9(03).
000280     05  FILLER                  PIC X(01) VALUE X'05'.
000290     05  LD-PANEL                PIC X(08).
000300     05  FILLER                  PIC X(01) VALUE X'05'.
000310     05  LD-FEEDER-TYPE          PIC X(06).
000320     05  FILLER                  PIC X(01) VALUE X'05'.
000330     05  LD-RATED-KW             PIC S9(4)V99.
000340     05  FILLER                  PIC X(01) VALUE X'05'.
000350     05  LD-EFF-PCT              PIC S9(2)V9.
000360     05  FILLER                  PIC X(01) VALUE X'05'.
000370     05  LD-PF                   PIC V99.
000380     05  FILLER                  PIC X(01) VALUE X'05'.
000390     05  LD-SERVICE-FACTOR       PIC 9V99.
000400     05  FILLER                  PIC X(01) VALUE X'05'.
000410     05  LD-FLC-TABLE-A          PIC S9(4)V9.
000420     05  FILLER                  PIC X(01) VALUE X'05'.
000430     05  LD-FLA-NAMEPLATE-A      PIC S9(4)V9.
000440     05  FILLER                  PIC X(01) VALUE X'05'.
000450     05  LD-LRA-A                PIC S9(5)V9.
000460     05  FILLER                  PIC X(01) VALUE X'05'.
000470     05  LD-BRAKE-KW             PIC S9(4)V99.
000480     05  FILLER                  PIC X(01) VALUE X'05'.
000490     05  LD-ABSORBED-KW          PIC S9(4)V99.
000500     05  FILLER                  PIC X(01) VALUE X'05'.
000510     05  LD-LOAD-FACTOR          PIC V99.
000520     05  FILLER                  PIC X(01) VALUE X'05'.
000530     05  LD-DIVERSITY            PIC V99.
000540     05  FILLER                  PIC X(01) VALUE X'05'.
000550     05  LD-RUN-HOURS            PIC S9(2)V9.
000560     05  FILLER                  PIC X(01) VALUE X'05'.
000570     05  LD-RUNNING-KW           PIC S9(4)V99.
000580     05  FILLER                  PIC X(01) VALUE X'05'.
000590     05  LD-DEMAND-KW            PIC S9(4)V99.
000600     05  FILLER                  PIC X(01) VALUE X'05'.
000610     05  LD-DAILY-KWH            PIC S9(6)V99.
000620     05  FILLER                  PIC X(14).
